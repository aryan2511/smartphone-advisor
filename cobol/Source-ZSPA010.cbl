000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA010.
000400 AUTHOR. C M WHITFIELD.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 03/14/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* This program is run nightly off the Flipkart catalog extract *
001400* (pipe/comma delimited, one header row and one data row per    *
001500* phone).  It splits and edits every field, runs the five spec- *
001600* scoring paragraphs against the camera/battery/RAM/processor/  *
001700* screen text, rejects lines that fail to parse or duplicate an *
001800* existing BRAND+MODEL, and appends the rest to the phone       *
001900* catalog with the next surrogate PHONE-ID.  Totals are shown   *
002000* at end of run.                                                *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 03/14/1987 CMW      Original catalog-import job, card-image   * CMW87   
002500*                     feed off the old pricing tape layout.     * CMW87   
002600* 07/02/1989 CMW      Added duplicate brand+model rejection.    * CMW89   
002700* 11/19/1991 RDJ      Converted feed to the Flipkart extract     *RDJ91   
002800*                     layout; added skip-reason breakdown.      * RDJ91   
002900* 02/08/1994 RDJ      Added quoted-comma aware field splitting.  *RDJ94   
003000* 01/05/1998 RWF      Y2K READINESS - DATE-WRITTEN literal on    *RWF98   
003100*                     this header reviewed, no 2-digit years    * RWF98   
003200*                     stored anywhere in this program. CR-2218   *RWF98   
003300* 04/27/1999 RWF      Hooked up the five spec-scoring functions  *RWF99   
003400*                     out of the new shared ZSPASCP copy member. *RWF99   
003500* 08/30/2004 RWF      Largest-value MAXMP/MAXSTORAGE scan added  *RWF04   
003600*                     to the shared copy member. CR-4471         *RWF04   
003700* 06/11/2013 LKM      Raised catalog table to 5000 entries.      *LKM13   
003800* 03/03/2026 TNG      Widened skip-reason counters to COMP.      *TNG26
003900* 08/09/2026 TNG      Fixed 2500 appending PRICE=0 on every new  *TNG26
004000*                     phone -- move parsed price in, not onto    *TNG26
004100*                     itself. CR-5109                            *TNG26
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ZSPAIMP ASSIGN TO ZSPAIMP
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-IMP-STATUS.
005600
005700     SELECT ZSPAPHN ASSIGN TO ZSPAPHN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-PHN-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ZSPAIMP
006400     RECORDING MODE IS F.
006500 01  IMP-LINE                      PIC  X(1024).
006600
006700 FD  ZSPAPHN
006800     RECORDING MODE IS F.
006900 01  PHN-RECORD-OUT                PIC  X(1300).
007000
007100 WORKING-STORAGE SECTION.
007200
007300*****************************************************************
007400* DEFINE LOCAL VARIABLES                                        *
007500*****************************************************************
007600
007700 01  WS-IMP-STATUS                 PIC  X(02) VALUE SPACES.
007800     88  WS-IMP-OK                            VALUE '00'.
007900     88  WS-IMP-EOF                           VALUE '10'.
008000
008100 01  WS-PHN-STATUS                 PIC  X(02) VALUE SPACES.
008200     88  WS-PHN-OK                            VALUE '00'.
008300     88  WS-PHN-EOF                           VALUE '10'.
008400
008500 01  ZS-RERUN-SWITCH                PIC  X(01) VALUE 'N'.
008600
008700 01  WS-EOF-SWITCH                 PIC  X(01) VALUE 'N'.
008800     88  WS-AT-EOF                            VALUE 'Y'.
008900
009000 01  WS-HEADER-SKIPPED             PIC  X(01) VALUE 'N'.
009100     88  WS-HEADER-DONE                       VALUE 'Y'.
009200
009300 01  WS-NEXT-PHONE-ID              PIC  S9(09) VALUE ZEROES COMP.
009400 01  WS-NEXT-PHONE-ID-X REDEFINES WS-NEXT-PHONE-ID
009500                                   PIC  X(04).
009600
009700 01  WS-COUNTERS.
009800     05  WS-TOTAL-LINES            PIC  S9(07) VALUE ZEROES COMP.
009900     05  WS-TOTAL-SUCCESS          PIC  S9(07) VALUE ZEROES COMP.
010000     05  WS-TOTAL-SKIPPED          PIC  S9(07) VALUE ZEROES COMP.
010100     05  WS-TOTAL-ERRORS           PIC  S9(07) VALUE ZEROES COMP.
010200     05  WS-SKIP-PARSE-FAILED      PIC  S9(07) VALUE ZEROES COMP.
010300     05  WS-SKIP-DUPLICATE         PIC  S9(07) VALUE ZEROES COMP.
010400 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.
010500     05  FILLER                    PIC  9(28).
010600
010700 01  WS-MAX-PHONES                 PIC  S9(05) VALUE 5000 COMP.
010800 01  WS-CATALOG-COUNT              PIC  S9(05) VALUE ZEROES COMP.
010900 01  WS-CAT-SUB                    PIC  S9(05) VALUE ZEROES COMP.
011000
011100 01  WS-CATALOG-TABLE.
011200     05  WS-CAT-ENTRY OCCURS 5000 TIMES
011300                      INDEXED BY WS-CAT-NDX.
011400         10  WS-CAT-PHONE          PIC  X(1300).
011500     05  FILLER                    PIC  X(04) VALUE SPACES.
011600
011700 01  WS-DUP-FOUND                  PIC  X(01) VALUE 'N'.
011800     88  WS-DUPLICATE                         VALUE 'Y'.
011900
012000 01  WS-SPLIT-FIELDS.
012100     05  WS-FIELD-COUNT            PIC  S9(04) VALUE ZEROES COMP.
012200     05  WS-QUOTE-OPEN             PIC  X(01) VALUE 'N'.
012300         88  WS-IN-QUOTES                    VALUE 'Y'.
012400     05  WS-CHAR-SUB               PIC  S9(04) VALUE ZEROES COMP.
012500     05  WS-FIELD-START            PIC  S9(04) VALUE ZEROES COMP.
012600     05  WS-LINE-LEN               PIC  S9(04) VALUE ZEROES COMP.
012700     05  WS-ONE-CHAR               PIC  X(01) VALUE SPACES.
012800     05  FILLER                    PIC  X(02) VALUE SPACES.
012900
013000 01  WS-FIELD-TABLE.
013100     05  WS-FIELD-ENTRY OCCURS 9 TIMES
013200                        INDEXED BY WS-FLD-NDX.
013300         10  WS-FIELD-VALUE        PIC  X(255) VALUE SPACES.
013400     05  FILLER                    PIC  X(04) VALUE SPACES.
013500
013600 01  WS-TITLE-WORK.
013700     05  WS-TITLE-TEXT             PIC  X(90) VALUE SPACES.
013800     05  WS-TITLE-LEN              PIC  S9(04) VALUE ZEROES COMP.
013900     05  WS-SPACE-AT               PIC  S9(04) VALUE ZEROES COMP.
014000     05  FILLER                    PIC  X(02) VALUE SPACES.
014100
014200 01  WS-PRICE-WORK.
014300     05  WS-PRICE-TEXT             PIC  X(20) VALUE SPACES.
014400     05  WS-PRICE-DIGITS           PIC  X(20) VALUE SPACES.
014500     05  WS-PRICE-DIGIT-LEN        PIC  S9(04) VALUE ZEROES COMP.
014600     05  WS-PRICE-VALID            PIC  X(01) VALUE 'N'.
014700         88  WS-PRICE-OK                     VALUE 'Y'.
014800     05  FILLER                    PIC  X(02) VALUE SPACES.
014900
015000 01  WS-UPPER-TEXT                 PIC  X(256) VALUE SPACES.
015100
015200 01  WS-LINE-VALID                 PIC  X(01) VALUE 'Y'.
015300     88  WS-LINE-REJECTED                   VALUE 'N'.
015400
015500 COPY ZSPAFKC.
015600 COPY ZSPAFFC.
015700 COPY ZSPASCD.
015800
015900 LINKAGE SECTION.
016000
016100 PROCEDURE DIVISION.
016200
016300*****************************************************************
016400* Main process.                                                 *
016500*****************************************************************
016600     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
016700     PERFORM 2000-IMPORT-FILE      THRU 2000-EXIT
016800         UNTIL WS-AT-EOF.
016900     PERFORM 5000-CLOSE-FILES      THRU 5000-EXIT.
017000     PERFORM 8000-SHOW-TOTALS      THRU 8000-EXIT.
017100     PERFORM 9000-RETURN           THRU 9000-EXIT.
017200
017300*****************************************************************
017400* Open files, load the existing catalog into the work table,    *
017500* and derive the next surrogate PHONE-ID.                       *
017600*****************************************************************
017700 1000-INITIALIZE.
017800     MOVE ZEROES                  TO WS-COUNTERS-X.
017900     MOVE ZEROES                  TO WS-CATALOG-COUNT.
018000     MOVE 1                       TO WS-NEXT-PHONE-ID.
018100
018200     OPEN INPUT  ZSPAIMP.
018300     OPEN INPUT  ZSPAPHN.
018400     PERFORM 1100-LOAD-CATALOG    THRU 1100-EXIT
018500         UNTIL WS-PHN-EOF.
018600     CLOSE ZSPAPHN.
018700
018800     IF  WS-CATALOG-COUNT GREATER THAN ZEROES
018900         MOVE WS-CAT-ENTRY(WS-CATALOG-COUNT) TO PH-RECORD
019000         COMPUTE WS-NEXT-PHONE-ID = PH-PHONE-ID + 1.
019100
019200 1000-EXIT.
019300     EXIT.
019400
019500 1100-LOAD-CATALOG.
019600     READ ZSPAPHN INTO WS-CAT-ENTRY(WS-CATALOG-COUNT + 1)
019700         AT END
019800             SET WS-PHN-EOF TO TRUE
019900         NOT AT END
020000             ADD 1 TO WS-CATALOG-COUNT
020100     END-READ.
020200 1100-EXIT.
020300     EXIT.
020400
020500*****************************************************************
020600* Read and edit one line of the Flipkart extract.  Skip the     *
020700* header, split the remaining lines, edit and score them, and   *
020800* either append the phone or count the skip/error.              *
020900*****************************************************************
021000 2000-IMPORT-FILE.
021100     READ ZSPAIMP INTO IMP-LINE
021200         AT END
021300             SET WS-AT-EOF TO TRUE
021400             GO TO 2000-EXIT
021500     END-READ.
021600
021700     IF  NOT WS-HEADER-DONE
021800         SET WS-HEADER-DONE TO TRUE
021900         GO TO 2000-EXIT.
022000
022100     ADD 1 TO WS-TOTAL-LINES.
022200     MOVE 'Y'                     TO WS-LINE-VALID.
022300     MOVE IMP-LINE                TO FK-RAW-LINE.
022400     MOVE SPACES                  TO FK-RECORD.
022500
022600     PERFORM 2100-SPLIT-LINE      THRU 2100-EXIT.
022700
022800     IF  WS-FIELD-COUNT LESS THAN 9
022900         MOVE 'N'                 TO WS-LINE-VALID
023000         MOVE 'Parsing failed'    TO FK-SKIP-REASON
023100         ADD 1 TO WS-SKIP-PARSE-FAILED
023200         ADD 1 TO WS-TOTAL-SKIPPED
023300         GO TO 2000-EXIT.
023400
023500     PERFORM 2200-EDIT-TITLE      THRU 2200-EXIT.
023600     PERFORM 2300-EDIT-PRICE      THRU 2300-EXIT.
023700
023800     IF  NOT WS-PRICE-OK
023900         MOVE 'N'                 TO WS-LINE-VALID
024000         MOVE 'Parsing failed'    TO FK-SKIP-REASON
024100         ADD 1 TO WS-SKIP-PARSE-FAILED
024200         ADD 1 TO WS-TOTAL-SKIPPED
024300         GO TO 2000-EXIT.
024400
024500     MOVE WS-FIELD-VALUE(3)       TO FK-MEM-STORAGE.
024600     MOVE WS-FIELD-VALUE(4)       TO FK-DISPLAY-INFO.
024700     MOVE WS-FIELD-VALUE(5)       TO FK-CAMERA-INFO.
024800     MOVE WS-FIELD-VALUE(6)       TO FK-PROCESSOR.
024900     MOVE WS-FIELD-VALUE(7)       TO FK-BATTERY.
025000     MOVE WS-FIELD-VALUE(8)       TO FK-IMAGE-URL.
025100     MOVE WS-FIELD-VALUE(9)       TO FK-FLIPKART-URL.
025200
025300     PERFORM 2400-CHECK-DUPLICATE THRU 2400-EXIT.
025400     IF  WS-DUPLICATE
025500         MOVE 'N'                    TO WS-LINE-VALID
025600         MOVE 'Duplicate (brand+model)' TO FK-SKIP-REASON
025700         ADD 1 TO WS-SKIP-DUPLICATE
025800         ADD 1 TO WS-TOTAL-SKIPPED
025900         GO TO 2000-EXIT.
026000
026100     PERFORM 2500-SCORE-AND-APPEND THRU 2500-EXIT.
026200     ADD 1 TO WS-TOTAL-SUCCESS.
026300
026400 2000-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800* Split FK-RAW-LINE on commas, honoring double-quoted fields.   *
026900*****************************************************************
027000 2100-SPLIT-LINE.
027100     MOVE ZEROES                  TO WS-FIELD-COUNT.
027200     MOVE 'N'                     TO WS-QUOTE-OPEN.
027300     MOVE 1                       TO WS-FIELD-START.
027400     MOVE SPACES                  TO WS-FIELD-TABLE.
027500     MOVE 1024                    TO WS-LINE-LEN.
027600
027700     PERFORM 2110-SPLIT-ONE-CHAR THRU 2110-EXIT
027800         VARYING WS-CHAR-SUB FROM 1 BY 1
027900         UNTIL WS-CHAR-SUB GREATER THAN WS-LINE-LEN.
028000
028100     IF  WS-FIELD-COUNT LESS THAN 9
028200         AND WS-FIELD-START LESS OR EQUAL WS-LINE-LEN
028300         ADD 1 TO WS-FIELD-COUNT
028400         SET WS-FLD-NDX TO WS-FIELD-COUNT
028500         MOVE FK-RAW-LINE(WS-FIELD-START:
028600             WS-LINE-LEN - WS-FIELD-START + 1)
028700             TO WS-FIELD-VALUE(WS-FLD-NDX).
028800
028900 2100-EXIT.
029000     EXIT.
029100
029200 2110-SPLIT-ONE-CHAR.
029300     MOVE FK-RAW-CHAR(WS-CHAR-SUB) TO WS-ONE-CHAR.
029400
029500     IF  WS-ONE-CHAR EQUAL '"'
029600         IF  WS-IN-QUOTES
029700             MOVE 'N' TO WS-QUOTE-OPEN
029800         ELSE
029900             MOVE 'Y' TO WS-QUOTE-OPEN
030000         END-IF
030100         GO TO 2110-EXIT.
030200
030300     IF  WS-ONE-CHAR EQUAL ','
030400         AND NOT WS-IN-QUOTES
030500         AND WS-FIELD-COUNT LESS THAN 9
030600         ADD 1 TO WS-FIELD-COUNT
030700         SET WS-FLD-NDX TO WS-FIELD-COUNT
030800         IF  WS-CHAR-SUB GREATER THAN WS-FIELD-START
030900             MOVE FK-RAW-LINE(WS-FIELD-START:
031000                 WS-CHAR-SUB - WS-FIELD-START)
031100                 TO WS-FIELD-VALUE(WS-FLD-NDX)
031200         END-IF
031300         COMPUTE WS-FIELD-START = WS-CHAR-SUB + 1.
031400
031500 2110-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900* Split field 0 (the title) into BRAND (first whitespace token) *
032000* and MODEL (the rest).                                         *
032100*****************************************************************
032200 2200-EDIT-TITLE.
032300     MOVE WS-FIELD-VALUE(1)       TO WS-TITLE-TEXT.
032400     MOVE 90                      TO WS-TITLE-LEN.
032500     MOVE ZEROES                  TO WS-SPACE-AT.
032600     MOVE SPACES                  TO FK-BRAND FK-MODEL.
032700
032800     PERFORM 2210-FIND-SPACE     THRU 2210-EXIT
032900         VARYING WS-CHAR-SUB FROM 1 BY 1
033000         UNTIL WS-CHAR-SUB GREATER THAN WS-TITLE-LEN
033100            OR WS-SPACE-AT GREATER THAN ZEROES.
033200
033300     IF  WS-SPACE-AT GREATER THAN ZEROES
033400         MOVE WS-TITLE-TEXT(1:WS-SPACE-AT - 1)     TO FK-BRAND
033500         MOVE WS-TITLE-TEXT(WS-SPACE-AT + 1:
033600             WS-TITLE-LEN - WS-SPACE-AT)           TO FK-MODEL
033700     ELSE
033800         MOVE WS-TITLE-TEXT        TO FK-BRAND
033900         MOVE WS-TITLE-TEXT        TO FK-MODEL.
034000
034100 2200-EXIT.
034200     EXIT.
034300
034400 2210-FIND-SPACE.
034500     IF  WS-TITLE-TEXT(WS-CHAR-SUB:1) EQUAL SPACE
034600         MOVE WS-CHAR-SUB TO WS-SPACE-AT.
034700 2210-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* Strip rupee sign and thousands commas from the price field,   *
035200* then convert the remaining digits to binary.                  *
035300*****************************************************************
035400 2300-EDIT-PRICE.
035500     MOVE WS-FIELD-VALUE(2)       TO WS-PRICE-TEXT.
035600     MOVE SPACES                  TO WS-PRICE-DIGITS.
035700     MOVE ZEROES                  TO WS-PRICE-DIGIT-LEN.
035800     MOVE 'N'                     TO WS-PRICE-VALID.
035900
036000     PERFORM 2310-KEEP-DIGIT     THRU 2310-EXIT
036100         VARYING WS-CHAR-SUB FROM 1 BY 1
036200         UNTIL WS-CHAR-SUB GREATER THAN 20.
036300
036400     IF  WS-PRICE-DIGIT-LEN GREATER THAN ZEROES
036500         MOVE 'Y'                 TO WS-PRICE-VALID
036600         MOVE ZEROES              TO FK-PRICE-TEXT-9
036700         PERFORM 2320-ACCUM-PRICE THRU 2320-EXIT
036800             VARYING WS-CHAR-SUB FROM 1 BY 1
036900             UNTIL WS-CHAR-SUB GREATER THAN WS-PRICE-DIGIT-LEN
037000         MOVE FK-PRICE-TEXT-9     TO PH-PRICE.
037100
037200 2300-EXIT.
037300     EXIT.
037400
037500 2310-KEEP-DIGIT.
037600     IF  WS-PRICE-TEXT(WS-CHAR-SUB:1) GREATER OR EQUAL '0'
037700         AND WS-PRICE-TEXT(WS-CHAR-SUB:1) LESS OR EQUAL '9'
037800         ADD 1 TO WS-PRICE-DIGIT-LEN
037900         MOVE WS-PRICE-TEXT(WS-CHAR-SUB:1)
038000             TO WS-PRICE-DIGITS(WS-PRICE-DIGIT-LEN:1).
038100 2310-EXIT.
038200     EXIT.
038300
038400 2320-ACCUM-PRICE.
038500     MOVE WS-PRICE-DIGITS(WS-CHAR-SUB:1) TO SC-ONE-DIGIT.
038600     COMPUTE FK-PRICE-TEXT-9 =
038700         (FK-PRICE-TEXT-9 * 10) + SC-ONE-DIGIT.
038800 2320-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200* Scan the in-memory catalog table for a matching BRAND+MODEL.  *
039300*****************************************************************
039400 2400-CHECK-DUPLICATE.
039500     MOVE 'N'                     TO WS-DUP-FOUND.
039600     PERFORM 2410-COMPARE-ONE    THRU 2410-EXIT
039700         VARYING WS-CAT-SUB FROM 1 BY 1
039800         UNTIL WS-CAT-SUB GREATER THAN WS-CATALOG-COUNT
039900            OR WS-DUPLICATE.
040000 2400-EXIT.
040100     EXIT.
040200
040300 2410-COMPARE-ONE.
040400     MOVE WS-CAT-ENTRY(WS-CAT-SUB) TO PH-RECORD.
040500     IF  PH-BRAND EQUAL FK-BRAND
040600         AND PH-MODEL EQUAL FK-MODEL
040700         MOVE 'Y' TO WS-DUP-FOUND.
040800 2410-EXIT.
040900     EXIT.
041000
041100*****************************************************************
041200* Run the five import-time spec scores and append the new       *
041300* phone to the in-memory catalog table (will be flushed to      *
041400* disk at close).                                               *
041500*****************************************************************
041600 2500-SCORE-AND-APPEND.
041700     MOVE SPACES                  TO PH-RECORD.
041800     MOVE WS-NEXT-PHONE-ID        TO PH-PHONE-ID.
041900     MOVE FK-BRAND                TO PH-BRAND.
042000     MOVE FK-MODEL                TO PH-MODEL.
042100     MOVE FK-PRICE-TEXT-9         TO PH-PRICE.
042200     MOVE FK-MEM-STORAGE          TO PH-MEM-STORAGE.
042300     MOVE FK-DISPLAY-INFO         TO PH-DISPLAY-INFO.
042400     MOVE FK-CAMERA-INFO          TO PH-CAMERA-INFO.
042500     MOVE FK-PROCESSOR            TO PH-PROCESSOR.
042600     MOVE FK-BATTERY              TO PH-BATTERY.
042700     MOVE FK-IMAGE-URL            TO PH-IMAGE-URL.
042800     MOVE FK-FLIPKART-URL         TO PH-AFFIL-FLIPKART.
042900     MOVE SPACES                  TO PH-AFFIL-AMAZON.
043000     MOVE ZEROES                 TO PH-YOUTUBE-SCORE
043100                                     PH-REDDIT-SCORE.
043200
043300     MOVE SPACES                  TO SC-INPUT-TEXT.
043400     MOVE FK-CAMERA-INFO          TO SC-INPUT-TEXT.
043500     PERFORM 3100-SCORE-CAMERA    THRU 3100-EXIT.
043600     MOVE SC-RESULT-SCORE         TO PH-CAMERA-SCORE.
043700
043800     MOVE SPACES                  TO SC-INPUT-TEXT.
043900     MOVE FK-BATTERY              TO SC-INPUT-TEXT.
044000     PERFORM 3200-SCORE-BATTERY   THRU 3200-EXIT.
044100     MOVE SC-RESULT-SCORE         TO PH-BATTERY-SCORE.
044200
044300     MOVE SPACES                  TO SC-INPUT-TEXT.
044400     MOVE FK-PROCESSOR            TO SC-INPUT-TEXT.
044500     PERFORM 3400-SCORE-PROCESSOR THRU 3400-EXIT.
044600     MOVE SC-RESULT-SCORE         TO PH-SOFTWARE-SCORE.
044700
044800     PERFORM 2600-BRAND-PRIVACY   THRU 2600-EXIT.
044900
045000     MOVE SPACES                  TO SC-INPUT-TEXT.
045100     MOVE FK-DISPLAY-INFO         TO SC-INPUT-TEXT.
045200     PERFORM 3500-SCORE-DISPLAY   THRU 3500-EXIT.
045300     MOVE SC-RESULT-SCORE         TO PH-LOOKS-SCORE.
045400
045500     ADD 1 TO WS-CATALOG-COUNT.
045600     MOVE PH-RECORD              TO
045700         WS-CAT-ENTRY(WS-CATALOG-COUNT).
045800     ADD 1 TO WS-NEXT-PHONE-ID.
045900
046000 2500-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400* brandPrivacyScore(brand) -- first matching rule wins.         *
046500*****************************************************************
046600 2600-BRAND-PRIVACY.
046700     MOVE SPACES                  TO SC-INPUT-TEXT.
046800     MOVE FK-BRAND                TO SC-INPUT-TEXT.
046900     PERFORM 3090-UPPERCASE-TEXT  THRU 3090-EXIT.
047000     MOVE 60                      TO PH-PRIVACY-SCORE.
047100
047200     MOVE 'APPLE'                 TO SC-KEYWORD.
047300     MOVE 5                       TO SC-KEYLEN.
047400     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
047500     IF  SC-FOUND
047600         MOVE 85 TO PH-PRIVACY-SCORE
047700         GO TO 2600-EXIT.
047800
047900     MOVE 'GOOGLE'                TO SC-KEYWORD.
048000     MOVE 6                       TO SC-KEYLEN.
048100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
048200     IF  SC-FOUND
048300         MOVE 75 TO PH-PRIVACY-SCORE
048400         GO TO 2600-EXIT.
048500
048600     MOVE 'SAMSUNG'               TO SC-KEYWORD.
048700     MOVE 7                       TO SC-KEYLEN.
048800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
048900     IF  SC-FOUND
049000         MOVE 70 TO PH-PRIVACY-SCORE
049100         GO TO 2600-EXIT.
049200
049300     MOVE 'XIAOMI'                TO SC-KEYWORD.
049400     MOVE 6                       TO SC-KEYLEN.
049500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
049600     IF  NOT SC-FOUND
049700         MOVE 'OPPO'              TO SC-KEYWORD
049800         MOVE 4                   TO SC-KEYLEN
049900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
050000     IF  NOT SC-FOUND
050100         MOVE 'VIVO'              TO SC-KEYWORD
050200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
050300     IF  NOT SC-FOUND
050400         MOVE 'REALME'            TO SC-KEYWORD
050500         MOVE 6                   TO SC-KEYLEN
050600         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
050700     IF  NOT SC-FOUND
050800         MOVE 'ONEPLUS'           TO SC-KEYWORD
050900         MOVE 7                   TO SC-KEYLEN
051000         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
051100     IF  SC-FOUND
051200         MOVE 55 TO PH-PRIVACY-SCORE
051300         GO TO 2600-EXIT.
051400
051500     MOVE 'MOTOROLA'              TO SC-KEYWORD.
051600     MOVE 8                       TO SC-KEYLEN.
051700     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
051800     IF  NOT SC-FOUND
051900         MOVE 'NOKIA'             TO SC-KEYWORD
052000         MOVE 5                   TO SC-KEYLEN
052100         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
052200     IF  SC-FOUND
052300         MOVE 70 TO PH-PRIVACY-SCORE
052400         GO TO 2600-EXIT.
052500
052600     MOVE 'ASUS'                  TO SC-KEYWORD.
052700     MOVE 4                       TO SC-KEYLEN.
052800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
052900     IF  NOT SC-FOUND
053000         MOVE 'SONY'              TO SC-KEYWORD
053100         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
053200     IF  SC-FOUND
053300         MOVE 72 TO PH-PRIVACY-SCORE.
053400
053500 2600-EXIT.
053600     EXIT.
053700
053800*****************************************************************
053900* Rewrite the whole catalog file from the work table.           *
054000*****************************************************************
054100 5000-CLOSE-FILES.
054200     CLOSE ZSPAIMP.
054300     OPEN OUTPUT ZSPAPHN.
054400     PERFORM 5100-WRITE-ONE-PHONE THRU 5100-EXIT
054500         VARYING WS-CAT-SUB FROM 1 BY 1
054600         UNTIL WS-CAT-SUB GREATER THAN WS-CATALOG-COUNT.
054700     CLOSE ZSPAPHN.
054800 5000-EXIT.
054900     EXIT.
055000
055100 5100-WRITE-ONE-PHONE.
055200     WRITE PHN-RECORD-OUT FROM WS-CAT-ENTRY(WS-CAT-SUB).
055300 5100-EXIT.
055400     EXIT.
055500
055600*****************************************************************
055700* Show the end-of-run accumulator totals.                       *
055800*****************************************************************
055900 8000-SHOW-TOTALS.
056000     DISPLAY 'ZSPA010 - FLIPKART CATALOG IMPORT TOTALS'.
056100     DISPLAY 'LINES READ.......... ' WS-TOTAL-LINES.
056200     DISPLAY 'IMPORTED SUCCESS..... ' WS-TOTAL-SUCCESS.
056300     DISPLAY 'SKIPPED.............. ' WS-TOTAL-SKIPPED.
056400     DISPLAY '   PARSING FAILED.... ' WS-SKIP-PARSE-FAILED.
056500     DISPLAY '   DUPLICATE......... ' WS-SKIP-DUPLICATE.
056600     DISPLAY 'HARD ERRORS.......... ' WS-TOTAL-ERRORS.
056700 8000-EXIT.
056800     EXIT.
056900
057000*****************************************************************
057100* Return to caller.                                             *
057200*****************************************************************
057300 9000-RETURN.
057400     GOBACK.
057500 9000-EXIT.
057600     EXIT.
057700
057800 COPY ZSPASCP.
