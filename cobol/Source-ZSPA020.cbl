000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA020.
000400 AUTHOR. C M WHITFIELD.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 05/22/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* This program re-scores the catalog -- every phone, one phone  *
001400* by PHONE-ID, or a PRICE range slice -- using the shared spec-  *
001500* scoring paragraphs plus the brand/price build-quality and      *
001600* brand privacy heuristics, and writes the refreshed scores      *
001700* back.  A failure on one record does not stop the run.          *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 05/22/1987 CMW      Original full-catalog repricing job.       *CMW87   
002200* 09/30/1990 RDJ      Added single-record and price-range modes. *RDJ90   
002300* 01/06/1998 RWF      Y2K READINESS - no 2-digit year fields     *RWF98   
002400*                     anywhere in this program. CR-2219          *RWF98   
002500* 04/27/1999 RWF      Converted scoring to the shared ZSPASCP    *RWF99   
002600*                     copy member.                               *RWF99   
002700* 03/19/2002 RWF      Added buildQualityScore/brandPrivacyScore  *RWF02   
002800*                     heuristics per the advisor redesign.       *RWF02   
002900* 06/11/2013 LKM      Raised catalog table to 5000 entries.      *LKM13   
003000*                                                               *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
003700     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ZSPAPHN ASSIGN TO ZSPAPHN
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-PHN-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  ZSPAPHN
004800     RECORDING MODE IS F.
004900 01  PHN-RECORD-OUT                PIC  X(1300).
005000
005100 WORKING-STORAGE SECTION.
005200
005300*****************************************************************
005400* DEFINE LOCAL VARIABLES                                        *
005500*****************************************************************
005600
005700 01  WS-PHN-STATUS                 PIC  X(02) VALUE SPACES.
005800     88  WS-PHN-OK                            VALUE '00'.
005900     88  WS-PHN-EOF                           VALUE '10'.
006000
006100 01  ZS-RERUN-SWITCH                PIC  X(01) VALUE 'N'.
006200
006300 01  WS-UPDATE-MODE                PIC  X(05) VALUE 'ALL'.
006400     88  WS-MODE-ALL                         VALUE 'ALL'.
006500     88  WS-MODE-ONE                         VALUE 'ONE'.
006600     88  WS-MODE-RANGE                       VALUE 'RANGE'.
006700
006800 01  WS-TARGET-PHONE-ID            PIC  S9(09) VALUE ZEROES COMP.
006900 01  WS-RANGE-LOW                  PIC  S9(07) VALUE ZEROES COMP.
007000 01  WS-RANGE-HIGH                 PIC  S9(07) VALUE 9999999 COMP.
007100
007200 01  WS-MAX-PHONES                 PIC  S9(05) VALUE 5000 COMP.
007300 01  WS-CATALOG-COUNT              PIC  S9(05) VALUE ZEROES COMP.
007400 01  WS-CAT-SUB                    PIC  S9(05) VALUE ZEROES COMP.
007500
007600 01  WS-CATALOG-TABLE.
007700     05  WS-CAT-ENTRY OCCURS 5000 TIMES
007800                      INDEXED BY WS-CAT-NDX.
007900         10  WS-CAT-PHONE          PIC  X(1300).
008000     05  FILLER                    PIC  X(04) VALUE SPACES.
008100
008200 01  WS-COUNTERS.
008300     05  WS-UPDATED-COUNT          PIC  S9(07) VALUE ZEROES COMP.
008400     05  WS-FAILED-COUNT           PIC  S9(07) VALUE ZEROES COMP.
008500     05  WS-FOUND-SWITCH           PIC  X(01) VALUE 'N'.
008600         88  WS-TARGET-FOUND                 VALUE 'Y'.
008700     05  FILLER                    PIC  X(02) VALUE SPACES.
008800
008900 01  WS-SELECTED-SWITCH             PIC  X(01) VALUE 'N'.
009000     88  WS-RECORD-SELECTED                  VALUE 'Y'.
009100
009200 01  WS-BUILD-QUALITY-WORK.
009300     05  WS-BQ-BASE                PIC  S9(04) VALUE ZEROES COMP.
009400     05  WS-BQ-ADDEND              PIC  S9(04) VALUE ZEROES COMP.
009500     05  FILLER                    PIC  X(02) VALUE SPACES.
009600
009700 COPY ZSPAFFC.
009800 COPY ZSPASCD.
009900
010000 LINKAGE SECTION.
010100
010200 PROCEDURE DIVISION.
010300
010400*****************************************************************
010500* Main process.                                                 *
010600*****************************************************************
010700     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
010800     PERFORM 2000-SELECT-SCOPE      THRU 2000-EXIT.
010900     PERFORM 5000-REWRITE-CATALOG   THRU 5000-EXIT.
011000     PERFORM 4000-SHOW-TOTALS       THRU 4000-EXIT.
011100     PERFORM 9000-RETURN            THRU 9000-EXIT.
011200
011300*****************************************************************
011400* Load the whole catalog into the work table.  The run-control  *
011500* values (mode, target id, range) are set here -- on a live      *
011600* driver they arrive off a parm card; shown here as a single     *
011700* full-catalog default run.                                      *
011800*****************************************************************
011900 1000-INITIALIZE.
012000     MOVE ZEROES                  TO WS-CATALOG-COUNT.
012100     MOVE ZEROES                  TO WS-UPDATED-COUNT
012200                                      WS-FAILED-COUNT.
012300     MOVE 'ALL'                   TO WS-UPDATE-MODE.
012400
012500     OPEN INPUT ZSPAPHN.
012600     PERFORM 1100-LOAD-CATALOG    THRU 1100-EXIT
012700         UNTIL WS-PHN-EOF.
012800     CLOSE ZSPAPHN.
012900 1000-EXIT.
013000     EXIT.
013100
013200 1100-LOAD-CATALOG.
013300     READ ZSPAPHN INTO WS-CAT-ENTRY(WS-CATALOG-COUNT + 1)
013400         AT END
013500             SET WS-PHN-EOF TO TRUE
013600         NOT AT END
013700             ADD 1 TO WS-CATALOG-COUNT
013800     END-READ.
013900 1100-EXIT.
014000     EXIT.
014100
014200*****************************************************************
014300* Drive the rescore over the selected scope (ALL/ONE/RANGE).    *
014400*****************************************************************
014500 2000-SELECT-SCOPE.
014600     MOVE 'N'                     TO WS-FOUND-SWITCH.
014700     PERFORM 3000-PROCESS-PHONE   THRU 3000-EXIT
014800         VARYING WS-CAT-SUB FROM 1 BY 1
014900         UNTIL WS-CAT-SUB GREATER THAN WS-CATALOG-COUNT.
015000
015100     IF  WS-MODE-ONE AND NOT WS-TARGET-FOUND
015200         ADD 1 TO WS-FAILED-COUNT
015300         DISPLAY 'ZSPA020 - PHONE-ID NOT FOUND '
015400             WS-TARGET-PHONE-ID.
015500 2000-EXIT.
015600     EXIT.
015700
015800*****************************************************************
015900* Decide whether this catalog entry is in scope, then rescore.  *
016000*****************************************************************
016100 3000-PROCESS-PHONE.
016200     MOVE WS-CAT-ENTRY(WS-CAT-SUB) TO PH-RECORD.
016300     MOVE 'N'                      TO WS-SELECTED-SWITCH.
016400
016500     IF  WS-MODE-ALL
016600         MOVE 'Y' TO WS-SELECTED-SWITCH
016700     ELSE IF WS-MODE-ONE
016800         IF  PH-PHONE-ID EQUAL WS-TARGET-PHONE-ID
016900             MOVE 'Y' TO WS-SELECTED-SWITCH
017000             MOVE 'Y' TO WS-FOUND-SWITCH
017100         END-IF
017200     ELSE IF WS-MODE-RANGE
017300         IF  PH-PRICE GREATER OR EQUAL WS-RANGE-LOW
017400             AND PH-PRICE LESS OR EQUAL WS-RANGE-HIGH
017500             MOVE 'Y' TO WS-SELECTED-SWITCH
017600         END-IF
017700     END-IF.
017800
017900     IF  NOT WS-RECORD-SELECTED
018000         GO TO 3000-EXIT.
018100
018200     PERFORM 3700-RESCORE-ONE    THRU 3700-EXIT.
018300     MOVE PH-RECORD               TO WS-CAT-ENTRY(WS-CAT-SUB).
018400     ADD 1 TO WS-UPDATED-COUNT.
018500
018600 3000-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Recompute CAMERA/BATTERY/SOFTWARE/LOOKS scores; leave PRIVACY  *
019100* alone unless it has never been set.                            *
019200*****************************************************************
019300 3700-RESCORE-ONE.
019400     MOVE SPACES                  TO SC-INPUT-TEXT.
019500     MOVE PH-CAMERA-INFO          TO SC-INPUT-TEXT.
019600     PERFORM 3100-SCORE-CAMERA    THRU 3100-EXIT.
019700     MOVE SC-RESULT-SCORE         TO PH-CAMERA-SCORE.
019800
019900     MOVE SPACES                  TO SC-INPUT-TEXT.
020000     MOVE PH-BATTERY              TO SC-INPUT-TEXT.
020100     PERFORM 3200-SCORE-BATTERY   THRU 3200-EXIT.
020200     MOVE SC-RESULT-SCORE         TO PH-BATTERY-SCORE.
020300
020400     MOVE SPACES                  TO SC-INPUT-TEXT.
020500     MOVE PH-PROCESSOR            TO SC-INPUT-TEXT.
020600     PERFORM 3400-SCORE-PROCESSOR THRU 3400-EXIT.
020700     MOVE SC-RESULT-SCORE         TO PH-SOFTWARE-SCORE.
020800
020900     MOVE SPACES                  TO SC-INPUT-TEXT.
021000     MOVE PH-DISPLAY-INFO         TO SC-INPUT-TEXT.
021100     PERFORM 3500-SCORE-DISPLAY   THRU 3500-EXIT.
021200     MOVE SC-RESULT-SCORE         TO SC-DIGIT-START.
021300
021400     PERFORM 4100-BUILD-QUALITY   THRU 4100-EXIT.
021500     COMPUTE PH-LOOKS-SCORE = (SC-DIGIT-START + SC-DIGIT-END) / 2.
021600
021700     IF  PH-PRIVACY-SCORE EQUAL ZEROES
021800         PERFORM 4200-BRAND-PRIVACY THRU 4200-EXIT.
021900
022000 3700-EXIT.
022100     EXIT.
022200
022300*****************************************************************
022400* buildQualityScore(brand, price).  Base varies by brand, with  *
022500* a price addend on top; result capped at 100.                  *
022600*****************************************************************
022700 4100-BUILD-QUALITY.
022800     MOVE 50                      TO WS-BQ-BASE.
022900
023000     MOVE SPACES                  TO SC-INPUT-TEXT.
023100     MOVE PH-BRAND                TO SC-INPUT-TEXT.
023200     PERFORM 3090-UPPERCASE-TEXT  THRU 3090-EXIT.
023300
023400     MOVE 'APPLE'                 TO SC-KEYWORD.
023500     MOVE 5                       TO SC-KEYLEN.
023600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
023700     IF  SC-FOUND
023800         MOVE 75 TO WS-BQ-BASE
023900     ELSE
024000         MOVE 'SAMSUNG'           TO SC-KEYWORD
024100         MOVE 7                   TO SC-KEYLEN
024200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
024300         IF  SC-FOUND AND PH-PRICE GREATER THAN 50000
024400             MOVE 75 TO WS-BQ-BASE
024500         ELSE
024600             MOVE 'ONEPLUS'       TO SC-KEYWORD
024700             MOVE 7               TO SC-KEYLEN
024800             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
024900             IF  NOT SC-FOUND
025000                 MOVE 'GOOGLE'    TO SC-KEYWORD
025100                 MOVE 6           TO SC-KEYLEN
025200                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
025300             END-IF
025400             IF  NOT SC-FOUND
025500                 MOVE 'MOTOROLA'  TO SC-KEYWORD
025600                 MOVE 8           TO SC-KEYLEN
025700                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
025800             END-IF
025900             IF  SC-FOUND
026000                 MOVE 65 TO WS-BQ-BASE
026100             ELSE
026200                 MOVE 'XIAOMI'    TO SC-KEYWORD
026300                 MOVE 6           TO SC-KEYLEN
026400                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
026500                 IF  NOT SC-FOUND
026600                     MOVE 'REALME' TO SC-KEYWORD
026700                     MOVE 6        TO SC-KEYLEN
026800                     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
026900                 END-IF
027000                 IF  NOT SC-FOUND
027100                     MOVE 'OPPO'   TO SC-KEYWORD
027200                     MOVE 4        TO SC-KEYLEN
027300                     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
027400                 END-IF
027500                 IF  NOT SC-FOUND
027600                     MOVE 'VIVO'   TO SC-KEYWORD
027700                     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
027800                 END-IF
027900                 IF  SC-FOUND
028000                     MOVE 55 TO WS-BQ-BASE
028100                 END-IF
028200             END-IF
028300         END-IF
028400     END-IF.
028500
028600     IF      PH-PRICE GREATER THAN 80000
028700             MOVE 15 TO WS-BQ-ADDEND
028800     ELSE IF PH-PRICE GREATER THAN 60000
028900             MOVE 12 TO WS-BQ-ADDEND
029000     ELSE IF PH-PRICE GREATER THAN 40000
029100             MOVE  8 TO WS-BQ-ADDEND
029200     ELSE IF PH-PRICE GREATER THAN 25000
029300             MOVE  5 TO WS-BQ-ADDEND
029400     ELSE IF PH-PRICE GREATER THAN 15000
029500             MOVE  2 TO WS-BQ-ADDEND
029600     ELSE
029700             MOVE  0 TO WS-BQ-ADDEND
029800     END-IF.
029900
030000     COMPUTE SC-DIGIT-END = WS-BQ-BASE + WS-BQ-ADDEND.
030100     IF  SC-DIGIT-END GREATER THAN 100
030200         MOVE 100 TO SC-DIGIT-END.
030300
030400 4100-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* brandPrivacyScore(brand) -- first matching rule wins.         *
030900*****************************************************************
031000 4200-BRAND-PRIVACY.
031100     MOVE SPACES                  TO SC-INPUT-TEXT.
031200     MOVE PH-BRAND                TO SC-INPUT-TEXT.
031300     PERFORM 3090-UPPERCASE-TEXT  THRU 3090-EXIT.
031400     MOVE 60                      TO PH-PRIVACY-SCORE.
031500
031600     MOVE 'APPLE'                 TO SC-KEYWORD.
031700     MOVE 5                       TO SC-KEYLEN.
031800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
031900     IF  SC-FOUND
032000         MOVE 85 TO PH-PRIVACY-SCORE
032100         GO TO 4200-EXIT.
032200
032300     MOVE 'GOOGLE'                TO SC-KEYWORD.
032400     MOVE 6                       TO SC-KEYLEN.
032500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
032600     IF  SC-FOUND
032700         MOVE 75 TO PH-PRIVACY-SCORE
032800         GO TO 4200-EXIT.
032900
033000     MOVE 'SAMSUNG'               TO SC-KEYWORD.
033100     MOVE 7                       TO SC-KEYLEN.
033200     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
033300     IF  SC-FOUND
033400         MOVE 70 TO PH-PRIVACY-SCORE
033500         GO TO 4200-EXIT.
033600
033700     MOVE 'XIAOMI'                TO SC-KEYWORD.
033800     MOVE 6                       TO SC-KEYLEN.
033900     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
034000     IF  NOT SC-FOUND
034100         MOVE 'OPPO'              TO SC-KEYWORD
034200         MOVE 4                   TO SC-KEYLEN
034300         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
034400     IF  NOT SC-FOUND
034500         MOVE 'VIVO'              TO SC-KEYWORD
034600         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
034700     IF  NOT SC-FOUND
034800         MOVE 'REALME'            TO SC-KEYWORD
034900         MOVE 6                   TO SC-KEYLEN
035000         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
035100     IF  NOT SC-FOUND
035200         MOVE 'ONEPLUS'           TO SC-KEYWORD
035300         MOVE 7                   TO SC-KEYLEN
035400         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
035500     IF  SC-FOUND
035600         MOVE 55 TO PH-PRIVACY-SCORE
035700         GO TO 4200-EXIT.
035800
035900     MOVE 'MOTOROLA'              TO SC-KEYWORD.
036000     MOVE 8                       TO SC-KEYLEN.
036100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
036200     IF  NOT SC-FOUND
036300         MOVE 'NOKIA'             TO SC-KEYWORD
036400         MOVE 5                   TO SC-KEYLEN
036500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
036600     IF  SC-FOUND
036700         MOVE 70 TO PH-PRIVACY-SCORE
036800         GO TO 4200-EXIT.
036900
037000     MOVE 'ASUS'                  TO SC-KEYWORD.
037100     MOVE 4                       TO SC-KEYLEN.
037200     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
037300     IF  NOT SC-FOUND
037400         MOVE 'SONY'              TO SC-KEYWORD
037500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
037600     IF  SC-FOUND
037700         MOVE 72 TO PH-PRIVACY-SCORE.
037800
037900 4200-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300* Rewrite the whole catalog from the work table.                 *
038400*****************************************************************
038500 5000-REWRITE-CATALOG.
038600     OPEN OUTPUT ZSPAPHN.
038700     PERFORM 5100-WRITE-ONE-PHONE THRU 5100-EXIT
038800         VARYING WS-CAT-SUB FROM 1 BY 1
038900         UNTIL WS-CAT-SUB GREATER THAN WS-CATALOG-COUNT.
039000     CLOSE ZSPAPHN.
039100 5000-EXIT.
039200     EXIT.
039300
039400 5100-WRITE-ONE-PHONE.
039500     WRITE PHN-RECORD-OUT FROM WS-CAT-ENTRY(WS-CAT-SUB).
039600 5100-EXIT.
039700     EXIT.
039800
039900*****************************************************************
040000* Show the end-of-run accumulator totals.                       *
040100*****************************************************************
040200 4000-SHOW-TOTALS.
040300     DISPLAY 'ZSPA020 - PHONE SCORE UPDATE TOTALS'.
040400     DISPLAY 'RECORDS UPDATED...... ' WS-UPDATED-COUNT.
040500     DISPLAY 'RECORDS FAILED....... ' WS-FAILED-COUNT.
040600 4000-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000* Return to caller.                                             *
041100*****************************************************************
041200 9000-RETURN.
041300     GOBACK.
041400 9000-EXIT.
041500     EXIT.
041600
041700 COPY ZSPASCP.
