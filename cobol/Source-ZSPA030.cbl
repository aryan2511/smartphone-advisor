000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA030.
000400 AUTHOR. R D JERNIGAN.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 11/09/1988.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* A callable utility -- blends a freshly recomputed spec score   *
001400* with whatever YouTube/Reddit sentiment is already on the       *
001500* catalog record into one 0-100 UNIFIED-SCORE.  CALLed by the    *
001600* recommendation ranking driver (ZSPA060) once per candidate     *
001700* phone; also usable standalone off a test deck for spot-        *
001800* checking one record.                                           *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 11/09/1988 RDJ      Original unified-score subroutine.         *RDJ88   
002300* 04/02/1991 CMW      Added the per-channel YouTube consensus    *CMW91   
002400*                     bonus check.                               *CMW91   
002500* 01/07/1998 RWF      Y2K READINESS - no 2-digit year fields     *RWF98   
002600*                     anywhere in this program. CR-2220          *RWF98   
002700* 08/14/2004 RWF      Re-normalize FINAL when a sentiment source *RWF04   
002800*                     is missing, per the scoring re-derivation. *RWF04   
002900* 02/22/2015 LKM      Raised channel table to 10 entries.        *LKM15   
003000*                                                               *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
003700     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200*****************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400*****************************************************************
004500
004600 01  ZS-RERUN-SWITCH                PIC  X(01) VALUE 'N'.
004700
004800 01  WS-SPEC-TOTAL                 PIC S9(05) VALUE ZEROES COMP.
004900 01  WS-SPEC-SCORE                 PIC S9(03) VALUE ZEROES COMP.
005000
005100 01  WS-WEIGHT-GROUP.
005200     05  WS-WEIGHT-SPEC            PIC S9(1)V99 VALUE .50 COMP.
005300     05  WS-WEIGHT-YOUTUBE         PIC S9(1)V99 VALUE .35 COMP.
005400     05  WS-WEIGHT-REDDIT          PIC S9(1)V99 VALUE .15 COMP.
005500     05  WS-TOTAL-WEIGHT           PIC S9(1)V99 VALUE ZEROES COMP.
005600     05  FILLER                    PIC  X(02) VALUE SPACES.
005700
005800 01  WS-FINAL-SCORE               PIC S9(05)V99 VALUE ZEROES COMP.
005900 01  WS-YOUTUBE-BONUS              PIC S9(03) VALUE ZEROES COMP.
006000
006100 01  WS-CONSENSUS-WORK.
006200     05  WS-HIGH-COUNT             PIC S9(03) VALUE ZEROES COMP.
006300     05  WS-CHN-SUB                PIC S9(03) VALUE ZEROES COMP.
006400     05  WS-CONSENSUS-RATIO    PIC S9(1)V9999 VALUE ZEROES COMP.
006500     05  WS-CONSENSUS-SWITCH       PIC  X(01) VALUE 'N'.
006600         88  WS-CONSENSUS-HOLDS              VALUE 'Y'.
006700     05  FILLER                    PIC  X(04) VALUE SPACES.
006800
006900 01  WS-ROUND-WORK.
007000     05  WS-ROUND-WHOLE            PIC S9(05) VALUE ZEROES COMP.
007100     05  WS-ROUND-FRAC             PIC S9(1)V99 VALUE ZEROES COMP.
007200     05  FILLER                    PIC  X(04) VALUE SPACES.
007300
007400 COPY ZSPASCD.
007500
007600 LINKAGE SECTION.
007700
007800*****************************************************************
007900* Passed-in phone record (current spec text and stored sentiment*
008000* scores) and the optional per-channel YouTube score map.       *
008100*****************************************************************
008200 COPY ZSPAFFC.
008300
008400 01  LK-CHANNEL-GROUP.
008500     05  LK-CHANNEL-COUNT          PIC S9(03) COMP.
008600     05  LK-CHANNEL-SCORE OCCURS 10 TIMES
008700                                   PIC S9(03) COMP.
008800     05  FILLER                    PIC  X(04) VALUE SPACES.
008900
009000 01  LK-UNIFIED-SCORE              PIC S9(03) COMP.
009100
009200 PROCEDURE DIVISION USING PH-RECORD
009300                           LK-CHANNEL-GROUP
009400                           LK-UNIFIED-SCORE.
009500
009600*****************************************************************
009700* Main process.                                                 *
009800*****************************************************************
009900     PERFORM 1000-SPEC-SCORE        THRU 1000-EXIT.
010000     PERFORM 2000-CONSENSUS-CHECK   THRU 2000-EXIT.
010100     PERFORM 3000-BLEND-SENTIMENT   THRU 3000-EXIT.
010200     PERFORM 4000-ROUND-AND-CLAMP   THRU 4000-EXIT.
010300     GOBACK.
010400
010500*****************************************************************
010600* SPEC-SCORE = mean, truncating, of the five fresh spec scores. *
010700*****************************************************************
010800 1000-SPEC-SCORE.
010900     MOVE ZEROES                  TO WS-SPEC-TOTAL.
011000
011100     MOVE SPACES                  TO SC-INPUT-TEXT.
011200     MOVE PH-CAMERA-INFO          TO SC-INPUT-TEXT.
011300     PERFORM 3100-SCORE-CAMERA    THRU 3100-EXIT.
011400     ADD SC-RESULT-SCORE          TO WS-SPEC-TOTAL.
011500
011600     MOVE SPACES                  TO SC-INPUT-TEXT.
011700     MOVE PH-BATTERY              TO SC-INPUT-TEXT.
011800     PERFORM 3200-SCORE-BATTERY   THRU 3200-EXIT.
011900     ADD SC-RESULT-SCORE          TO WS-SPEC-TOTAL.
012000
012100     MOVE SPACES                  TO SC-INPUT-TEXT.
012200     MOVE PH-MEM-STORAGE          TO SC-INPUT-TEXT.
012300     PERFORM 3300-SCORE-STORAGE   THRU 3300-EXIT.
012400     ADD SC-RESULT-SCORE          TO WS-SPEC-TOTAL.
012500
012600     MOVE SPACES                  TO SC-INPUT-TEXT.
012700     MOVE PH-PROCESSOR            TO SC-INPUT-TEXT.
012800     PERFORM 3400-SCORE-PROCESSOR THRU 3400-EXIT.
012900     ADD SC-RESULT-SCORE          TO WS-SPEC-TOTAL.
013000
013100     MOVE SPACES                  TO SC-INPUT-TEXT.
013200     MOVE PH-DISPLAY-INFO         TO SC-INPUT-TEXT.
013300     PERFORM 3500-SCORE-DISPLAY   THRU 3500-EXIT.
013400     ADD SC-RESULT-SCORE          TO WS-SPEC-TOTAL.
013500
013600     COMPUTE WS-SPEC-SCORE = WS-SPEC-TOTAL / 5.
013700 1000-EXIT.
013800     EXIT.
013900
014000*****************************************************************
014100* Consensus check over the caller-supplied channel map.  Needs  *
014200* 3+ channels at 70 or higher before any consensus is possible. *
014300*****************************************************************
014400 2000-CONSENSUS-CHECK.
014500     MOVE ZEROES                  TO WS-HIGH-COUNT
014600                                      WS-YOUTUBE-BONUS.
014700     MOVE 'N'                     TO WS-CONSENSUS-SWITCH.
014800
014900     IF  LK-CHANNEL-COUNT GREATER THAN ZEROES
015000         PERFORM 2100-COUNT-ONE-CHANNEL THRU 2100-EXIT
015100             VARYING WS-CHN-SUB FROM 1 BY 1
015200             UNTIL WS-CHN-SUB GREATER THAN LK-CHANNEL-COUNT.
015300
015400     IF  WS-HIGH-COUNT LESS THAN 3
015500         GO TO 2000-EXIT.
015600
015700     COMPUTE WS-CONSENSUS-RATIO =
015800         WS-HIGH-COUNT / LK-CHANNEL-COUNT.
015900
016000     IF  LK-CHANNEL-COUNT GREATER OR EQUAL 5
016100         IF  WS-CONSENSUS-RATIO GREATER OR EQUAL .50
016200             SET WS-CONSENSUS-HOLDS TO TRUE
016300         END-IF
016400     ELSE
016500         IF  WS-CONSENSUS-RATIO GREATER OR EQUAL .75
016600             SET WS-CONSENSUS-HOLDS TO TRUE
016700         END-IF
016800     END-IF.
016900
017000     IF  WS-CONSENSUS-HOLDS
017100         MOVE 3 TO WS-YOUTUBE-BONUS.
017200 2000-EXIT.
017300     EXIT.
017400
017500 2100-COUNT-ONE-CHANNEL.
017600     IF  LK-CHANNEL-SCORE(WS-CHN-SUB) GREATER OR EQUAL 70
017700         ADD 1 TO WS-HIGH-COUNT.
017800 2100-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200* Weighted blend of spec score with stored sentiment, with a    *
018300* re-normalize step when a sentiment source is absent.          *
018400*****************************************************************
018500 3000-BLEND-SENTIMENT.
018600     MOVE WS-WEIGHT-SPEC           TO WS-TOTAL-WEIGHT.
018700     COMPUTE WS-FINAL-SCORE =
018800         WS-SPEC-SCORE * WS-WEIGHT-SPEC.
018900
019000     IF  PH-YOUTUBE-SCORE GREATER THAN ZEROES
019100         COMPUTE WS-FINAL-SCORE =
019200             WS-FINAL-SCORE
019300             + (PH-YOUTUBE-SCORE * WS-WEIGHT-YOUTUBE)
019400             + WS-YOUTUBE-BONUS
019500         ADD WS-WEIGHT-YOUTUBE TO WS-TOTAL-WEIGHT.
019600
019700     IF  PH-REDDIT-SCORE GREATER THAN ZEROES
019800         COMPUTE WS-FINAL-SCORE =
019900             WS-FINAL-SCORE
020000             + (PH-REDDIT-SCORE * WS-WEIGHT-REDDIT)
020100         ADD WS-WEIGHT-REDDIT TO WS-TOTAL-WEIGHT.
020200
020300     IF  WS-TOTAL-WEIGHT LESS THAN 1.00
020400         COMPUTE WS-FINAL-SCORE =
020500             WS-FINAL-SCORE / WS-TOTAL-WEIGHT.
020600 3000-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Round half-up to the nearest whole number, clamp to 0-100.    *
021100*****************************************************************
021200 4000-ROUND-AND-CLAMP.
021300     MOVE WS-FINAL-SCORE           TO WS-ROUND-WHOLE.
021400     COMPUTE WS-ROUND-FRAC =
021500         WS-FINAL-SCORE - WS-ROUND-WHOLE.
021600     IF  WS-ROUND-FRAC GREATER OR EQUAL .50
021700         ADD 1 TO WS-ROUND-WHOLE.
021800
021900     IF      WS-ROUND-WHOLE LESS THAN ZEROES
022000             MOVE ZEROES TO LK-UNIFIED-SCORE
022100     ELSE IF WS-ROUND-WHOLE GREATER THAN 100
022200             MOVE 100    TO LK-UNIFIED-SCORE
022300     ELSE
022400             MOVE WS-ROUND-WHOLE TO LK-UNIFIED-SCORE.
022500 4000-EXIT.
022600     EXIT.
022700
022800 COPY ZSPASCP.
