000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA040.
000400 AUTHOR. R W FLEMING.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 02/18/1990.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* This program reads one review transcript, splits it into      *
001400* sentences, and for each of five phone features (camera,        *
001500* battery, performance, display, design) finds the sentences     *
001600* that mention the feature and scores them positive/negative by  *
001700* counting stock phrases inside those sentences.  A feature      *
001800* never mentioned in the transcript is left out of the overall   *
001900* average rather than scored neutral.                            *
002000*                                                               *
002100* Date       UserID   Description                               *
002200* ---------- -------- ----------------------------------------- *
002300* 02/18/1990 RWF      Original feature-sentiment scan, built off *RWF90   
002400*                     the secondary-index maintenance shape.     *RWF90   
002500* 07/23/1993 CMW      Added the design/build feature bucket.     *CMW93   
002600* 01/08/1998 RWF      Y2K READINESS - no 2-digit year fields     *RWF98   
002700*                     anywhere in this program. CR-2221          *RWF98   
002800* 05/30/2003 RDJ      Word-boundary fix on the keyword scan --   *RDJ03   
002900*                     "ram" inside "panorama" was false-hitting. *RDJ03   
003000* 09/17/2011 LKM      Raised transcript buffer to 4000 bytes.    *LKM11   
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
003800     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ZSPATRN ASSIGN TO ZSPATRN
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-TRN-STATUS.
004600     SELECT ZSPATSR ASSIGN TO ZSPATSR
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-TSR-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ZSPATRN
005300     RECORDING MODE IS V.
005400 01  TRN-LINE-IN                   PIC  X(200).
005500
005600 FD  ZSPATSR
005700     RECORDING MODE IS F.
005800 01  TSR-RECORD-OUT                PIC  X(097).
005900
006000 WORKING-STORAGE SECTION.
006100
006200*****************************************************************
006300* DEFINE LOCAL VARIABLES                                        *
006400*****************************************************************
006500
006600 01  WS-TRN-STATUS                 PIC  X(02) VALUE SPACES.
006700     88  WS-TRN-OK                           VALUE '00'.
006800     88  WS-TRN-EOF                          VALUE '10'.
006900
007000 01  WS-TSR-STATUS                 PIC  X(02) VALUE SPACES.
007100
007200 01  ZS-RERUN-SWITCH               PIC  X(01) VALUE 'N'.
007300
007400 01  WS-TRANSCRIPT-BUFFER          PIC  X(4000) VALUE SPACES.
007500 01  WS-TRANSCRIPT-LEN             PIC S9(04) VALUE ZEROES COMP.
007600
007700 01  WS-TRANSCRIPT-TABLE REDEFINES WS-TRANSCRIPT-BUFFER.
007800     05  WS-TRN-CHAR               PIC  X(01) OCCURS 4000 TIMES.
007900
008000 01  WS-SENTENCE-BUFFER            PIC  X(500) VALUE SPACES.
008100 01  WS-SENTENCE-LEN               PIC S9(04) VALUE ZEROES COMP.
008200 01  WS-SENT-START                 PIC S9(04) VALUE ZEROES COMP.
008300 01  WS-SCAN-SUB                   PIC S9(04) VALUE ZEROES COMP.
008400 01  WS-TEST-CHAR                  PIC  X(01) VALUE SPACES.
008500
008600*****************************************************************
008700* Five features, each with a short keyword list (to decide if a *
008800* sentence is "about" the feature) and short positive/negative  *
008900* phrase lists (to decide how the sentence feels about it).     *
009000*****************************************************************
009100 01  WS-FEATURE-DATA.
009200     05  WS-FEATURE-ENTRY OCCURS 5 TIMES INDEXED BY WS-FEAT-NDX.
009300         10  WS-FEAT-NAME          PIC  X(12) VALUE SPACES.
009400         10  WS-FEAT-KEYWORD OCCURS 5 TIMES
009500                                   PIC  X(18) VALUE SPACES.
009600         10  WS-FEAT-KEY-COUNT     PIC S9(02) VALUE ZEROES COMP.
009700         10  WS-FEAT-POSITIVE OCCURS 6 TIMES
009800                                   PIC  X(20) VALUE SPACES.
009900         10  WS-FEAT-POS-COUNT     PIC S9(02) VALUE ZEROES COMP.
010000         10  WS-FEAT-NEGATIVE OCCURS 6 TIMES
010100                                   PIC  X(20) VALUE SPACES.
010200         10  WS-FEAT-NEG-COUNT     PIC S9(02) VALUE ZEROES COMP.
010300         10  WS-FEAT-BUFFER        PIC  X(500) VALUE SPACES.
010400         10  WS-FEAT-BUFFER-LEN    PIC S9(04) VALUE ZEROES COMP.
010500         10  WS-FEAT-MENTIONED     PIC  X(01) VALUE 'N'.
010600             88  WS-FEAT-WAS-MENTIONED       VALUE 'Y'.
010700         10  WS-FEAT-SCORE         PIC S9(03) VALUE ZEROES COMP.
010800
010900 01  WS-FEATURE-TABLE REDEFINES WS-FEATURE-DATA.
011000     05  WS-FEATURE-SLOT OCCURS 5 TIMES
011100                                   PIC  X(727).
011200
011300 01  WS-COUNT-WORK.
011400     05  WS-POS-HITS               PIC S9(04) VALUE ZEROES COMP.
011500     05  WS-NEG-HITS               PIC S9(04) VALUE ZEROES COMP.
011600     05  WS-PHRASE-SUB             PIC S9(02) VALUE ZEROES COMP.
011700     05  FILLER                    PIC  X(04) VALUE SPACES.
011800
011900 01  WS-SCORE-WORK.
012000     05  WS-TOTAL-MENTIONS         PIC S9(04) VALUE ZEROES COMP.
012100     05  WS-RATIO               PIC S9(1)V9999 VALUE ZEROES COMP.
012200     05  WS-SCORE-FLOAT           PIC S9(05)V99 VALUE ZEROES COMP.
012300     05  WS-SCORE-WHOLE            PIC S9(05) VALUE ZEROES COMP.
012400     05  WS-SCORE-FRAC             PIC S9(1)V99 VALUE ZEROES COMP.
012500     05  FILLER                    PIC  X(04) VALUE SPACES.
012600
012700 01  WS-OVERALL-WORK.
012800     05  WS-OVERALL-TOTAL          PIC S9(05) VALUE ZEROES COMP.
012900     05  WS-OVERALL-COUNT          PIC S9(02) VALUE ZEROES COMP.
013000     05  WS-OVERALL-SCORE          PIC S9(03) VALUE ZEROES COMP.
013100     05  FILLER                    PIC  X(04) VALUE SPACES.
013200
013300 01  WS-WORD-MATCH-WORK.
013400     05  WS-WM-PHRASE              PIC  X(20) VALUE SPACES.
013500     05  WS-WM-LEN                 PIC S9(02) VALUE ZEROES COMP.
013600     05  WS-WM-POS                 PIC S9(04) VALUE ZEROES COMP.
013700     05  WS-WM-FOUND               PIC  X(01) VALUE 'N'.
013800         88  WS-WM-IS-FOUND                   VALUE 'Y'.
013900     05  FILLER                    PIC  X(04) VALUE SPACES.
014000
014100 COPY ZSPATSC.
014200 COPY ZSPASCD.
014300
014400 PROCEDURE DIVISION.
014500
014600*****************************************************************
014700* Main process.                                                 *
014800*****************************************************************
014900     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
015000     PERFORM 2000-SPLIT-SENTENCES   THRU 2000-EXIT.
015100     PERFORM 3000-SCORE-FEATURES    THRU 3000-EXIT
015200         VARYING WS-FEAT-NDX FROM 1 BY 1
015300         UNTIL WS-FEAT-NDX GREATER THAN 5.
015400     PERFORM 4000-OVERALL-SENTIMENT THRU 4000-EXIT.
015500     PERFORM 5000-WRITE-RESULT      THRU 5000-EXIT.
015600     PERFORM 9000-RETURN            THRU 9000-EXIT.
015700
015800*****************************************************************
015900* Load the feature keyword/phrase table and the whole transcript*
016000* (every input line joined with one blank between them).        *
016100*****************************************************************
016200 1000-INITIALIZE.
016300     PERFORM 1100-BUILD-FEATURE-TABLE THRU 1100-EXIT.
016400
016500     MOVE SPACES                  TO WS-TRANSCRIPT-BUFFER.
016600     MOVE ZEROES                  TO WS-TRANSCRIPT-LEN.
016700
016800     OPEN INPUT ZSPATRN.
016900     PERFORM 1200-READ-ONE-LINE   THRU 1200-EXIT
017000         UNTIL WS-TRN-EOF.
017100     CLOSE ZSPATRN.
017200 1000-EXIT.
017300     EXIT.
017400
017500 1200-READ-ONE-LINE.
017600     READ ZSPATRN INTO TRN-LINE-IN
017700         AT END
017800             SET WS-TRN-EOF TO TRUE
017900         NOT AT END
018000             IF  WS-TRANSCRIPT-LEN GREATER THAN ZEROES
018100                 ADD 1 TO WS-TRANSCRIPT-LEN
018200                 MOVE ' ' TO WS-TRN-CHAR(WS-TRANSCRIPT-LEN)
018300             END-IF
018400             PERFORM 1210-APPEND-LINE THRU 1210-EXIT
018500     END-READ.
018600 1200-EXIT.
018700     EXIT.
018800
018900 1210-APPEND-LINE.
019000     PERFORM 1220-APPEND-ONE-CHAR THRU 1220-EXIT
019100         VARYING WS-SCAN-SUB FROM 1 BY 1
019200         UNTIL WS-SCAN-SUB GREATER THAN 200
019300         OR TRN-LINE-IN(WS-SCAN-SUB:1) EQUAL SPACES
019400         AND WS-SCAN-SUB GREATER THAN 1.
019500 1210-EXIT.
019600     EXIT.
019700
019800 1220-APPEND-ONE-CHAR.
019900     IF  TRN-LINE-IN(WS-SCAN-SUB:1) NOT EQUAL SPACES
020000         OR WS-SCAN-SUB EQUAL 1
020100         IF  WS-TRANSCRIPT-LEN LESS THAN 4000
020200             ADD 1 TO WS-TRANSCRIPT-LEN
020300             MOVE TRN-LINE-IN(WS-SCAN-SUB:1)
020400                 TO WS-TRN-CHAR(WS-TRANSCRIPT-LEN)
020500         END-IF.
020600 1220-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Build the five feature buckets.  Short lists, picked to cover *
021100* the common review wording without trying to be exhaustive.    *
021200*****************************************************************
021300 1100-BUILD-FEATURE-TABLE.
021400     MOVE 'CAMERA'       TO WS-FEAT-NAME(1).
021500     MOVE 'CAMERA'       TO WS-FEAT-KEYWORD(1 1).
021600     MOVE 'PHOTO'        TO WS-FEAT-KEYWORD(1 2).
021700     MOVE 'PICTURE'      TO WS-FEAT-KEYWORD(1 3).
021800     MOVE 'ZOOM'         TO WS-FEAT-KEYWORD(1 4).
021900     MOVE 'SELFIE'       TO WS-FEAT-KEYWORD(1 5).
022000     MOVE 5              TO WS-FEAT-KEY-COUNT(1).
022100     MOVE 'SHARP'        TO WS-FEAT-POSITIVE(1 1).
022200     MOVE 'CLEAR'        TO WS-FEAT-POSITIVE(1 2).
022300     MOVE 'VIBRANT COLOR' TO WS-FEAT-POSITIVE(1 3).
022400     MOVE 'GOOD DETAIL'  TO WS-FEAT-POSITIVE(1 4).
022500     MOVE 'FAST FOCUS'   TO WS-FEAT-POSITIVE(1 5).
022600     MOVE 'EXCELLENT'    TO WS-FEAT-POSITIVE(1 6).
022700     MOVE 6              TO WS-FEAT-POS-COUNT(1).
022800     MOVE 'BLURRY'       TO WS-FEAT-NEGATIVE(1 1).
022900     MOVE 'GRAINY'       TO WS-FEAT-NEGATIVE(1 2).
023000     MOVE 'WASHED OUT'   TO WS-FEAT-NEGATIVE(1 3).
023100     MOVE 'NOISY'        TO WS-FEAT-NEGATIVE(1 4).
023200     MOVE 'DISAPPOINTING' TO WS-FEAT-NEGATIVE(1 5).
023300     MOVE 3              TO WS-FEAT-NEG-COUNT(1).
023400
023500     MOVE 'BATTERY'      TO WS-FEAT-NAME(2).
023600     MOVE 'BATTERY'      TO WS-FEAT-KEYWORD(2 1).
023700     MOVE 'CHARGE'       TO WS-FEAT-KEYWORD(2 2).
023800     MOVE 'CHARGING'     TO WS-FEAT-KEYWORD(2 3).
023900     MOVE 'BACKUP'       TO WS-FEAT-KEYWORD(2 4).
024000     MOVE 'MAH'          TO WS-FEAT-KEYWORD(2 5).
024100     MOVE 5              TO WS-FEAT-KEY-COUNT(2).
024200     MOVE 'ALL DAY'      TO WS-FEAT-POSITIVE(2 1).
024300     MOVE 'FAST CHARGING' TO WS-FEAT-POSITIVE(2 2).
024400     MOVE 'LONG LASTING' TO WS-FEAT-POSITIVE(2 3).
024500     MOVE 'TWO DAYS'     TO WS-FEAT-POSITIVE(2 4).
024600     MOVE 'IMPRESSIVE'   TO WS-FEAT-POSITIVE(2 5).
024700     MOVE 5              TO WS-FEAT-POS-COUNT(2).
024800     MOVE 'DRAINS'       TO WS-FEAT-NEGATIVE(2 1).
024900     MOVE 'OVERHEAT'     TO WS-FEAT-NEGATIVE(2 2).
025000     MOVE 'DIES QUICKLY' TO WS-FEAT-NEGATIVE(2 3).
025100     MOVE 'SHORT BATTERY' TO WS-FEAT-NEGATIVE(2 4).
025200     MOVE 4              TO WS-FEAT-NEG-COUNT(2).
025300
025400     MOVE 'PERFORMANCE'  TO WS-FEAT-NAME(3).
025500     MOVE 'PERFORMANCE'  TO WS-FEAT-KEYWORD(3 1).
025600     MOVE 'SPEED'        TO WS-FEAT-KEYWORD(3 2).
025700     MOVE 'GAMING'       TO WS-FEAT-KEYWORD(3 3).
025800     MOVE 'PROCESSOR'    TO WS-FEAT-KEYWORD(3 4).
025900     MOVE 'LAG'          TO WS-FEAT-KEYWORD(3 5).
026000     MOVE 5              TO WS-FEAT-KEY-COUNT(3).
026100     MOVE 'SMOOTH'       TO WS-FEAT-POSITIVE(3 1).
026200     MOVE 'SNAPPY'       TO WS-FEAT-POSITIVE(3 2).
026300     MOVE 'NO LAG'       TO WS-FEAT-POSITIVE(3 3).
026400     MOVE 'POWERFUL'     TO WS-FEAT-POSITIVE(3 4).
026500     MOVE 'HANDLES EVERYTHING' TO WS-FEAT-POSITIVE(3 5).
026600     MOVE 5              TO WS-FEAT-POS-COUNT(3).
026700     MOVE 'STUTTER'      TO WS-FEAT-NEGATIVE(3 1).
026800     MOVE 'LAGGY'        TO WS-FEAT-NEGATIVE(3 2).
026900     MOVE 'FREEZES'      TO WS-FEAT-NEGATIVE(3 3).
027000     MOVE 'SLUGGISH'     TO WS-FEAT-NEGATIVE(3 4).
027100     MOVE 'CRASHES'      TO WS-FEAT-NEGATIVE(3 5).
027200     MOVE 5              TO WS-FEAT-NEG-COUNT(3).
027300
027400     MOVE 'DISPLAY'      TO WS-FEAT-NAME(4).
027500     MOVE 'DISPLAY'      TO WS-FEAT-KEYWORD(4 1).
027600     MOVE 'SCREEN'       TO WS-FEAT-KEYWORD(4 2).
027700     MOVE 'BRIGHTNESS'   TO WS-FEAT-KEYWORD(4 3).
027800     MOVE 'PANEL'        TO WS-FEAT-KEYWORD(4 4).
027900     MOVE 'REFRESH RATE' TO WS-FEAT-KEYWORD(4 5).
028000     MOVE 5              TO WS-FEAT-KEY-COUNT(4).
028100     MOVE 'BRIGHT'       TO WS-FEAT-POSITIVE(4 1).
028200     MOVE 'VIBRANT'      TO WS-FEAT-POSITIVE(4 2).
028300     MOVE 'SHARP SCREEN' TO WS-FEAT-POSITIVE(4 3).
028400     MOVE 'SMOOTH SCROLL' TO WS-FEAT-POSITIVE(4 4).
028500     MOVE 'IMMERSIVE'    TO WS-FEAT-POSITIVE(4 5).
028600     MOVE 5              TO WS-FEAT-POS-COUNT(4).
028700     MOVE 'DIM'          TO WS-FEAT-NEGATIVE(4 1).
028800     MOVE 'DULL COLOR'   TO WS-FEAT-NEGATIVE(4 2).
028900     MOVE 'GHOST TOUCH'  TO WS-FEAT-NEGATIVE(4 3).
029000     MOVE 'WASHED OUT'   TO WS-FEAT-NEGATIVE(4 4).
029100     MOVE 4              TO WS-FEAT-NEG-COUNT(4).
029200
029300     MOVE 'DESIGN'       TO WS-FEAT-NAME(5).
029400     MOVE 'DESIGN'       TO WS-FEAT-KEYWORD(5 1).
029500     MOVE 'BUILD'        TO WS-FEAT-KEYWORD(5 2).
029600     MOVE 'PREMIUM'      TO WS-FEAT-KEYWORD(5 3).
029700     MOVE 'WEIGHT'       TO WS-FEAT-KEYWORD(5 4).
029800     MOVE 'IN HAND'      TO WS-FEAT-KEYWORD(5 5).
029900     MOVE 5              TO WS-FEAT-KEY-COUNT(5).
030000     MOVE 'SOLID BUILD'  TO WS-FEAT-POSITIVE(5 1).
030100     MOVE 'PREMIUM FEEL' TO WS-FEAT-POSITIVE(5 2).
030200     MOVE 'SLEEK'        TO WS-FEAT-POSITIVE(5 3).
030300     MOVE 'LIGHTWEIGHT'  TO WS-FEAT-POSITIVE(5 4).
030400     MOVE 'COMFORTABLE'  TO WS-FEAT-POSITIVE(5 5).
030500     MOVE 5              TO WS-FEAT-POS-COUNT(5).
030600     MOVE 'CHEAP PLASTIC' TO WS-FEAT-NEGATIVE(5 1).
030700     MOVE 'FRAGILE'      TO WS-FEAT-NEGATIVE(5 2).
030800     MOVE 'BULKY'        TO WS-FEAT-NEGATIVE(5 3).
030900     MOVE 'CREAKY'       TO WS-FEAT-NEGATIVE(5 4).
031000     MOVE 4              TO WS-FEAT-NEG-COUNT(5).
031100 1100-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500* Scan the transcript one character at a time, accumulating a   *
031600* sentence until a terminator is hit, then test it.             *
031700*****************************************************************
031800 2000-SPLIT-SENTENCES.
031900     MOVE SPACES                  TO WS-SENTENCE-BUFFER.
032000     MOVE ZEROES                  TO WS-SENTENCE-LEN.
032100
032200     PERFORM 2100-SCAN-ONE-CHAR   THRU 2100-EXIT
032300         VARYING WS-SCAN-SUB FROM 1 BY 1
032400         UNTIL WS-SCAN-SUB GREATER THAN WS-TRANSCRIPT-LEN.
032500
032600     IF  WS-SENTENCE-LEN GREATER THAN ZEROES
032700         PERFORM 2200-TEST-SENTENCE THRU 2200-EXIT.
032800 2000-EXIT.
032900     EXIT.
033000
033100 2100-SCAN-ONE-CHAR.
033200     MOVE WS-TRN-CHAR(WS-SCAN-SUB) TO WS-TEST-CHAR.
033300
033400     IF  WS-TEST-CHAR EQUAL '.' OR WS-TEST-CHAR EQUAL '!'
033500         OR WS-TEST-CHAR EQUAL '?'
033600         IF  WS-SENTENCE-LEN GREATER THAN ZEROES
033700             PERFORM 2200-TEST-SENTENCE THRU 2200-EXIT
033800         END-IF
033900         MOVE SPACES             TO WS-SENTENCE-BUFFER
034000         MOVE ZEROES             TO WS-SENTENCE-LEN
034100     ELSE
034200         IF  WS-SENTENCE-LEN LESS THAN 500
034300             ADD 1 TO WS-SENTENCE-LEN
034400             MOVE WS-TEST-CHAR
034500                 TO WS-SENTENCE-BUFFER(WS-SENTENCE-LEN:1)
034600         END-IF.
034700 2100-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* Does this sentence mention any feature?  If so, tack it onto  *
035200* that feature's buffer (a blank, then the sentence).           *
035300*****************************************************************
035400 2200-TEST-SENTENCE.
035500     MOVE SPACES                  TO SC-INPUT-TEXT.
035600     MOVE WS-SENTENCE-BUFFER       TO SC-INPUT-TEXT.
035700     PERFORM 3090-UPPERCASE-TEXT  THRU 3090-EXIT.
035800     MOVE SC-INPUT-TEXT            TO WS-SENTENCE-BUFFER.
035900
036000     PERFORM 2300-TEST-ONE-FEATURE THRU 2300-EXIT
036100         VARYING WS-FEAT-NDX FROM 1 BY 1
036200         UNTIL WS-FEAT-NDX GREATER THAN 5.
036300 2200-EXIT.
036400     EXIT.
036500
036600 2300-TEST-ONE-FEATURE.
036700     MOVE 'N'                      TO WS-WM-FOUND.
036800     PERFORM 2310-TEST-ONE-KEYWORD THRU 2310-EXIT
036900         VARYING WS-PHRASE-SUB FROM 1 BY 1
037000         UNTIL WS-PHRASE-SUB GREATER
037100               WS-FEAT-KEY-COUNT(WS-FEAT-NDX)
037200         OR WS-WM-IS-FOUND.
037300
037400     IF  WS-WM-IS-FOUND
037500         SET WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX) TO TRUE
037600         PERFORM 2320-APPEND-SENTENCE THRU 2320-EXIT.
037700 2300-EXIT.
037800     EXIT.
037900
038000 2310-TEST-ONE-KEYWORD.
038100     MOVE WS-FEAT-KEYWORD(WS-FEAT-NDX WS-PHRASE-SUB)
038200         TO WS-WM-PHRASE.
038300     PERFORM 6000-WORD-BOUNDARY-SCAN THRU 6000-EXIT.
038400 2310-EXIT.
038500     EXIT.
038600
038700 2320-APPEND-SENTENCE.
038800     IF  WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) GREATER THAN ZEROES
038900         AND WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) LESS THAN 500
039000         ADD 1 TO WS-FEAT-BUFFER-LEN(WS-FEAT-NDX)
039100         MOVE ' ' TO WS-FEAT-BUFFER(WS-FEAT-NDX)
039200             (WS-FEAT-BUFFER-LEN(WS-FEAT-NDX):1).
039300
039400     PERFORM 2330-APPEND-ONE-CHAR  THRU 2330-EXIT
039500         VARYING WS-SCAN-SUB FROM 1 BY 1
039600         UNTIL WS-SCAN-SUB GREATER THAN WS-SENTENCE-LEN.
039700 2320-EXIT.
039800     EXIT.
039900
040000 2330-APPEND-ONE-CHAR.
040100     IF  WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) LESS THAN 500
040200         ADD 1 TO WS-FEAT-BUFFER-LEN(WS-FEAT-NDX)
040300         MOVE WS-SENTENCE-BUFFER(WS-SCAN-SUB:1)
040400             TO WS-FEAT-BUFFER(WS-FEAT-NDX)
040500                (WS-FEAT-BUFFER-LEN(WS-FEAT-NDX):1).
040600 2330-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000* Word-boundary substring scan: WS-WM-PHRASE must appear inside *
041100* WS-SENTENCE-BUFFER with a non-letter/digit (or the edge of    *
041200* the text) on each side.                                        *
041300*****************************************************************
041400 6000-WORD-BOUNDARY-SCAN.
041500     MOVE ZEROES                  TO WS-WM-LEN.
041600     INSPECT WS-WM-PHRASE TALLYING WS-WM-LEN
041700         FOR CHARACTERS BEFORE INITIAL SPACES.
041800     IF  WS-WM-LEN EQUAL ZEROES
041900         GO TO 6000-EXIT.
042000
042100     PERFORM 6010-TEST-ONE-START  THRU 6010-EXIT
042200         VARYING WS-WM-POS FROM 1 BY 1
042300         UNTIL WS-WM-POS GREATER THAN 500 - WS-WM-LEN + 1
042400         OR WS-WM-IS-FOUND.
042500 6000-EXIT.
042600     EXIT.
042700
042800 6010-TEST-ONE-START.
042900     IF  WS-SENTENCE-BUFFER(WS-WM-POS:WS-WM-LEN)
043000             NOT EQUAL WS-WM-PHRASE(1:WS-WM-LEN)
043100         GO TO 6010-EXIT.
043200
043300     MOVE 'Y'                     TO WS-WM-FOUND.
043400     IF  WS-WM-POS GREATER THAN 1
043500         MOVE WS-SENTENCE-BUFFER(WS-WM-POS - 1:1) TO WS-TEST-CHAR
043600         IF  WS-TEST-CHAR IS WS-ALPHA-CLASS
043700             OR WS-TEST-CHAR IS WS-DIGIT-CLASS
043800             MOVE 'N' TO WS-WM-FOUND
043900         END-IF
044000     END-IF.
044100
044200     IF  WS-WM-IS-FOUND
044300         AND WS-WM-POS + WS-WM-LEN LESS OR EQUAL 500
044400         MOVE WS-SENTENCE-BUFFER(WS-WM-POS + WS-WM-LEN:1)
044500             TO WS-TEST-CHAR
044600         IF  WS-TEST-CHAR IS WS-ALPHA-CLASS
044700             OR WS-TEST-CHAR IS WS-DIGIT-CLASS
044800             MOVE 'N' TO WS-WM-FOUND
044900         END-IF
045000     END-IF.
045100 6010-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* Count positive/negative phrase hits in a mentioned feature's  *
045600* buffer, score it, and fold it into the overall total.         *
045700*****************************************************************
045800 3000-SCORE-FEATURES.
045900     IF  NOT WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX)
046000         GO TO 3000-EXIT.
046100
046200     MOVE ZEROES                  TO WS-POS-HITS WS-NEG-HITS.
046300
046400     PERFORM 6200-COUNT-POSITIVE  THRU 6200-EXIT
046500         VARYING WS-PHRASE-SUB FROM 1 BY 1
046600         UNTIL WS-PHRASE-SUB
046700             GREATER WS-FEAT-POS-COUNT(WS-FEAT-NDX).
046800
046900     PERFORM 6300-COUNT-NEGATIVE  THRU 6300-EXIT
047000         VARYING WS-PHRASE-SUB FROM 1 BY 1
047100         UNTIL WS-PHRASE-SUB
047200             GREATER WS-FEAT-NEG-COUNT(WS-FEAT-NDX).
047300
047400     COMPUTE WS-TOTAL-MENTIONS = WS-POS-HITS + WS-NEG-HITS.
047500
047600     IF  WS-TOTAL-MENTIONS EQUAL ZEROES
047700         MOVE 50 TO WS-FEAT-SCORE(WS-FEAT-NDX)
047800         GO TO 3000-EXIT.
047900
048000     COMPUTE WS-RATIO = WS-POS-HITS / WS-TOTAL-MENTIONS.
048100     COMPUTE WS-SCORE-FLOAT = 50 + (WS-RATIO - .5) * 100.
048200
048300     MOVE WS-SCORE-FLOAT           TO WS-SCORE-WHOLE.
048400     COMPUTE WS-SCORE-FRAC = WS-SCORE-FLOAT - WS-SCORE-WHOLE.
048500     IF  WS-SCORE-FRAC GREATER OR EQUAL .50
048600         ADD 1 TO WS-SCORE-WHOLE.
048700
048800     IF      WS-SCORE-WHOLE LESS THAN ZEROES
048900             MOVE ZEROES TO WS-FEAT-SCORE(WS-FEAT-NDX)
049000     ELSE IF WS-SCORE-WHOLE GREATER THAN 100
049100             MOVE 100    TO WS-FEAT-SCORE(WS-FEAT-NDX)
049200     ELSE
049300             MOVE WS-SCORE-WHOLE TO WS-FEAT-SCORE(WS-FEAT-NDX).
049400 3000-EXIT.
049500     EXIT.
049600
049700 6200-COUNT-POSITIVE.
049800     MOVE SPACES                  TO SC-INPUT-TEXT.
049900     MOVE WS-FEAT-BUFFER(WS-FEAT-NDX) TO SC-INPUT-TEXT.
050000     MOVE WS-FEAT-POSITIVE(WS-FEAT-NDX WS-PHRASE-SUB)
050100                                   TO SC-KEYWORD.
050200     PERFORM 6100-PHRASE-LENGTH   THRU 6100-EXIT.
050300     IF  SC-KEYLEN GREATER THAN ZEROES
050400         MOVE ZEROES TO SC-PLUS-COUNT
050500         PERFORM 3840-COUNT-KEYWORD THRU 3840-EXIT
050600         ADD SC-PLUS-COUNT TO WS-POS-HITS.
050700 6200-EXIT.
050800     EXIT.
050900
051000 6300-COUNT-NEGATIVE.
051100     MOVE SPACES                  TO SC-INPUT-TEXT.
051200     MOVE WS-FEAT-BUFFER(WS-FEAT-NDX) TO SC-INPUT-TEXT.
051300     MOVE WS-FEAT-NEGATIVE(WS-FEAT-NDX WS-PHRASE-SUB)
051400                                   TO SC-KEYWORD.
051500     PERFORM 6100-PHRASE-LENGTH   THRU 6100-EXIT.
051600     IF  SC-KEYLEN GREATER THAN ZEROES
051700         MOVE ZEROES TO SC-PLUS-COUNT
051800         PERFORM 3840-COUNT-KEYWORD THRU 3840-EXIT
051900         ADD SC-PLUS-COUNT TO WS-NEG-HITS.
052000 6300-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400* How many characters of SC-KEYWORD are filled (before the      *
052500* trailing spaces)?                                             *
052600*****************************************************************
052700 6100-PHRASE-LENGTH.
052800     MOVE ZEROES                  TO SC-KEYLEN.
052900     INSPECT SC-KEYWORD TALLYING SC-KEYLEN
053000         FOR CHARACTERS BEFORE INITIAL SPACES.
053100 6100-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500* Overall sentiment is the mean of whichever features actually  *
053600* turned up a score; 50 if the transcript mentioned none of     *
053700* them.                                                         *
053800*****************************************************************
053900 4000-OVERALL-SENTIMENT.
054000     MOVE ZEROES                  TO WS-OVERALL-TOTAL
054100                                      WS-OVERALL-COUNT.
054200
054300     PERFORM 4100-FOLD-ONE-FEATURE THRU 4100-EXIT
054400         VARYING WS-FEAT-NDX FROM 1 BY 1
054500         UNTIL WS-FEAT-NDX GREATER THAN 5.
054600
054700     IF  WS-OVERALL-COUNT EQUAL ZEROES
054800         MOVE 50 TO WS-OVERALL-SCORE
054900     ELSE
055000         COMPUTE WS-OVERALL-SCORE =
055100             WS-OVERALL-TOTAL / WS-OVERALL-COUNT.
055200 4000-EXIT.
055300     EXIT.
055400
055500 4100-FOLD-ONE-FEATURE.
055600     IF  WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX)
055700         ADD WS-FEAT-SCORE(WS-FEAT-NDX) TO WS-OVERALL-TOTAL
055800         ADD 1                           TO WS-OVERALL-COUNT.
055900 4100-EXIT.
056000     EXIT.
056100
056200*****************************************************************
056300* Move the five feature scores/flags and the overall score into *
056400* TS-RECORD and write it.                                       *
056500*****************************************************************
056600 5000-WRITE-RESULT.
056700     MOVE WS-FEAT-SCORE(1)         TO TS-CAMERA-SENT.
056800     MOVE WS-FEAT-SCORE(2)         TO TS-BATTERY-SENT.
056900     MOVE WS-FEAT-SCORE(3)         TO TS-PERFORM-SENT.
057000     MOVE WS-FEAT-SCORE(4)         TO TS-DISPLAY-SENT.
057100     MOVE WS-FEAT-SCORE(5)         TO TS-DESIGN-SENT.
057200     MOVE WS-FEAT-MENTIONED(1)     TO TS-CAMERA-FOUND.
057300     MOVE WS-FEAT-MENTIONED(2)     TO TS-BATTERY-FOUND.
057400     MOVE WS-FEAT-MENTIONED(3)     TO TS-PERFORM-FOUND.
057500     MOVE WS-FEAT-MENTIONED(4)     TO TS-DISPLAY-FOUND.
057600     MOVE WS-FEAT-MENTIONED(5)     TO TS-DESIGN-FOUND.
057700     MOVE WS-OVERALL-SCORE         TO TS-OVERALL-SENT.
057800
057900     OPEN OUTPUT ZSPATSR.
058000     WRITE TSR-RECORD-OUT FROM TS-RECORD.
058100     CLOSE ZSPATSR.
058200 5000-EXIT.
058300     EXIT.
058400
058500*****************************************************************
058600* Return to caller.                                             *
058700*****************************************************************
058800 9000-RETURN.
058900     GOBACK.
059000 9000-EXIT.
059100     EXIT.
059200
059300 COPY ZSPASCP.
