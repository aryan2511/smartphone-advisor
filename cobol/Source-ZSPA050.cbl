000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA050.
000400 AUTHOR. R D JERNIGAN.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 06/05/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* The older, simpler transcript scorer -- kept on the menu as a  *
001400* fallback behind the feature-phrase engine (ZSPA040).  Same     *
001500* sentence-split/keyword-match shape, but one small shop-wide    *
001600* list of positive and negative words does the counting for the  *
001700* whole transcript AND for each feature's matched sentences --   *
001800* there are no feature-specific phrase lists in this version.    *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 06/05/1989 RDJ      Original whole-transcript sentiment count. *RDJ89   
002300* 03/11/1992 CMW      Added the per-feature breakdown.           *CMW92   
002400* 01/09/1998 RWF      Y2K READINESS - no 2-digit year fields     *RWF98   
002500*                     anywhere in this program. CR-2222          *RWF98   
002600* 11/02/2009 RWF      Kept alive as the fallback engine when the *RWF09   
002700*                     phrase-list program (ZSPA040) is bypassed. *RWF09   
002800*                                                               *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
003500     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ZSPATRN ASSIGN TO ZSPATRN
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-TRN-STATUS.
004300     SELECT ZSPATSR ASSIGN TO ZSPATSR
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-TSR-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ZSPATRN
005000     RECORDING MODE IS V.
005100 01  TRN-LINE-IN                   PIC  X(200).
005200
005300 FD  ZSPATSR
005400     RECORDING MODE IS F.
005500 01  TSR-RECORD-OUT                PIC  X(097).
005600
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100*****************************************************************
006200
006300 01  WS-TRN-STATUS                 PIC  X(02) VALUE SPACES.
006400     88  WS-TRN-OK                           VALUE '00'.
006500     88  WS-TRN-EOF                          VALUE '10'.
006600
006700 01  WS-TSR-STATUS                 PIC  X(02) VALUE SPACES.
006800
006900 01  ZS-RERUN-SWITCH               PIC  X(01) VALUE 'N'.
007000
007100 01  WS-TRANSCRIPT-BUFFER          PIC  X(4000) VALUE SPACES.
007200 01  WS-TRANSCRIPT-LEN             PIC S9(04) VALUE ZEROES COMP.
007300
007400 01  WS-TRANSCRIPT-TABLE REDEFINES WS-TRANSCRIPT-BUFFER.
007500     05  WS-TRN-CHAR               PIC  X(01) OCCURS 4000 TIMES.
007600
007700 01  WS-SENTENCE-BUFFER            PIC  X(500) VALUE SPACES.
007800 01  WS-SENTENCE-LEN               PIC S9(04) VALUE ZEROES COMP.
007900 01  WS-SCAN-SUB                   PIC S9(04) VALUE ZEROES COMP.
008000 01  WS-TEST-CHAR                  PIC  X(01) VALUE SPACES.
008100
008200*****************************************************************
008300* One shop-wide list of positive/negative words (the "old"       *
008400* sentiment engine -- no per-feature phrase tables here) and a   *
008500* feature-keyword table used only to pick which sentences belong *
008600* to which feature, same five features as ZSPA040.               *
008700*****************************************************************
008800 01  WS-GLOBAL-WORD-LIST.
008900     05  WS-GLOBAL-POSITIVE OCCURS 10 TIMES
009000                                   PIC  X(14) VALUE SPACES.
009100     05  WS-GLOBAL-NEGATIVE OCCURS 10 TIMES
009200                                   PIC  X(14) VALUE SPACES.
009300
009400 01  WS-GLOBAL-LIST-R REDEFINES WS-GLOBAL-WORD-LIST.
009500     05  WS-GLOBAL-SLOT            PIC  X(14) OCCURS 20 TIMES.
009600
009700 01  WS-FEATURE-DATA.
009800     05  WS-FEATURE-ENTRY OCCURS 5 TIMES INDEXED BY WS-FEAT-NDX.
009900         10  WS-FEAT-NAME          PIC  X(12) VALUE SPACES.
010000         10  WS-FEAT-KEYWORD OCCURS 6 TIMES
010100                                   PIC  X(18) VALUE SPACES.
010200         10  WS-FEAT-KEY-COUNT     PIC S9(02) VALUE ZEROES COMP.
010300         10  WS-FEAT-BUFFER        PIC  X(500) VALUE SPACES.
010400         10  WS-FEAT-BUFFER-LEN    PIC S9(04) VALUE ZEROES COMP.
010500         10  WS-FEAT-MENTIONED     PIC  X(01) VALUE 'N'.
010600             88  WS-FEAT-WAS-MENTIONED       VALUE 'Y'.
010700         10  WS-FEAT-SCORE         PIC S9(03) VALUE ZEROES COMP.
010800
010900 01  WS-FEATURE-TABLE REDEFINES WS-FEATURE-DATA.
011000     05  WS-FEATURE-SLOT OCCURS 5 TIMES
011100                                   PIC  X(643).
011200
011300 01  WS-COUNT-WORK.
011400     05  WS-POS-HITS               PIC S9(04) VALUE ZEROES COMP.
011500     05  WS-NEG-HITS               PIC S9(04) VALUE ZEROES COMP.
011600     05  WS-WORD-SUB               PIC S9(02) VALUE ZEROES COMP.
011700     05  FILLER                    PIC  X(04) VALUE SPACES.
011800
011900 01  WS-SCORE-WORK.
012000     05  WS-TOTAL-MENTIONS         PIC S9(04) VALUE ZEROES COMP.
012100     05  WS-RATIO               PIC S9(1)V9999 VALUE ZEROES COMP.
012200     05  WS-SCORE-FLOAT           PIC S9(05)V99 VALUE ZEROES COMP.
012300     05  WS-SCORE-WHOLE            PIC S9(05) VALUE ZEROES COMP.
012400     05  WS-SCORE-FRAC             PIC S9(1)V99 VALUE ZEROES COMP.
012500     05  FILLER                    PIC  X(04) VALUE SPACES.
012600
012700 01  WS-OVERALL-WORK.
012800     05  WS-OVERALL-TOTAL          PIC S9(05) VALUE ZEROES COMP.
012900     05  WS-OVERALL-COUNT          PIC S9(02) VALUE ZEROES COMP.
013000     05  WS-OVERALL-SCORE          PIC S9(03) VALUE ZEROES COMP.
013100     05  FILLER                    PIC  X(04) VALUE SPACES.
013200
013300 01  WS-WORD-MATCH-WORK.
013400     05  WS-WM-WORD                PIC  X(14) VALUE SPACES.
013500     05  WS-WM-LEN                 PIC S9(02) VALUE ZEROES COMP.
013600     05  WS-WM-POS                 PIC S9(04) VALUE ZEROES COMP.
013700     05  WS-WM-FOUND               PIC  X(01) VALUE 'N'.
013800         88  WS-WM-IS-FOUND                   VALUE 'Y'.
013900     05  FILLER                    PIC  X(04) VALUE SPACES.
014000
014100 COPY ZSPATSC.
014200
014300 PROCEDURE DIVISION.
014400
014500*****************************************************************
014600* Main process.                                                 *
014700*****************************************************************
014800     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
014900     PERFORM 2000-SPLIT-SENTENCES   THRU 2000-EXIT.
015000     PERFORM 3000-SCORE-FEATURES    THRU 3000-EXIT
015100         VARYING WS-FEAT-NDX FROM 1 BY 1
015200         UNTIL WS-FEAT-NDX GREATER THAN 5.
015300     PERFORM 4000-OVERALL-SENTIMENT THRU 4000-EXIT.
015400     PERFORM 5000-WRITE-RESULT      THRU 5000-EXIT.
015500     PERFORM 9000-RETURN            THRU 9000-EXIT.
015600
015700*****************************************************************
015800* Load the global word lists, the feature-keyword table, and    *
015900* the whole transcript into one working buffer.                 *
016000*****************************************************************
016100 1000-INITIALIZE.
016200     PERFORM 1050-BUILD-WORD-LIST    THRU 1050-EXIT.
016300     PERFORM 1100-BUILD-FEATURE-TABLE THRU 1100-EXIT.
016400
016500     MOVE SPACES                  TO WS-TRANSCRIPT-BUFFER.
016600     MOVE ZEROES                  TO WS-TRANSCRIPT-LEN.
016700
016800     OPEN INPUT ZSPATRN.
016900     PERFORM 1200-READ-ONE-LINE   THRU 1200-EXIT
017000         UNTIL WS-TRN-EOF.
017100     CLOSE ZSPATRN.
017200 1000-EXIT.
017300     EXIT.
017400
017500 1200-READ-ONE-LINE.
017600     READ ZSPATRN INTO TRN-LINE-IN
017700         AT END
017800             SET WS-TRN-EOF TO TRUE
017900         NOT AT END
018000             IF  WS-TRANSCRIPT-LEN GREATER THAN ZEROES
018100                 ADD 1 TO WS-TRANSCRIPT-LEN
018200                 MOVE ' ' TO WS-TRN-CHAR(WS-TRANSCRIPT-LEN)
018300             END-IF
018400             PERFORM 1210-APPEND-LINE THRU 1210-EXIT
018500     END-READ.
018600 1200-EXIT.
018700     EXIT.
018800
018900 1210-APPEND-LINE.
019000     PERFORM 1220-APPEND-ONE-CHAR THRU 1220-EXIT
019100         VARYING WS-SCAN-SUB FROM 1 BY 1
019200         UNTIL WS-SCAN-SUB GREATER THAN 200
019300         OR TRN-LINE-IN(WS-SCAN-SUB:1) EQUAL SPACES
019400         AND WS-SCAN-SUB GREATER THAN 1.
019500 1210-EXIT.
019600     EXIT.
019700
019800 1220-APPEND-ONE-CHAR.
019900     IF  TRN-LINE-IN(WS-SCAN-SUB:1) NOT EQUAL SPACES
020000         OR WS-SCAN-SUB EQUAL 1
020100         IF  WS-TRANSCRIPT-LEN LESS THAN 4000
020200             ADD 1 TO WS-TRANSCRIPT-LEN
020300             MOVE TRN-LINE-IN(WS-SCAN-SUB:1)
020400                 TO WS-TRN-CHAR(WS-TRANSCRIPT-LEN)
020500         END-IF.
020600 1220-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* The one global word list, reused for every feature and for    *
021100* the whole-transcript count.                                   *
021200*****************************************************************
021300 1050-BUILD-WORD-LIST.
021400     MOVE 'EXCELLENT'    TO WS-GLOBAL-POSITIVE(1).
021500     MOVE 'GREAT'        TO WS-GLOBAL-POSITIVE(2).
021600     MOVE 'GOOD'         TO WS-GLOBAL-POSITIVE(3).
021700     MOVE 'IMPRESSIVE'   TO WS-GLOBAL-POSITIVE(4).
021800     MOVE 'RELIABLE'     TO WS-GLOBAL-POSITIVE(5).
021900     MOVE 'RECOMMEND'    TO WS-GLOBAL-POSITIVE(6).
022000     MOVE 'SMOOTH'       TO WS-GLOBAL-POSITIVE(7).
022100     MOVE 'FAST'         TO WS-GLOBAL-POSITIVE(8).
022200     MOVE 'SHARP'        TO WS-GLOBAL-POSITIVE(9).
022300     MOVE 'PREMIUM'      TO WS-GLOBAL-POSITIVE(10).
022400
022500     MOVE 'POOR'         TO WS-GLOBAL-NEGATIVE(1).
022600     MOVE 'TERRIBLE'     TO WS-GLOBAL-NEGATIVE(2).
022700     MOVE 'DISAPPOINTING' TO WS-GLOBAL-NEGATIVE(3).
022800     MOVE 'ISSUE'        TO WS-GLOBAL-NEGATIVE(4).
022900     MOVE 'PROBLEM'      TO WS-GLOBAL-NEGATIVE(5).
023000     MOVE 'WEAK'         TO WS-GLOBAL-NEGATIVE(6).
023100     MOVE 'SLOW'         TO WS-GLOBAL-NEGATIVE(7).
023200     MOVE 'LAGGY'        TO WS-GLOBAL-NEGATIVE(8).
023300     MOVE 'OVERPRICED'   TO WS-GLOBAL-NEGATIVE(9).
023400     MOVE 'FRAGILE'      TO WS-GLOBAL-NEGATIVE(10).
023500 1050-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Same five feature buckets as the phrase-list engine -- only    *
024000* used here to decide which sentences go with which feature.    *
024100*****************************************************************
024200 1100-BUILD-FEATURE-TABLE.
024300     MOVE 'CAMERA'       TO WS-FEAT-NAME(1).
024400     MOVE 'CAMERA'       TO WS-FEAT-KEYWORD(1 1).
024500     MOVE 'PHOTO'        TO WS-FEAT-KEYWORD(1 2).
024600     MOVE 'PICTURE'      TO WS-FEAT-KEYWORD(1 3).
024700     MOVE 'LENS'         TO WS-FEAT-KEYWORD(1 4).
024800     MOVE 'PORTRAIT'     TO WS-FEAT-KEYWORD(1 5).
024900     MOVE 4              TO WS-FEAT-KEY-COUNT(1).
025000
025100     MOVE 'BATTERY'      TO WS-FEAT-NAME(2).
025200     MOVE 'BATTERY'      TO WS-FEAT-KEYWORD(2 1).
025300     MOVE 'CHARGE'       TO WS-FEAT-KEYWORD(2 2).
025400     MOVE 'CHARGING'     TO WS-FEAT-KEYWORD(2 3).
025500     MOVE 'BACKUP'       TO WS-FEAT-KEYWORD(2 4).
025600     MOVE 4              TO WS-FEAT-KEY-COUNT(2).
025700
025800     MOVE 'PERFORMANCE'  TO WS-FEAT-NAME(3).
025900     MOVE 'PERFORMANCE'  TO WS-FEAT-KEYWORD(3 1).
026000     MOVE 'SPEED'        TO WS-FEAT-KEYWORD(3 2).
026100     MOVE 'PROCESSOR'    TO WS-FEAT-KEYWORD(3 3).
026200     MOVE 'GAMING'       TO WS-FEAT-KEYWORD(3 4).
026300     MOVE 'LAG'          TO WS-FEAT-KEYWORD(3 5).
026400     MOVE 5              TO WS-FEAT-KEY-COUNT(3).
026500
026600     MOVE 'DISPLAY'      TO WS-FEAT-NAME(4).
026700     MOVE 'DISPLAY'      TO WS-FEAT-KEYWORD(4 1).
026800     MOVE 'SCREEN'       TO WS-FEAT-KEYWORD(4 2).
026900     MOVE 'BRIGHTNESS'   TO WS-FEAT-KEYWORD(4 3).
027000     MOVE 3              TO WS-FEAT-KEY-COUNT(4).
027100
027200     MOVE 'DESIGN'       TO WS-FEAT-NAME(5).
027300     MOVE 'DESIGN'       TO WS-FEAT-KEYWORD(5 1).
027400     MOVE 'BUILD'        TO WS-FEAT-KEYWORD(5 2).
027500     MOVE 'PREMIUM'      TO WS-FEAT-KEYWORD(5 3).
027600     MOVE 'WEIGHT'       TO WS-FEAT-KEYWORD(5 4).
027700     MOVE 4              TO WS-FEAT-KEY-COUNT(5).
027800 1100-EXIT.
027900     EXIT.
028000
028100*****************************************************************
028200* Scan the transcript a character at a time, accumulating one   *
028300* sentence until a terminator is hit, then test it.             *
028400*****************************************************************
028500 2000-SPLIT-SENTENCES.
028600     MOVE SPACES                  TO WS-SENTENCE-BUFFER.
028700     MOVE ZEROES                  TO WS-SENTENCE-LEN.
028800
028900     PERFORM 2100-SCAN-ONE-CHAR   THRU 2100-EXIT
029000         VARYING WS-SCAN-SUB FROM 1 BY 1
029100         UNTIL WS-SCAN-SUB GREATER THAN WS-TRANSCRIPT-LEN.
029200
029300     IF  WS-SENTENCE-LEN GREATER THAN ZEROES
029400         PERFORM 2200-TEST-SENTENCE THRU 2200-EXIT.
029500 2000-EXIT.
029600     EXIT.
029700
029800 2100-SCAN-ONE-CHAR.
029900     MOVE WS-TRN-CHAR(WS-SCAN-SUB) TO WS-TEST-CHAR.
030000
030100     IF  WS-TEST-CHAR EQUAL '.' OR WS-TEST-CHAR EQUAL '!'
030200         OR WS-TEST-CHAR EQUAL '?'
030300         IF  WS-SENTENCE-LEN GREATER THAN ZEROES
030400             PERFORM 2200-TEST-SENTENCE THRU 2200-EXIT
030500         END-IF
030600         MOVE SPACES             TO WS-SENTENCE-BUFFER
030700         MOVE ZEROES             TO WS-SENTENCE-LEN
030800     ELSE
030900         IF  WS-SENTENCE-LEN LESS THAN 500
031000             ADD 1 TO WS-SENTENCE-LEN
031100             MOVE WS-TEST-CHAR
031200                 TO WS-SENTENCE-BUFFER(WS-SENTENCE-LEN:1)
031300         END-IF.
031400 2100-EXIT.
031500     EXIT.
031600
031700 2200-TEST-SENTENCE.
031800     PERFORM 2210-UPPER-SENTENCE  THRU 2210-EXIT.
031900     PERFORM 2300-TEST-ONE-FEATURE THRU 2300-EXIT
032000         VARYING WS-FEAT-NDX FROM 1 BY 1
032100         UNTIL WS-FEAT-NDX GREATER THAN 5.
032200 2200-EXIT.
032300     EXIT.
032400
032500 2210-UPPER-SENTENCE.
032600     INSPECT WS-SENTENCE-BUFFER CONVERTING
032700         'abcdefghijklmnopqrstuvwxyz' TO
032800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032900 2210-EXIT.
033000     EXIT.
033100
033200 2300-TEST-ONE-FEATURE.
033300     MOVE 'N'                      TO WS-WM-FOUND.
033400     PERFORM 2310-TEST-ONE-KEYWORD THRU 2310-EXIT
033500         VARYING WS-WORD-SUB FROM 1 BY 1
033600         UNTIL WS-WORD-SUB GREATER
033700               WS-FEAT-KEY-COUNT(WS-FEAT-NDX)
033800         OR WS-WM-IS-FOUND.
033900
034000     IF  WS-WM-IS-FOUND
034100         SET WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX) TO TRUE
034200         PERFORM 2320-APPEND-SENTENCE THRU 2320-EXIT.
034300 2300-EXIT.
034400     EXIT.
034500
034600 2310-TEST-ONE-KEYWORD.
034700     MOVE SPACES                   TO WS-WM-WORD.
034800     MOVE WS-FEAT-KEYWORD(WS-FEAT-NDX WS-WORD-SUB)
034900         TO WS-WM-WORD.
035000     PERFORM 6000-WORD-BOUNDARY-SCAN THRU 6000-EXIT.
035100 2310-EXIT.
035200     EXIT.
035300
035400 2320-APPEND-SENTENCE.
035500     IF  WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) GREATER THAN ZEROES
035600         AND WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) LESS THAN 500
035700         ADD 1 TO WS-FEAT-BUFFER-LEN(WS-FEAT-NDX)
035800         MOVE ' ' TO WS-FEAT-BUFFER(WS-FEAT-NDX)
035900             (WS-FEAT-BUFFER-LEN(WS-FEAT-NDX):1).
036000
036100     PERFORM 2330-APPEND-ONE-CHAR  THRU 2330-EXIT
036200         VARYING WS-SCAN-SUB FROM 1 BY 1
036300         UNTIL WS-SCAN-SUB GREATER THAN WS-SENTENCE-LEN.
036400 2320-EXIT.
036500     EXIT.
036600
036700 2330-APPEND-ONE-CHAR.
036800     IF  WS-FEAT-BUFFER-LEN(WS-FEAT-NDX) LESS THAN 500
036900         ADD 1 TO WS-FEAT-BUFFER-LEN(WS-FEAT-NDX)
037000         MOVE WS-SENTENCE-BUFFER(WS-SCAN-SUB:1)
037100             TO WS-FEAT-BUFFER(WS-FEAT-NDX)
037200                (WS-FEAT-BUFFER-LEN(WS-FEAT-NDX):1).
037300 2330-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* Word-boundary substring scan against WS-SENTENCE-BUFFER.      *
037800*****************************************************************
037900 6000-WORD-BOUNDARY-SCAN.
038000     MOVE ZEROES                  TO WS-WM-LEN.
038100     INSPECT WS-WM-WORD TALLYING WS-WM-LEN
038200         FOR CHARACTERS BEFORE INITIAL SPACES.
038300     IF  WS-WM-LEN EQUAL ZEROES
038400         GO TO 6000-EXIT.
038500
038600     PERFORM 6010-TEST-ONE-START  THRU 6010-EXIT
038700         VARYING WS-WM-POS FROM 1 BY 1
038800         UNTIL WS-WM-POS GREATER THAN 500 - WS-WM-LEN + 1
038900         OR WS-WM-IS-FOUND.
039000 6000-EXIT.
039100     EXIT.
039200
039300 6010-TEST-ONE-START.
039400     IF  WS-SENTENCE-BUFFER(WS-WM-POS:WS-WM-LEN)
039500             NOT EQUAL WS-WM-WORD(1:WS-WM-LEN)
039600         GO TO 6010-EXIT.
039700
039800     MOVE 'Y'                     TO WS-WM-FOUND.
039900     IF  WS-WM-POS GREATER THAN 1
040000         MOVE WS-SENTENCE-BUFFER(WS-WM-POS - 1:1) TO WS-TEST-CHAR
040100         IF  WS-TEST-CHAR IS WS-ALPHA-CLASS
040200             OR WS-TEST-CHAR IS WS-DIGIT-CLASS
040300             MOVE 'N' TO WS-WM-FOUND
040400         END-IF
040500     END-IF.
040600
040700     IF  WS-WM-IS-FOUND
040800         AND WS-WM-POS + WS-WM-LEN LESS OR EQUAL 500
040900         MOVE WS-SENTENCE-BUFFER(WS-WM-POS + WS-WM-LEN:1)
041000             TO WS-TEST-CHAR
041100         IF  WS-TEST-CHAR IS WS-ALPHA-CLASS
041200             OR WS-TEST-CHAR IS WS-DIGIT-CLASS
041300             MOVE 'N' TO WS-WM-FOUND
041400         END-IF
041500     END-IF.
041600 6010-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* Count global positive/negative words in a mentioned feature's *
042100* buffer and score it.                                          *
042200*****************************************************************
042300 3000-SCORE-FEATURES.
042400     IF  NOT WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX)
042500         GO TO 3000-EXIT.
042600
042700     MOVE ZEROES                  TO WS-POS-HITS WS-NEG-HITS.
042800
042900     PERFORM 6200-COUNT-ONE-WORD  THRU 6200-EXIT
043000         VARYING WS-WORD-SUB FROM 1 BY 1
043100         UNTIL WS-WORD-SUB GREATER 20.
043200
043300     COMPUTE WS-TOTAL-MENTIONS = WS-POS-HITS + WS-NEG-HITS.
043400
043500     IF  WS-TOTAL-MENTIONS EQUAL ZEROES
043600         MOVE 50 TO WS-FEAT-SCORE(WS-FEAT-NDX)
043700         GO TO 3000-EXIT.
043800
043900     COMPUTE WS-RATIO = WS-POS-HITS / WS-TOTAL-MENTIONS.
044000     COMPUTE WS-SCORE-FLOAT = 50 + (WS-RATIO - .5) * 100.
044100
044200     MOVE WS-SCORE-FLOAT           TO WS-SCORE-WHOLE.
044300     COMPUTE WS-SCORE-FRAC = WS-SCORE-FLOAT - WS-SCORE-WHOLE.
044400     IF  WS-SCORE-FRAC GREATER OR EQUAL .50
044500         ADD 1 TO WS-SCORE-WHOLE.
044600
044700     IF      WS-SCORE-WHOLE LESS THAN ZEROES
044800             MOVE ZEROES TO WS-FEAT-SCORE(WS-FEAT-NDX)
044900     ELSE IF WS-SCORE-WHOLE GREATER THAN 100
045000             MOVE 100    TO WS-FEAT-SCORE(WS-FEAT-NDX)
045100     ELSE
045200             MOVE WS-SCORE-WHOLE TO WS-FEAT-SCORE(WS-FEAT-NDX).
045300 3000-EXIT.
045400     EXIT.
045500
045600*****************************************************************
045700* WS-WORD-SUB 1-10 are the positive list, 11-20 the negative    *
045800* list (WS-GLOBAL-SLOT is the REDEFINES of both tables in a     *
045900* row).                                                          *
046000*****************************************************************
046100 6200-COUNT-ONE-WORD.
046200     MOVE WS-GLOBAL-SLOT(WS-WORD-SUB) TO WS-WM-WORD.
046300     MOVE ZEROES                   TO WS-WM-LEN.
046400     INSPECT WS-WM-WORD TALLYING WS-WM-LEN
046500         FOR CHARACTERS BEFORE INITIAL SPACES.
046600     IF  WS-WM-LEN EQUAL ZEROES
046700         GO TO 6200-EXIT.
046800
046900     PERFORM 6210-SCAN-FEAT-BUFFER THRU 6210-EXIT
047000         VARYING WS-WM-POS FROM 1 BY 1
047100         UNTIL WS-WM-POS GREATER THAN 500 - WS-WM-LEN + 1.
047200 6200-EXIT.
047300     EXIT.
047400
047500 6210-SCAN-FEAT-BUFFER.
047600     IF  WS-FEAT-BUFFER(WS-FEAT-NDX)(WS-WM-POS:WS-WM-LEN)
047700             EQUAL WS-WM-WORD(1:WS-WM-LEN)
047800         IF  WS-WORD-SUB LESS OR EQUAL 10
047900             ADD 1 TO WS-POS-HITS
048000         ELSE
048100             ADD 1 TO WS-NEG-HITS
048200         END-IF.
048300 6210-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700* Overall sentiment is the mean of whichever features turned up *
048800* a score; 50 if the transcript mentioned none of them.         *
048900*****************************************************************
049000 4000-OVERALL-SENTIMENT.
049100     MOVE ZEROES                  TO WS-OVERALL-TOTAL
049200                                      WS-OVERALL-COUNT.
049300
049400     PERFORM 4100-FOLD-ONE-FEATURE THRU 4100-EXIT
049500         VARYING WS-FEAT-NDX FROM 1 BY 1
049600         UNTIL WS-FEAT-NDX GREATER THAN 5.
049700
049800     IF  WS-OVERALL-COUNT EQUAL ZEROES
049900         MOVE 50 TO WS-OVERALL-SCORE
050000     ELSE
050100         COMPUTE WS-OVERALL-SCORE =
050200             WS-OVERALL-TOTAL / WS-OVERALL-COUNT.
050300 4000-EXIT.
050400     EXIT.
050500
050600 4100-FOLD-ONE-FEATURE.
050700     IF  WS-FEAT-WAS-MENTIONED(WS-FEAT-NDX)
050800         ADD WS-FEAT-SCORE(WS-FEAT-NDX) TO WS-OVERALL-TOTAL
050900         ADD 1                           TO WS-OVERALL-COUNT.
051000 4100-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400* Move the five feature scores/flags and the overall score into *
051500* TS-RECORD and write it.                                       *
051600*****************************************************************
051700 5000-WRITE-RESULT.
051800     MOVE WS-FEAT-SCORE(1)         TO TS-CAMERA-SENT.
051900     MOVE WS-FEAT-SCORE(2)         TO TS-BATTERY-SENT.
052000     MOVE WS-FEAT-SCORE(3)         TO TS-PERFORM-SENT.
052100     MOVE WS-FEAT-SCORE(4)         TO TS-DISPLAY-SENT.
052200     MOVE WS-FEAT-SCORE(5)         TO TS-DESIGN-SENT.
052300     MOVE WS-FEAT-MENTIONED(1)     TO TS-CAMERA-FOUND.
052400     MOVE WS-FEAT-MENTIONED(2)     TO TS-BATTERY-FOUND.
052500     MOVE WS-FEAT-MENTIONED(3)     TO TS-PERFORM-FOUND.
052600     MOVE WS-FEAT-MENTIONED(4)     TO TS-DISPLAY-FOUND.
052700     MOVE WS-FEAT-MENTIONED(5)     TO TS-DESIGN-FOUND.
052800     MOVE WS-OVERALL-SCORE         TO TS-OVERALL-SENT.
052900
053000     OPEN OUTPUT ZSPATSR.
053100     WRITE TSR-RECORD-OUT FROM TS-RECORD.
053200     CLOSE ZSPATSR.
053300 5000-EXIT.
053400     EXIT.
053500
053600*****************************************************************
053700* Return to caller.                                             *
053800*****************************************************************
053900 9000-RETURN.
054000     GOBACK.
054100 9000-EXIT.
054200     EXIT.
