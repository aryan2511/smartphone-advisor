000100 CBL CICS(SP)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ZSPA060.
000400 AUTHOR. L K MARCHETTI.
000500 INSTALLATION. CONSUMER ELECTRONICS DIVISION.
000600 DATE-WRITTEN. 04/14/1993.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100* zSPA - Smartphone Phone Advisor batch suite.                  *
001200*                                                               *
001300* This program is run on demand off one shopper's buy-advice    *
001400* request -- a budget bucket code and five feature priority     *
001500* weights (camera/battery/performance/privacy/looks).  It reads *
001600* the whole catalog, keeps every phone priced inside the        *
001700* requested bucket, scores and ranks the survivors, and writes  *
001800* the top five back with a plain-English comparison line on the *
001900* leader.  CALLs ZSPA030 once per candidate for the blended     *
002000* YouTube/Reddit unified score.                                 *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 04/14/1993 LKM      Original budget-bucket ranking run.        *LKM93   
002500* 11/02/1995 RDJ      Added the brand+model de-dup control break.*RDJ95   
002600* 01/11/1998 RWF      Y2K READINESS - no 2-digit year fields     *RWF98   
002700*                     anywhere in this program. CR-2223          *RWF98   
002800* 07/30/2001 RWF      Wired in ZSPA030 for the blended final     *RWF01   
002900*                     score (70/30 match/unified split).         *RWF01   
003000* 09/05/2006 CMW      Added the top-2-priority comparison text   *CMW06   
003100*                     for the RANK 1 result.                     *CMW06   
003200* 02/22/2015 LKM      Raised catalog table to 5000 entries.      *LKM15
003300* 07/19/2026 TNG      3000 was blending the raw 5-feature total   *TNG26
003400*                     straight in without the /5 average -- added *TNG26
003500*                     3150-MATCH-SCORE-BASE ahead of the 70/30    *TNG26
003600*                     blend. CR-5098                              *TNG26
003700* 08/09/2026 TNG      WS-BUDGET-TABLE was sized OCCURS 11 and the *TNG26
003800*                     resolve loop stopped at 11, but the literal *TNG26
003900*                     table carries 12 rows -- NEW-GEN never      *TNG26
004000*                     resolved.  Raised both to 12. CR-5110       *TNG26
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS WS-DIGIT-CLASS IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS ZS-RERUN-SWITCH.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ZSPAPHN ASSIGN TO ZSPAPHN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PHN-STATUS.
005500     SELECT ZSPAREQ ASSIGN TO ZSPAREQ
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-REQ-STATUS.
005800     SELECT ZSPARES ASSIGN TO ZSPARES
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-RES-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ZSPAPHN
006500     RECORDING MODE IS F.
006600 01  PHN-RECORD-OUT                PIC  X(1300).
006700
006800 FD  ZSPAREQ
006900     RECORDING MODE IS F.
007000 01  REQ-RECORD-IN                 PIC  X(92).
007100
007200 FD  ZSPARES
007300     RECORDING MODE IS F.
007400 01  RES-RECORD-OUT                PIC  X(362).
007500
007600 WORKING-STORAGE SECTION.
007700
007800*****************************************************************
007900* DEFINE LOCAL VARIABLES                                        *
008000*****************************************************************
008100
008200 01  WS-PHN-STATUS                 PIC  X(02) VALUE SPACES.
008300     88  WS-PHN-OK                           VALUE '00'.
008400     88  WS-PHN-EOF                          VALUE '10'.
008500 01  WS-REQ-STATUS                 PIC  X(02) VALUE SPACES.
008600 01  WS-RES-STATUS                 PIC  X(02) VALUE SPACES.
008700
008800 01  ZS-RERUN-SWITCH                PIC  X(01) VALUE 'N'.
008900
009000 01  WS-MAX-PHONES                 PIC  S9(05) VALUE 5000 COMP.
009100 01  WS-CATALOG-COUNT              PIC  S9(05) VALUE ZEROES COMP.
009200 01  WS-CAT-SUB                    PIC  S9(05) VALUE ZEROES COMP.
009300
009400 01  WS-CATALOG-TABLE.
009500     05  WS-CAT-ENTRY OCCURS 5000 TIMES
009600                      INDEXED BY WS-CAT-NDX.
009700         10  WS-CAT-PHONE          PIC  X(1300).
009800     05  FILLER                    PIC  X(04) VALUE SPACES.
009900
010000*****************************************************************
010100* Budget bucket lookup table -- one row per RQ-BUDGET-CODE.     *
010200*****************************************************************
010300 01  WS-BUDGET-TABLE-DATA.
010400     05  FILLER PIC X(10) VALUE 'UNDER-10'.
010500     05  FILLER PIC S9(07) VALUE 0000000 COMP.
010600     05  FILLER PIC S9(07) VALUE 0010000 COMP.
010700     05  FILLER PIC X(10) VALUE '10-15'.
010800     05  FILLER PIC S9(07) VALUE 0010000 COMP.
010900     05  FILLER PIC S9(07) VALUE 0015000 COMP.
011000     05  FILLER PIC X(10) VALUE '15-20'.
011100     05  FILLER PIC S9(07) VALUE 0015000 COMP.
011200     05  FILLER PIC S9(07) VALUE 0020000 COMP.
011300     05  FILLER PIC X(10) VALUE '20-25'.
011400     05  FILLER PIC S9(07) VALUE 0020000 COMP.
011500     05  FILLER PIC S9(07) VALUE 0025000 COMP.
011600     05  FILLER PIC X(10) VALUE '25-30'.
011700     05  FILLER PIC S9(07) VALUE 0025000 COMP.
011800     05  FILLER PIC S9(07) VALUE 0030000 COMP.
011900     05  FILLER PIC X(10) VALUE '30-35'.
012000     05  FILLER PIC S9(07) VALUE 0030000 COMP.
012100     05  FILLER PIC S9(07) VALUE 0035000 COMP.
012200     05  FILLER PIC X(10) VALUE '35-40'.
012300     05  FILLER PIC S9(07) VALUE 0035000 COMP.
012400     05  FILLER PIC S9(07) VALUE 0040000 COMP.
012500     05  FILLER PIC X(10) VALUE '40-50'.
012600     05  FILLER PIC S9(07) VALUE 0040000 COMP.
012700     05  FILLER PIC S9(07) VALUE 0050000 COMP.
012800     05  FILLER PIC X(10) VALUE '50-60'.
012900     05  FILLER PIC S9(07) VALUE 0050000 COMP.
013000     05  FILLER PIC S9(07) VALUE 0060000 COMP.
013100     05  FILLER PIC X(10) VALUE '60-75'.
013200     05  FILLER PIC S9(07) VALUE 0060000 COMP.
013300     05  FILLER PIC S9(07) VALUE 0075000 COMP.
013400     05  FILLER PIC X(10) VALUE '75-PLUS'.
013500     05  FILLER PIC S9(07) VALUE 0075000 COMP.
013600     05  FILLER PIC S9(07) VALUE 0200000 COMP.
013700     05  FILLER PIC X(10) VALUE 'NEW-GEN'.
013800     05  FILLER PIC S9(07) VALUE 0095000 COMP.
013900     05  FILLER PIC S9(07) VALUE 0300000 COMP.
014000
014100 01  WS-BUDGET-TABLE REDEFINES WS-BUDGET-TABLE-DATA.
014200     05  WS-BUDGET-ENTRY OCCURS 12 TIMES INDEXED BY WS-BUD-NDX.
014300         10  WS-BUD-CODE           PIC  X(10).
014400         10  WS-BUD-MIN            PIC S9(07) COMP.
014500         10  WS-BUD-MAX            PIC S9(07) COMP.
014600
014700 01  WS-RANGE-LOW                  PIC  S9(07) VALUE ZEROES COMP.
014800 01  WS-RANGE-HIGH                 PIC  S9(07) VALUE 200000 COMP.
014900
015000 01  WS-PRIORITY-WORK.
015100     05  WS-PRIORITY OCCURS 5 TIMES PIC S9(03) VALUE 050 COMP.
015200     05  FILLER                    PIC  X(04) VALUE SPACES.
015300
015400*****************************************************************
015500* One row per catalog candidate surviving the price filter.     *
015600*****************************************************************
015700 01  WS-MAX-CANDIDATES             PIC S9(05) VALUE 5000 COMP.
015800 01  WS-CAND-COUNT                 PIC S9(05) VALUE ZEROES COMP.
015900 01  WS-CAND-SUB                   PIC S9(05) VALUE ZEROES COMP.
016000 01  WS-CAND-SUB2                  PIC S9(05) VALUE ZEROES COMP.
016100 01  WS-KEEP-SUB                   PIC S9(05) VALUE ZEROES COMP.
016200
016300 01  WS-CANDIDATE-TABLE.
016400     05  WS-CAND-ENTRY OCCURS 5000 TIMES INDEXED BY WS-CAND-NDX.
016500         10  WS-CAND-PHONE         PIC  X(1300).
016600         10  WS-CAND-FINAL         PIC S9(03) VALUE ZEROES COMP.
016700         10  WS-CAND-KEEP          PIC  X(01) VALUE 'Y'.
016800             88  WS-CAND-IS-KEPT               VALUE 'Y'.
016900
017000 01  WS-CANDIDATE-TABLE-R REDEFINES WS-CANDIDATE-TABLE.
017100     05  WS-CAND-SLOT OCCURS 5000 TIMES PIC X(1305).
017200
017300 01  WS-MATCH-WORK.
017400     05  WS-MATCH-TOTAL            PIC S9(05) VALUE ZEROES COMP.
017500     05  WS-FEATURE-SCORE          PIC S9(03) VALUE ZEROES COMP.
017600     05  WS-ONE-TERM               PIC S9(05) VALUE ZEROES COMP.
017700     05  WS-MATCH-BASE-FLOAT       PIC S9(03)V99 VALUE ZEROES COMP.
017800     05  WS-MATCH-BASE             PIC S9(03) VALUE ZEROES COMP.
017900     05  WS-MATCH-BASE-FRAC        PIC S9(1)V99 VALUE ZEROES COMP.
018000     05  FILLER                    PIC  X(04) VALUE SPACES.
018100
018200 01  WS-UNIFIED-WORK.
018300     05  LK-CHANNEL-GROUP.
018400         10  LK-CHANNEL-COUNT      PIC S9(03) VALUE ZEROES COMP.
018500         10  LK-CHANNEL-SCORE OCCURS 10 TIMES
018600                                   PIC S9(03) VALUE ZEROES COMP.
018700         10  FILLER                PIC  X(04) VALUE SPACES.
018800     05  WS-UNIFIED-SCORE          PIC S9(03) VALUE ZEROES COMP.
018900
019000 01  WS-FINAL-WORK.
019100     05  WS-FINAL-FLOAT           PIC S9(05)V99 VALUE ZEROES COMP.
019200     05  WS-FINAL-WHOLE            PIC S9(05) VALUE ZEROES COMP.
019300     05  WS-FINAL-FRAC             PIC S9(1)V99 VALUE ZEROES COMP.
019400     05  FILLER                    PIC  X(04) VALUE SPACES.
019500
019600*****************************************************************
019700* Bubble sort / de-dup work fields.                             *
019800*****************************************************************
019900 01  WS-SWAP-SWITCH                PIC  X(01) VALUE 'N'.
020000     88  WS-SWAP-MADE                         VALUE 'Y'.
020100 01  WS-HOLD-ENTRY                 PIC  X(1305).
020200 01  WS-RESULT-COUNT               PIC S9(02) VALUE ZEROES COMP.
020300
020400*****************************************************************
020500* Top-2-priority ranking work (stable sort over 5 weights).     *
020600*****************************************************************
020700 01  WS-TOP-PRIORITY-WORK.
020800     05  WS-TOP-PRI-SUB OCCURS 2 TIMES
020900                                   PIC S9(02) VALUE ZEROES COMP.
021000     05  FILLER                    PIC  X(04) VALUE SPACES.
021100 01  WS-TOP-FOUND-COUNT            PIC S9(02) VALUE ZEROES COMP.
021200 01  WS-BEST-WEIGHT                PIC S9(03) VALUE ZEROES COMP.
021300 01  WS-BEST-SUB                   PIC S9(02) VALUE ZEROES COMP.
021400 01  WS-ALREADY-TAKEN              PIC  X(01) VALUE 'N'.
021500     88  WS-WAS-TAKEN                          VALUE 'Y'.
021600
021700*****************************************************************
021800* Comparison-text build work.                                   *
021900*****************************************************************
022000 01  WS-COMPARE-WORK.
022100     05  WS-PHRASE-COUNT           PIC S9(02) VALUE ZEROES COMP.
022200     05  WS-PHRASE-TABLE.
022300         10  WS-PHRASE OCCURS 3 TIMES PIC X(40) VALUE SPACES.
022400     05  WS-DIFF                   PIC S9(05) VALUE ZEROES COMP.
022500     05  WS-ALT-SCORE              PIC S9(03) VALUE ZEROES COMP.
022600     05  WS-ALT-PRICE              PIC S9(07) VALUE ZEROES COMP.
022700     05  WS-SAVINGS                PIC S9(07) VALUE ZEROES COMP.
022800     05  WS-SAVINGS-ED             PIC ZZZ,ZZZ,ZZ9.
022900     05  FILLER                    PIC  X(04) VALUE SPACES.
023000
023100 COPY ZSPAFFC.
023200 COPY ZSPARRC.
023300
023400 LINKAGE SECTION.
023500
023600 PROCEDURE DIVISION.
023700
023800*****************************************************************
023900* Main process.                                                 *
024000*****************************************************************
024100     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
024200     PERFORM 2000-SELECT-CANDIDATES THRU 2000-EXIT.
024300     PERFORM 3000-SCORE-CANDIDATES  THRU 3000-EXIT
024400         VARYING WS-CAND-SUB FROM 1 BY 1
024500         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT.
024600     PERFORM 3400-DEDUPE-RANK       THRU 3400-EXIT.
024700     PERFORM 4000-WRITE-RESULTS     THRU 4000-EXIT.
024800     PERFORM 9000-RETURN            THRU 9000-EXIT.
024900
025000*****************************************************************
025100* Load the catalog and read the one request record, resolving   *
025200* BUDGET-CODE to its [min, max] range.                          *
025300*****************************************************************
025400 1000-INITIALIZE.
025500     MOVE ZEROES                  TO WS-CATALOG-COUNT.
025600
025700     OPEN INPUT ZSPAPHN.
025800     PERFORM 1100-LOAD-CATALOG    THRU 1100-EXIT
025900         UNTIL WS-PHN-EOF.
026000     CLOSE ZSPAPHN.
026100
026200     OPEN INPUT ZSPAREQ.
026300     READ ZSPAREQ INTO RQ-RECORD
026400         AT END
026500             DISPLAY 'ZSPA060 - NO RECOMMENDATION REQUEST FOUND'
026600     END-READ.
026700     CLOSE ZSPAREQ.
026800
026900     MOVE RQ-PRI-CAMERA            TO WS-PRIORITY(1).
027000     MOVE RQ-PRI-BATTERY           TO WS-PRIORITY(2).
027100     MOVE RQ-PRI-PERFORM           TO WS-PRIORITY(3).
027200     MOVE RQ-PRI-PRIVACY           TO WS-PRIORITY(4).
027300     MOVE RQ-PRI-LOOKS             TO WS-PRIORITY(5).
027400
027500     PERFORM 1200-RESOLVE-BUDGET   THRU 1200-EXIT.
027600 1000-EXIT.
027700     EXIT.
027800
027900 1100-LOAD-CATALOG.
028000     READ ZSPAPHN INTO WS-CAT-ENTRY(WS-CATALOG-COUNT + 1)
028100         AT END
028200             SET WS-PHN-EOF TO TRUE
028300         NOT AT END
028400             ADD 1 TO WS-CATALOG-COUNT
028500     END-READ.
028600 1100-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000* Default to the catch-all [0, 200000] range, then look for a   *
029100* matching bucket code.                                          *
029200*****************************************************************
029300 1200-RESOLVE-BUDGET.
029400     MOVE ZEROES                  TO WS-RANGE-LOW.
029500     MOVE 200000                  TO WS-RANGE-HIGH.
029600
029700     PERFORM 1210-TEST-ONE-BUDGET THRU 1210-EXIT
029800         VARYING WS-BUD-NDX FROM 1 BY 1
029900         UNTIL WS-BUD-NDX GREATER THAN 12.
030000 1200-EXIT.
030100     EXIT.
030200
030300 1210-TEST-ONE-BUDGET.
030400     IF  RQ-BUDGET-CODE EQUAL WS-BUD-CODE(WS-BUD-NDX)
030500         MOVE WS-BUD-MIN(WS-BUD-NDX) TO WS-RANGE-LOW
030600         MOVE WS-BUD-MAX(WS-BUD-NDX) TO WS-RANGE-HIGH.
030700 1210-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* Scan the catalog table for phones priced in range, de-duping  *
031200* on PHONE-ID on the way in (defensive -- the catalog should     *
031300* already be unique).                                            *
031400*****************************************************************
031500 2000-SELECT-CANDIDATES.
031600     MOVE ZEROES                  TO WS-CAND-COUNT.
031700     PERFORM 2100-TEST-ONE-PHONE  THRU 2100-EXIT
031800         VARYING WS-CAT-SUB FROM 1 BY 1
031900         UNTIL WS-CAT-SUB GREATER THAN WS-CATALOG-COUNT.
032000 2000-EXIT.
032100     EXIT.
032200
032300 2100-TEST-ONE-PHONE.
032400     MOVE WS-CAT-ENTRY(WS-CAT-SUB) TO PH-RECORD.
032500
032600     IF  PH-PRICE LESS THAN WS-RANGE-LOW
032700         OR PH-PRICE GREATER THAN WS-RANGE-HIGH
032800         GO TO 2100-EXIT.
032900
033000     MOVE 'N'                      TO WS-ALREADY-TAKEN.
033100     PERFORM 2200-CHECK-DUP-ID     THRU 2200-EXIT
033200         VARYING WS-CAND-SUB FROM 1 BY 1
033300         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT
033400         OR WS-WAS-TAKEN.
033500
033600     IF  NOT WS-WAS-TAKEN
033700         AND WS-CAND-COUNT LESS THAN WS-MAX-CANDIDATES
033800         ADD 1 TO WS-CAND-COUNT
033900         MOVE PH-RECORD TO WS-CAND-PHONE(WS-CAND-COUNT)
034000         MOVE ZEROES    TO WS-CAND-FINAL(WS-CAND-COUNT)
034100         MOVE 'Y'       TO WS-CAND-KEEP(WS-CAND-COUNT).
034200 2100-EXIT.
034300     EXIT.
034400
034500 2200-CHECK-DUP-ID.
034600     IF  WS-CAND-PHONE(WS-CAND-SUB)(1:9) EQUAL PH-PHONE-ID-X
034700         MOVE 'Y' TO WS-ALREADY-TAKEN.
034800 2200-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200* MATCH-SCORE-BASE (lossy per-feature truncation, NOT normalized*
035300* by total weight -- the old "normalize by total weight" step   *
035400* was dropped years back and is not missed; 3150 brings the     *
035500* running total back down to a 0-100 scale by a flat /5 with    *
035600* real rounding) blended 70/30 with the ZSPA030 unified score.  *
035700*****************************************************************
035800 3000-SCORE-CANDIDATES.
035900     MOVE WS-CAND-PHONE(WS-CAND-SUB) TO PH-RECORD.
036000
036100     PERFORM 3100-MATCH-SCORE      THRU 3100-EXIT.
036200     PERFORM 3150-MATCH-SCORE-BASE THRU 3150-EXIT.
036300
036400     MOVE ZEROES                   TO LK-CHANNEL-COUNT.
036500     CALL 'ZSPA030' USING PH-RECORD LK-CHANNEL-GROUP
036600                          WS-UNIFIED-SCORE.
036700
036800     COMPUTE WS-FINAL-FLOAT =
036900         (WS-MATCH-BASE * .70) + (WS-UNIFIED-SCORE * .30).
037000     PERFORM 3300-ROUND-FINAL      THRU 3300-EXIT.
037100
037200     MOVE WS-FINAL-WHOLE           TO WS-CAND-FINAL(WS-CAND-SUB).
037300 3000-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* score += featureScore * weight / 100, truncating PER FEATURE  *
037800* before the sum; final = round(total / 5.0) with real rounding.*
037900*****************************************************************
038000 3100-MATCH-SCORE.
038100     MOVE ZEROES                   TO WS-MATCH-TOTAL.
038200
038300     MOVE PH-CAMERA-SCORE          TO WS-FEATURE-SCORE.
038400     COMPUTE WS-ONE-TERM =
038500         (WS-FEATURE-SCORE * WS-PRIORITY(1)) / 100.
038600     ADD WS-ONE-TERM                TO WS-MATCH-TOTAL.
038700
038800     MOVE PH-BATTERY-SCORE         TO WS-FEATURE-SCORE.
038900     COMPUTE WS-ONE-TERM =
039000         (WS-FEATURE-SCORE * WS-PRIORITY(2)) / 100.
039100     ADD WS-ONE-TERM                TO WS-MATCH-TOTAL.
039200
039300     MOVE PH-SOFTWARE-SCORE        TO WS-FEATURE-SCORE.
039400     COMPUTE WS-ONE-TERM =
039500         (WS-FEATURE-SCORE * WS-PRIORITY(3)) / 100.
039600     ADD WS-ONE-TERM                TO WS-MATCH-TOTAL.
039700
039800     MOVE PH-PRIVACY-SCORE         TO WS-FEATURE-SCORE.
039900     COMPUTE WS-ONE-TERM =
040000         (WS-FEATURE-SCORE * WS-PRIORITY(4)) / 100.
040100     ADD WS-ONE-TERM                TO WS-MATCH-TOTAL.
040200
040300     MOVE PH-LOOKS-SCORE           TO WS-FEATURE-SCORE.
040400     COMPUTE WS-ONE-TERM =
040500         (WS-FEATURE-SCORE * WS-PRIORITY(5)) / 100.
040600     ADD WS-ONE-TERM                TO WS-MATCH-TOTAL.
040700 3100-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100* Bring WS-MATCH-TOTAL back down to a 0-100 scale -- flat divide *
041200* by 5 (five weighted terms), round half-up, clamp both ends.   *
041300*****************************************************************
041400 3150-MATCH-SCORE-BASE.
041500     COMPUTE WS-MATCH-BASE-FLOAT = WS-MATCH-TOTAL / 5.
041600     MOVE WS-MATCH-BASE-FLOAT      TO WS-MATCH-BASE.
041700     COMPUTE WS-MATCH-BASE-FRAC =
041800         WS-MATCH-BASE-FLOAT - WS-MATCH-BASE.
041900     IF  WS-MATCH-BASE-FRAC GREATER OR EQUAL .50
042000         ADD 1 TO WS-MATCH-BASE.
042100
042200     IF      WS-MATCH-BASE LESS THAN ZEROES
042300             MOVE ZEROES TO WS-MATCH-BASE
042400     ELSE IF WS-MATCH-BASE GREATER THAN 100
042500             MOVE 100    TO WS-MATCH-BASE.
042600 3150-EXIT.
042700     EXIT.
042800
042900 3300-ROUND-FINAL.
043000     MOVE WS-FINAL-FLOAT           TO WS-FINAL-WHOLE.
043100     COMPUTE WS-FINAL-FRAC = WS-FINAL-FLOAT - WS-FINAL-WHOLE.
043200     IF  WS-FINAL-FRAC GREATER OR EQUAL .50
043300         ADD 1 TO WS-FINAL-WHOLE.
043400
043500     IF      WS-FINAL-WHOLE LESS THAN ZEROES
043600             MOVE ZEROES TO WS-FINAL-WHOLE
043700     ELSE IF WS-FINAL-WHOLE GREATER THAN 100
043800             MOVE 100    TO WS-FINAL-WHOLE.
043900 3300-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* Sort candidates by FINAL descending (bubble sort -- the       *
044400* candidate list is small enough per run that a table SORT       *
044500* verb was never justified), then keep only the highest-FINAL   *
044600* row for each distinct BRAND+MODEL, squeeze the dropped rows    *
044700* out of the table (a 'N'-kept row can never bubble past a 'Y'   *
044800* neighbor, so the table must be compacted before the re-sort   *
044900* or the 1-2-3 rank positions below can land on a dropped dup), *
045000* then re-sort the survivors.                                    *
045100*****************************************************************
045200 3400-DEDUPE-RANK.
045300     PERFORM 3410-SORT-BY-FINAL     THRU 3410-EXIT.
045400     PERFORM 3420-KEEP-FIRST-BM     THRU 3420-EXIT
045500         VARYING WS-CAND-SUB FROM 1 BY 1
045600         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT.
045700     PERFORM 3430-COMPACT-SURVIVORS THRU 3430-EXIT.
045800     PERFORM 3410-SORT-BY-FINAL     THRU 3410-EXIT.
045900 3400-EXIT.
046000     EXIT.
046100
046200 3410-SORT-BY-FINAL.
046300     MOVE 'Y'                      TO WS-SWAP-SWITCH.
046400     PERFORM 3411-ONE-BUBBLE-PASS  THRU 3411-EXIT
046500         UNTIL NOT WS-SWAP-MADE.
046600 3410-EXIT.
046700     EXIT.
046800
046900 3411-ONE-BUBBLE-PASS.
047000     MOVE 'N'                      TO WS-SWAP-SWITCH.
047100     PERFORM 3412-COMPARE-ADJACENT THRU 3412-EXIT
047200         VARYING WS-CAND-SUB FROM 1 BY 1
047300         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT - 1.
047400 3411-EXIT.
047500     EXIT.
047600
047700 3412-COMPARE-ADJACENT.
047800     IF  WS-CAND-KEEP(WS-CAND-SUB) EQUAL 'Y'
047900         AND WS-CAND-KEEP(WS-CAND-SUB + 1) EQUAL 'Y'
048000         AND WS-CAND-FINAL(WS-CAND-SUB)
048100                 LESS THAN WS-CAND-FINAL(WS-CAND-SUB + 1)
048200         MOVE WS-CAND-SLOT(WS-CAND-SUB)   TO WS-HOLD-ENTRY
048300         MOVE WS-CAND-SLOT(WS-CAND-SUB + 1)
048400             TO WS-CAND-SLOT(WS-CAND-SUB)
048500         MOVE WS-HOLD-ENTRY                TO
048600             WS-CAND-SLOT(WS-CAND-SUB + 1)
048700         MOVE 'Y' TO WS-SWAP-SWITCH.
048800 3412-EXIT.
048900     EXIT.
049000
049100 3420-KEEP-FIRST-BM.
049200     IF  NOT WS-CAND-IS-KEPT(WS-CAND-SUB)
049300         GO TO 3420-EXIT.
049400
049500     MOVE WS-CAND-PHONE(WS-CAND-SUB) TO PH-RECORD.
049600     PERFORM 3421-DROP-LATER-DUPS  THRU 3421-EXIT
049700         VARYING WS-CAND-SUB2 FROM WS-CAND-SUB + 1 BY 1
049800         UNTIL WS-CAND-SUB2 GREATER THAN WS-CAND-COUNT.
049900 3420-EXIT.
050000     EXIT.
050100
050200 3421-DROP-LATER-DUPS.
050300     IF  WS-CAND-IS-KEPT(WS-CAND-SUB2)
050400         AND WS-CAND-PHONE(WS-CAND-SUB2)(10:30) EQUAL PH-BRAND
050500         AND WS-CAND-PHONE(WS-CAND-SUB2)(40:60) EQUAL PH-MODEL
050600         MOVE 'N' TO WS-CAND-KEEP(WS-CAND-SUB2).
050700 3421-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100* Squeeze the 'N'-kept (dropped-duplicate) rows out of the      *
051200* table so positions 1..WS-CAND-COUNT are all survivors.         *
051300*****************************************************************
051400 3430-COMPACT-SURVIVORS.
051500     MOVE ZEROES                   TO WS-KEEP-SUB.
051600     PERFORM 3431-COMPACT-ONE      THRU 3431-EXIT
051700         VARYING WS-CAND-SUB FROM 1 BY 1
051800         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT.
051900     MOVE WS-KEEP-SUB               TO WS-CAND-COUNT.
052000 3430-EXIT.
052100     EXIT.
052200
052300 3431-COMPACT-ONE.
052400     IF  NOT WS-CAND-IS-KEPT(WS-CAND-SUB)
052500         GO TO 3431-EXIT.
052600     ADD 1                          TO WS-KEEP-SUB.
052700     IF  WS-KEEP-SUB NOT EQUAL WS-CAND-SUB
052800         MOVE WS-CAND-SLOT(WS-CAND-SUB)
052900             TO WS-CAND-SLOT(WS-KEEP-SUB).
053000 3431-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* Write the top five survivors, RANK 1-5, and build the RANK=1  *
053500* comparison text against RANK 2 and RANK 3.                    *
053600*****************************************************************
053700 4000-WRITE-RESULTS.
053800     MOVE ZEROES                   TO WS-RESULT-COUNT.
053900     OPEN OUTPUT ZSPARES.
054000
054100     PERFORM 4100-WRITE-ONE-RESULT THRU 4100-EXIT
054200         VARYING WS-CAND-SUB FROM 1 BY 1
054300         UNTIL WS-CAND-SUB GREATER THAN WS-CAND-COUNT
054400         OR WS-RESULT-COUNT EQUAL 5.
054500
054600     CLOSE ZSPARES.
054700 4000-EXIT.
054800     EXIT.
054900
055000 4100-WRITE-ONE-RESULT.
055100     IF  NOT WS-CAND-IS-KEPT(WS-CAND-SUB)
055200         GO TO 4100-EXIT.
055300
055400     ADD 1                          TO WS-RESULT-COUNT.
055500     MOVE WS-CAND-PHONE(WS-CAND-SUB) TO PH-RECORD.
055600
055700     MOVE WS-RESULT-COUNT           TO RS-RANK.
055800     MOVE PH-PHONE-ID               TO RS-PHONE-ID.
055900     MOVE PH-BRAND                  TO RS-BRAND.
056000     MOVE PH-MODEL                  TO RS-MODEL.
056100     MOVE PH-PRICE                  TO RS-PRICE.
056200     MOVE WS-CAND-FINAL(WS-CAND-SUB) TO RS-MATCH-SCORE.
056300     MOVE SPACES                    TO RS-COMPARISON-TEXT.
056400
056500     IF  WS-RESULT-COUNT EQUAL 1
056600         AND WS-CAND-COUNT GREATER THAN 1
056700         PERFORM 5000-COMPARISON-TEXT THRU 5000-EXIT.
056800
056900     WRITE RES-RECORD-OUT FROM RS-RECORD.
057000 4100-EXIT.
057100     EXIT.
057200
057300*****************************************************************
057400* Top-2-priority comparison text for the RANK=1 leader against  *
057500* the next-best surviving candidate(s).                          *
057600*****************************************************************
057700 5000-COMPARISON-TEXT.
057800     PERFORM 5100-FIND-TOP-2-PRIORITY THRU 5100-EXIT.
057900     PERFORM 5200-BUILD-VS-ONE        THRU 5200-EXIT
058000         VARYING WS-CAND-SUB2 FROM 2 BY 1
058100         UNTIL WS-CAND-SUB2 GREATER THAN WS-CAND-COUNT
058200         OR WS-CAND-SUB2 GREATER THAN 3.
058300 5000-EXIT.
058400     EXIT.
058500
058600*****************************************************************
058700* Stable top-2 of the five priority weights (ties keep the      *
058800* earlier feature).                                              *
058900*****************************************************************
059000 5100-FIND-TOP-2-PRIORITY.
059100     MOVE ZEROES                   TO WS-TOP-FOUND-COUNT.
059200     PERFORM 5110-FIND-ONE-TOP     THRU 5110-EXIT
059300         VARYING WS-CAND-NDX FROM 1 BY 1
059400         UNTIL WS-CAND-NDX GREATER THAN 2.
059500 5100-EXIT.
059600     EXIT.
059700
059800 5110-FIND-ONE-TOP.
059900     MOVE -1                       TO WS-BEST-WEIGHT.
060000     MOVE ZEROES                   TO WS-BEST-SUB.
060100     PERFORM 5120-TEST-ONE-PRI     THRU 5120-EXIT
060200         VARYING WS-CAND-SUB FROM 1 BY 1
060300         UNTIL WS-CAND-SUB GREATER THAN 5.
060400
060500     ADD 1                         TO WS-TOP-FOUND-COUNT.
060600     MOVE WS-BEST-SUB
060700         TO WS-TOP-PRI-SUB(WS-TOP-FOUND-COUNT).
060800 5110-EXIT.
060900     EXIT.
061000
061100 5120-TEST-ONE-PRI.
061200     MOVE 'N'                      TO WS-ALREADY-TAKEN.
061300     PERFORM 5130-CHECK-TAKEN      THRU 5130-EXIT
061400         VARYING WS-CAND-NDX FROM 1 BY 1
061500         UNTIL WS-CAND-NDX GREATER THAN WS-TOP-FOUND-COUNT
061600         OR WS-WAS-TAKEN.
061700
061800     IF  NOT WS-WAS-TAKEN
061900         AND WS-PRIORITY(WS-CAND-SUB) GREATER THAN WS-BEST-WEIGHT
062000         MOVE WS-PRIORITY(WS-CAND-SUB) TO WS-BEST-WEIGHT
062100         MOVE WS-CAND-SUB              TO WS-BEST-SUB.
062200 5120-EXIT.
062300     EXIT.
062400
062500 5130-CHECK-TAKEN.
062600     IF  WS-TOP-PRI-SUB(WS-CAND-NDX) EQUAL WS-CAND-SUB
062700         MOVE 'Y' TO WS-ALREADY-TAKEN.
062800 5130-EXIT.
062900     EXIT.
063000
063100*****************************************************************
063200* Build the comparison line for the leader (still in PH-RECORD  *
063300* from 4100) against one alternative.                            *
063400*****************************************************************
063500 5200-BUILD-VS-ONE.
063600     MOVE ZEROES                   TO WS-PHRASE-COUNT.
063700     MOVE SPACES                   TO WS-PHRASE-TABLE.
063800
063900     PERFORM 5210-TEST-ONE-PRIORITY THRU 5210-EXIT
064000         VARYING WS-CAND-NDX FROM 1 BY 1
064100         UNTIL WS-CAND-NDX GREATER THAN WS-TOP-FOUND-COUNT.
064200
064300     PERFORM 5280-TEST-PRICE        THRU 5280-EXIT.
064400
064500     IF  WS-PHRASE-COUNT EQUAL ZEROES
064600         MOVE 'Better overall balance for your priorities'
064700             TO RS-COMPARISON-TEXT
064800     ELSE
064900         PERFORM 5290-JOIN-PHRASES  THRU 5290-EXIT.
065000 5200-EXIT.
065100     EXIT.
065200
065300 5210-TEST-ONE-PRIORITY.
065400     EVALUATE WS-TOP-PRI-SUB(WS-CAND-NDX)
065500         WHEN 1 PERFORM 5220-CAMERA-PHRASE  THRU 5220-EXIT
065600         WHEN 2 PERFORM 5230-BATTERY-PHRASE THRU 5230-EXIT
065700         WHEN 3 PERFORM 5240-PERFORM-PHRASE THRU 5240-EXIT
065800         WHEN 4 PERFORM 5250-PRIVACY-PHRASE THRU 5250-EXIT
065900         WHEN 5 PERFORM 5260-LOOKS-PHRASE   THRU 5260-EXIT
066000     END-EVALUATE.
066100 5210-EXIT.
066200     EXIT.
066300
066400 5220-CAMERA-PHRASE.
066500     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(787:3) TO WS-ALT-SCORE.
066600     COMPUTE WS-DIFF = PH-CAMERA-SCORE - WS-ALT-SCORE.
066700     IF  WS-DIFF LESS THAN 5
066800         GO TO 5220-EXIT.
066900     ADD 1 TO WS-PHRASE-COUNT.
067000     IF  WS-DIFF GREATER OR EQUAL 10
067100         MOVE 'significantly better camera'
067200             TO WS-PHRASE(WS-PHRASE-COUNT)
067300     ELSE
067400         MOVE 'better camera quality'
067500             TO WS-PHRASE(WS-PHRASE-COUNT).
067600 5220-EXIT.
067700     EXIT.
067800
067900 5230-BATTERY-PHRASE.
068000     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(790:3) TO WS-ALT-SCORE.
068100     COMPUTE WS-DIFF = PH-BATTERY-SCORE - WS-ALT-SCORE.
068200     IF  WS-DIFF LESS THAN 5
068300         GO TO 5230-EXIT.
068400     ADD 1 TO WS-PHRASE-COUNT.
068500     IF  WS-DIFF GREATER OR EQUAL 10
068600         MOVE 'much longer battery life'
068700             TO WS-PHRASE(WS-PHRASE-COUNT)
068800     ELSE
068900         MOVE 'better battery life'
069000             TO WS-PHRASE(WS-PHRASE-COUNT).
069100 5230-EXIT.
069200     EXIT.
069300
069400 5240-PERFORM-PHRASE.
069500     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(793:3) TO WS-ALT-SCORE.
069600     COMPUTE WS-DIFF = PH-SOFTWARE-SCORE - WS-ALT-SCORE.
069700     IF  WS-DIFF LESS THAN 5
069800         GO TO 5240-EXIT.
069900     ADD 1 TO WS-PHRASE-COUNT.
070000     IF  WS-DIFF GREATER OR EQUAL 10
070100         MOVE 'noticeably faster performance'
070200             TO WS-PHRASE(WS-PHRASE-COUNT)
070300     ELSE
070400         MOVE 'smoother performance'
070500             TO WS-PHRASE(WS-PHRASE-COUNT).
070600 5240-EXIT.
070700     EXIT.
070800
070900 5250-PRIVACY-PHRASE.
071000     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(796:3) TO WS-ALT-SCORE.
071100     COMPUTE WS-DIFF = PH-PRIVACY-SCORE - WS-ALT-SCORE.
071200     IF  WS-DIFF LESS THAN 5
071300         GO TO 5250-EXIT.
071400     ADD 1 TO WS-PHRASE-COUNT.
071500     IF  WS-DIFF GREATER OR EQUAL 10
071600         MOVE 'stronger privacy protection'
071700             TO WS-PHRASE(WS-PHRASE-COUNT)
071800     ELSE
071900         MOVE 'better privacy features'
072000             TO WS-PHRASE(WS-PHRASE-COUNT).
072100 5250-EXIT.
072200     EXIT.
072300
072400 5260-LOOKS-PHRASE.
072500     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(799:3) TO WS-ALT-SCORE.
072600     COMPUTE WS-DIFF = PH-LOOKS-SCORE - WS-ALT-SCORE.
072700     IF  WS-DIFF LESS THAN 5
072800         GO TO 5260-EXIT.
072900     ADD 1 TO WS-PHRASE-COUNT.
073000     IF  WS-DIFF GREATER OR EQUAL 10
073100         MOVE 'premium design and build'
073200             TO WS-PHRASE(WS-PHRASE-COUNT)
073300     ELSE
073400         MOVE 'better design'
073500             TO WS-PHRASE(WS-PHRASE-COUNT).
073600 5260-EXIT.
073700     EXIT.
073800
073900 5280-TEST-PRICE.
074000     MOVE WS-CAND-PHONE(WS-CAND-SUB2)(100:7) TO WS-ALT-PRICE.
074100     IF  PH-PRICE GREATER OR EQUAL WS-ALT-PRICE
074200         GO TO 5280-EXIT.
074300
074400     COMPUTE WS-SAVINGS = WS-ALT-PRICE - PH-PRICE.
074500     MOVE WS-SAVINGS               TO WS-SAVINGS-ED.
074600     ADD 1                         TO WS-PHRASE-COUNT.
074700     STRING '₹' DELIMITED BY SIZE
074800            WS-SAVINGS-ED DELIMITED BY SIZE
074900            ' cheaper' DELIMITED BY SIZE
075000         INTO WS-PHRASE(WS-PHRASE-COUNT).
075100 5280-EXIT.
075200     EXIT.
075300
075400*****************************************************************
075500* 1 phrase -> itself; 2 -> "A and B"; 3+ -> "A, B, and more".    *
075600*****************************************************************
075700 5290-JOIN-PHRASES.
075800     IF      WS-PHRASE-COUNT EQUAL 1
075900             MOVE WS-PHRASE(1) TO RS-COMPARISON-TEXT
076000     ELSE IF WS-PHRASE-COUNT EQUAL 2
076100             STRING WS-PHRASE(1) DELIMITED BY '  '
076200                    ' and ' DELIMITED BY SIZE
076300                    WS-PHRASE(2) DELIMITED BY '  '
076400                 INTO RS-COMPARISON-TEXT
076500     ELSE
076600             STRING WS-PHRASE(1) DELIMITED BY '  '
076700                    ', ' DELIMITED BY SIZE
076800                    WS-PHRASE(2) DELIMITED BY '  '
076900                    ', and more' DELIMITED BY SIZE
077000                 INTO RS-COMPARISON-TEXT.
077100 5290-EXIT.
077200     EXIT.
077300
077400*****************************************************************
077500* Return to caller.                                             *
077600*****************************************************************
077700 9000-RETURN.
077800     GOBACK.
077900 9000-EXIT.
078000     EXIT.
