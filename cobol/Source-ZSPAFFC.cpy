000100*****************************************************************
000200* ZSPA PHONE CATALOG record definition.                         *
000300* Carries one smartphone listing as imported from the Flipkart  *
000400* extract and rescored by the nightly catalog refresh.          *
000500*                                                                *
000600* 1999-03-02 RDJ  Laid out for the phone-advisor catalog file   * RDJ99   
000700*                 conversion off the old FF-RECORD shape.       * RDJ99   
000800* 2006-11-14 RWF  Added PH-SCORE-TABLE redefinition so the       *RWF06   
000900*                 rescoring driver can loop the five scores.     *RWF06   
001000*****************************************************************
001100 01  PH-PREFIX              PIC S9(08) VALUE 101      COMP.
001200
001300 01  PH-RECORD.
001400     02  PH-PHONE-ID        PIC  9(09) VALUE ZEROES.
001500     02  PH-PHONE-ID-X REDEFINES PH-PHONE-ID
001600                            PIC  X(09).
001700     02  PH-BRAND-MODEL.
001800       05  PH-BRAND         PIC  X(30) VALUE SPACES.
001900       05  PH-MODEL         PIC  X(60) VALUE SPACES.
002000     02  PH-PRICE           PIC  9(07) VALUE ZEROES.
002100     02  PH-PRICE-R REDEFINES PH-PRICE
002200                            PIC  X(07).
002300     02  PH-MEM-STORAGE     PIC  X(80) VALUE SPACES.
002400     02  PH-DISPLAY-INFO    PIC  X(120) VALUE SPACES.
002500     02  PH-CAMERA-INFO     PIC  X(120) VALUE SPACES.
002600     02  PH-PROCESSOR       PIC  X(80) VALUE SPACES.
002700     02  PH-BATTERY         PIC  X(80) VALUE SPACES.
002800     02  PH-IMAGE-URL       PIC  X(200) VALUE SPACES.
002900     02  PH-SCORES.
003000       05  PH-CAMERA-SCORE  PIC  9(03) VALUE ZEROES.
003100       05  PH-BATTERY-SCORE PIC  9(03) VALUE ZEROES.
003200       05  PH-SOFTWARE-SCORE
003300                            PIC  9(03) VALUE ZEROES.
003400       05  PH-PRIVACY-SCORE PIC  9(03) VALUE ZEROES.
003500       05  PH-LOOKS-SCORE   PIC  9(03) VALUE ZEROES.
003600     02  PH-SCORE-TABLE REDEFINES PH-SCORES
003700                            PIC  9(03) OCCURS 5 TIMES.
003800     02  PH-AFFIL-AMAZON    PIC  X(200) VALUE SPACES.
003900     02  PH-AFFIL-FLIPKART  PIC  X(200) VALUE SPACES.
004000     02  PH-YOUTUBE-SCORE   PIC  9(03) VALUE ZEROES.
004100         88  PH-NO-YOUTUBE-SCORE    VALUE ZEROES.
004200     02  PH-REDDIT-SCORE    PIC  9(03) VALUE ZEROES.
004300         88  PH-NO-REDDIT-SCORE     VALUE ZEROES.
004400     02  FILLER             PIC  X(93) VALUE SPACES.
