000100*****************************************************************
000200* ZSPA FLIPKART IMPORT STAGING record definition.               *
000300* Holds one delimited line off the Flipkart extract, the fields *
000400* split out of it, and a character table view used to honor     *
000500* quoted commas while splitting.                                *
000600*                                                                *
000700* 1999-03-02 RDJ  Laid out off the old FK-RECORD key/stage       *RDJ99   
000800*                 shape for the catalog-import feed.             *RDJ99   
000900*****************************************************************
001000 01  FK-RAW-LINE                PIC  X(1024) VALUE SPACES.
001100 01  FK-RAW-TABLE REDEFINES FK-RAW-LINE.
001200     02  FK-RAW-CHAR            PIC  X(01) OCCURS 1024 TIMES.
001300
001400 01  FK-RECORD.
001500     02  FK-TITLE               PIC  X(90)  VALUE SPACES.
001600     02  FK-PRICE-TEXT          PIC  X(20)  VALUE SPACES.
001700     02  FK-PRICE-TEXT-9 REDEFINES FK-PRICE-TEXT
001800                                PIC  9(20).
001900     02  FK-MEM-STORAGE         PIC  X(80)  VALUE SPACES.
002000     02  FK-DISPLAY-INFO        PIC  X(120) VALUE SPACES.
002100     02  FK-CAMERA-INFO         PIC  X(120) VALUE SPACES.
002200     02  FK-PROCESSOR           PIC  X(80)  VALUE SPACES.
002300     02  FK-BATTERY             PIC  X(80)  VALUE SPACES.
002400     02  FK-IMAGE-URL           PIC  X(200) VALUE SPACES.
002500     02  FK-FLIPKART-URL        PIC  X(200) VALUE SPACES.
002600     02  FK-FIELD-COUNT         PIC  9(02) VALUE ZEROES COMP.
002700     02  FK-BRAND-MODEL.
002800         05  FK-BRAND           PIC  X(30) VALUE SPACES.
002900         05  FK-MODEL           PIC  X(60) VALUE SPACES.
003000     02  FK-BRAND-MODEL-X REDEFINES FK-BRAND-MODEL
003100                                PIC  X(90).
003200     02  FK-SKIP-REASON         PIC  X(30) VALUE SPACES.
003300     02  FILLER                 PIC  X(108) VALUE SPACES.
