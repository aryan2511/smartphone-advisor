000100*****************************************************************
000200* ZSPA RECOMMENDATION REQUEST/RESULT record definitions.        *
000300* One request record drives a ranking run; up to five result    *
000400* records come back, RANK 1 thru 5, written in that order.      *
000500*                                                                *
000600* 2001-07-19 RWF  Added for the budget-advisor ranking run,     * RWF01
000700*                 request side built off the standard parm-     * RWF01
000800*                 record shape this shop uses for run-control   * RWF01
000900*                 records.                                      * RWF01
001000* 2009-02-26 RDJ  Added RQ-PRIORITY-TABLE so the match-score     *RDJ09   
001100*                 paragraph can loop the five weights.           *RDJ09   
001200*****************************************************************
001300 01  RQ-RECORD.
001400     02  RQ-BUDGET-CODE         PIC  X(10) VALUE SPACES.
001500     02  RQ-PRIORITIES.
001600         05  RQ-PRI-CAMERA      PIC  9(03) VALUE 050.
001700         05  RQ-PRI-BATTERY     PIC  9(03) VALUE 050.
001800         05  RQ-PRI-PERFORM     PIC  9(03) VALUE 050.
001900         05  RQ-PRI-PRIVACY     PIC  9(03) VALUE 050.
002000         05  RQ-PRI-LOOKS       PIC  9(03) VALUE 050.
002100     02  RQ-PRIORITY-TABLE REDEFINES RQ-PRIORITIES
002200                                PIC  9(03) OCCURS 5 TIMES.
002300     02  FILLER                 PIC  X(67) VALUE SPACES.
002400
002500 01  RS-RECORD.
002600     02  RS-RANK                PIC  9(01) VALUE ZEROES.
002700     02  RS-RANK-X REDEFINES RS-RANK
002800                                PIC  X(01).
002900     02  RS-PHONE-ID            PIC  9(09) VALUE ZEROES.
003000     02  RS-BRAND               PIC  X(30) VALUE SPACES.
003100     02  RS-MODEL               PIC  X(60) VALUE SPACES.
003200     02  RS-PRICE               PIC  9(07) VALUE ZEROES.
003300     02  RS-MATCH-SCORE         PIC  9(03) VALUE ZEROES.
003400     02  RS-COMPARISON-TEXT     PIC  X(200) VALUE SPACES.
003500     02  FILLER                 PIC  X(52) VALUE SPACES.
