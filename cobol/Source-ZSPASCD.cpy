000100*****************************************************************
000200* ZSPA SPEC-SCORING shared working storage.                     *
000300* Common scratch fields for the five spec-string scan/scoring   *
000400* paragraphs carried in ZSPASCP -- camera, battery, RAM/        *
000500* storage, processor tier and screen size.  COPY this member    *
000600* into the WORKING-STORAGE SECTION and ZSPASCP into PROCEDURE   *
000700* DIVISION of any program that needs a spec string scored --    *
000800* same split the shop uses for every other shared-paragraph     *
000900* member.                                                       *
001000*                                                                *
001100* 1999-03-02 RDJ  Built for the catalog-import scoring rules.    *RDJ99
001200* 2004-08-30 RWF  Added SC-LARGEST / SC-KEYLEN for the MAXMP     *RWF04
001300*                 and MAXSTORAGE "largest value found" rules.    *RWF04
001400* 2026-08-09 TNG  Added SC-SIZE-COMBINED so the display-size     *TNG26
001500*                 bonus cascade compares one WHOLE+FRAC value    *TNG26
001600*                 instead of gating FRAC behind a flat WHOLE>=6  *TNG26
001700*                 test. CR-5111                                 *TNG26
001800*****************************************************************
001900 01  SC-INPUT-TEXT              PIC  X(256) VALUE SPACES.
002000 01  SC-INPUT-LEN               PIC  S9(04) VALUE 256     COMP.
002100 01  SC-RESULT-SCORE            PIC  S9(04) VALUE ZEROES  COMP.
002200
002300 01  SC-SCAN-POS                PIC  S9(04) VALUE ZEROES  COMP.
002400 01  SC-SCAN-FOUND              PIC  X(01) VALUE 'N'.
002500     88  SC-FOUND                        VALUE 'Y'.
002600     88  SC-NOT-FOUND                    VALUE 'N'.
002700
002800 01  SC-KEYWORD                 PIC  X(20) VALUE SPACES.
002900 01  SC-KEYLEN                  PIC  S9(04) VALUE ZEROES  COMP.
003000 01  SC-NUMBER                  PIC  S9(08) VALUE ZEROES  COMP.
003100 01  SC-LARGEST                 PIC  S9(08) VALUE ZEROES  COMP.
003200 01  SC-DECIMAL-WHOLE           PIC  S9(04) VALUE ZEROES  COMP.
003300 01  SC-DECIMAL-FRAC            PIC  S9(04) VALUE ZEROES  COMP.
003400 01  SC-SIZE-COMBINED           PIC  S9(05) VALUE ZEROES  COMP.
003500
003600 01  SC-DIGIT-START             PIC  S9(04) VALUE ZEROES  COMP.
003700 01  SC-DIGIT-END               PIC  S9(04) VALUE ZEROES  COMP.
003800 01  SC-WORK-SUB                PIC  S9(04) VALUE ZEROES  COMP.
003900 01  SC-NOT-RAM-FLAG            PIC  X(01) VALUE 'N'.
004000     88  SC-FOLLOWED-BY-RAM               VALUE 'Y'.
004100
004200 01  SC-PLUS-COUNT              PIC  S9(04) VALUE ZEROES  COMP.
004300 01  SC-ONE-DIGIT                PIC  9(01) VALUE ZEROES.
004400
004500 01  SC-SCAN-TABLE REDEFINES SC-INPUT-TEXT.
004600     05  SC-SCAN-CHAR           PIC  X(01) OCCURS 256 TIMES.
004700
004800 01  SC-MISC-FLAGS.
004900     05  SC-EXPANDABLE-FLAG     PIC  X(01) VALUE 'N'.
005000         88  SC-EXPANDABLE                VALUE 'Y'.
005100     05  SC-PROC-TIER-DONE      PIC  X(01) VALUE 'N'.
005200         88  SC-TIER-FOUND                VALUE 'Y'.
005300     05  FILLER                 PIC  X(02) VALUE SPACES.
