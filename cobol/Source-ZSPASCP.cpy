000100*****************************************************************
000200* ZSPA SPEC-SCORING shared procedure logic.                     *
000300* Five independent spec-scoring paragraphs driven off keyword/  *
000400* number pattern matching over free-text spec strings lifted    *
000500* from the catalog feed -- camera, battery, RAM/storage,        *
000600* processor tier and screen size.  COPY into PROCEDURE DIVISION *
000700* after COPY ZSPASCD in WORKING-STORAGE SECTION.  Caller loads  *
000800* SC-INPUT-TEXT (upper-cased, space padded to 256) and does     *
000900* PERFORM 3100-SCORE-CAMERA THRU 3100-EXIT (or the 3200/3300/   *
001000* 3400/3500 equivalents); result comes back in SC-RESULT-SCORE. *
001100*                                                                *
001200* 1999-03-02 RDJ  Five spec-scoring rules split out of the old   *RDJ99   
001300*                 catalog-import field-edit paragraphs so the    *RDJ99   
001400*                 rescoring job could share them.                *RDJ99   
001500* 2004-08-30 RWF  Added the largest-value scan for MAXMP and     *RWF04   
001600*                 MAXSTORAGE (ticket CR-4471).                   *RWF04   
001700* 2011-01-11 RDJ  Processor flagship/mid/budget tier cascade     *RDJ11
001800*                 added for the new chipset strings.             *RDJ11
001900* 2026-08-09 TNG  3500 size bonus was re-testing FRAC under a    *TNG26
002000*                 flat WHOLE>=6 guard, so a 7.2-inch display     *TNG26
002100*                 scored +4 instead of +8 -- now compares one    *TNG26
002200*                 combined WHOLE+FRAC value. CR-5111             *TNG26
002300*****************************************************************
002400
002500*****************************************************************
002600* Camera spec score.  Base 40; MAXMP bonus; lens-count bonus;    *
002700* flat feature bonuses.  Empty text scores 50 flat.              *
002800*****************************************************************
002900 3100-SCORE-CAMERA.
003000     IF  SC-INPUT-TEXT EQUAL SPACES
003100         MOVE 50                   TO SC-RESULT-SCORE
003200         GO TO 3100-EXIT.
003300
003400     PERFORM 3090-UPPERCASE-TEXT   THRU 3090-EXIT.
003500     MOVE 40                       TO SC-RESULT-SCORE.
003600
003700     MOVE 'MP'                     TO SC-KEYWORD.
003800     MOVE 2                        TO SC-KEYLEN.
003900     MOVE 'N'                      TO SC-NOT-RAM-FLAG.
004000     PERFORM 3850-SCAN-NUMBERS   THRU 3850-EXIT.
004100
004200     IF      SC-LARGEST GREATER OR EQUAL 200
004300             ADD 30 TO SC-RESULT-SCORE
004400     ELSE IF SC-LARGEST GREATER OR EQUAL 108
004500             ADD 25 TO SC-RESULT-SCORE
004600     ELSE IF SC-LARGEST GREATER OR EQUAL 64
004700             ADD 20 TO SC-RESULT-SCORE
004800     ELSE IF SC-LARGEST GREATER OR EQUAL 50
004900             ADD 15 TO SC-RESULT-SCORE
005000     ELSE IF SC-LARGEST GREATER OR EQUAL 48
005100             ADD 12 TO SC-RESULT-SCORE
005200     ELSE IF SC-LARGEST GREATER OR EQUAL 32
005300             ADD 10 TO SC-RESULT-SCORE
005400     ELSE IF SC-LARGEST GREATER OR EQUAL 16
005500             ADD  5 TO SC-RESULT-SCORE
005600     END-IF.
005700
005800     MOVE '+'                      TO SC-KEYWORD.
005900     MOVE 1                        TO SC-KEYLEN.
006000     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
006100     MOVE ZEROES                   TO SC-PLUS-COUNT.
006200     PERFORM 3840-COUNT-KEYWORD  THRU 3840-EXIT.
006300     ADD 1                         TO SC-PLUS-COUNT.
006400
006500     IF      SC-PLUS-COUNT GREATER OR EQUAL 4
006600             ADD 10 TO SC-RESULT-SCORE
006700     ELSE IF SC-PLUS-COUNT GREATER OR EQUAL 3
006800             ADD  7 TO SC-RESULT-SCORE
006900     ELSE IF SC-PLUS-COUNT GREATER OR EQUAL 2
007000             ADD  4 TO SC-RESULT-SCORE
007100     END-IF.
007200
007300     MOVE 'OIS'                    TO SC-KEYWORD.
007400     MOVE 3                        TO SC-KEYLEN.
007500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
007600     IF  SC-FOUND
007700         ADD 5 TO SC-RESULT-SCORE
007800     ELSE
007900         MOVE 'OPTICAL STABILIZATION' TO SC-KEYWORD
008000         MOVE 21                      TO SC-KEYLEN
008100         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
008200         IF  SC-FOUND
008300             ADD 5 TO SC-RESULT-SCORE
008400         END-IF
008500     END-IF.
008600
008700     MOVE 'TELEPHOTO'              TO SC-KEYWORD.
008800     MOVE 9                        TO SC-KEYLEN.
008900     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
009000     IF  SC-FOUND
009100         ADD 5 TO SC-RESULT-SCORE
009200     ELSE
009300         MOVE 'PERISCOPE'          TO SC-KEYWORD
009400         MOVE 9                    TO SC-KEYLEN
009500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
009600         IF  SC-FOUND
009700             ADD 5 TO SC-RESULT-SCORE
009800         END-IF
009900     END-IF.
010000
010100     MOVE 'ULTRA WIDE'             TO SC-KEYWORD.
010200     MOVE 10                       TO SC-KEYLEN.
010300     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
010400     IF  SC-FOUND
010500         ADD 3 TO SC-RESULT-SCORE
010600     ELSE
010700         MOVE 'ULTRAWIDE'          TO SC-KEYWORD
010800         MOVE 9                    TO SC-KEYLEN
010900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
011000         IF  SC-FOUND
011100             ADD 3 TO SC-RESULT-SCORE
011200         END-IF
011300     END-IF.
011400
011500     MOVE 'MACRO'                  TO SC-KEYWORD.
011600     MOVE 5                        TO SC-KEYLEN.
011700     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
011800     IF  SC-FOUND
011900         ADD 2 TO SC-RESULT-SCORE.
012000
012100     MOVE 'NIGHT MODE'             TO SC-KEYWORD.
012200     MOVE 10                       TO SC-KEYLEN.
012300     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
012400     IF  SC-FOUND
012500         ADD 3 TO SC-RESULT-SCORE
012600     ELSE
012700         MOVE 'NIGHT SIGHT'        TO SC-KEYWORD
012800         MOVE 11                   TO SC-KEYLEN
012900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
013000         IF  SC-FOUND
013100             ADD 3 TO SC-RESULT-SCORE
013200         END-IF
013300     END-IF.
013400
013500     IF  SC-RESULT-SCORE GREATER THAN 100
013600         MOVE 100 TO SC-RESULT-SCORE.
013700
013800 3100-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200* Battery spec score.  Base 30; capacity bonus; wattage bonus;   *
014300* flat feature bonuses.  Empty text scores 50 flat.              *
014400*****************************************************************
014500 3200-SCORE-BATTERY.
014600     IF  SC-INPUT-TEXT EQUAL SPACES
014700         MOVE 50                   TO SC-RESULT-SCORE
014800         GO TO 3200-EXIT.
014900
015000     PERFORM 3090-UPPERCASE-TEXT   THRU 3090-EXIT.
015100     MOVE 30                       TO SC-RESULT-SCORE.
015200
015300     MOVE 'MAH'                    TO SC-KEYWORD.
015400     MOVE 3                        TO SC-KEYLEN.
015500     MOVE 'N'                      TO SC-NOT-RAM-FLAG.
015600     PERFORM 3850-SCAN-NUMBERS   THRU 3850-EXIT.
015700
015800     IF      SC-NUMBER GREATER OR EQUAL 6000
015900             ADD 40 TO SC-RESULT-SCORE
016000     ELSE IF SC-NUMBER GREATER OR EQUAL 5750
016100             ADD 38 TO SC-RESULT-SCORE
016200     ELSE IF SC-NUMBER GREATER OR EQUAL 5500
016300             ADD 36 TO SC-RESULT-SCORE
016400     ELSE IF SC-NUMBER GREATER OR EQUAL 5250
016500             ADD 34 TO SC-RESULT-SCORE
016600     ELSE IF SC-NUMBER GREATER OR EQUAL 5000
016700             ADD 32 TO SC-RESULT-SCORE
016800     ELSE IF SC-NUMBER GREATER OR EQUAL 4750
016900             ADD 28 TO SC-RESULT-SCORE
017000     ELSE IF SC-NUMBER GREATER OR EQUAL 4500
017100             ADD 24 TO SC-RESULT-SCORE
017200     ELSE IF SC-NUMBER GREATER OR EQUAL 4250
017300             ADD 20 TO SC-RESULT-SCORE
017400     ELSE IF SC-NUMBER GREATER OR EQUAL 4000
017500             ADD 16 TO SC-RESULT-SCORE
017600     ELSE IF SC-NUMBER GREATER OR EQUAL 3750
017700             ADD 12 TO SC-RESULT-SCORE
017800     ELSE IF SC-NUMBER GREATER OR EQUAL 3500
017900             ADD  8 TO SC-RESULT-SCORE
018000     ELSE IF SC-NUMBER GREATER OR EQUAL 3250
018100             ADD  4 TO SC-RESULT-SCORE
018200     END-IF.
018300
018400     MOVE 'W'                      TO SC-KEYWORD.
018500     MOVE 1                        TO SC-KEYLEN.
018600     PERFORM 3850-SCAN-NUMBERS   THRU 3850-EXIT.
018700
018800     IF      SC-NUMBER GREATER OR EQUAL 120
018900             ADD 15 TO SC-RESULT-SCORE
019000     ELSE IF SC-NUMBER GREATER OR EQUAL 80
019100             ADD 12 TO SC-RESULT-SCORE
019200     ELSE IF SC-NUMBER GREATER OR EQUAL 65
019300             ADD 10 TO SC-RESULT-SCORE
019400     ELSE IF SC-NUMBER GREATER OR EQUAL 45
019500             ADD  7 TO SC-RESULT-SCORE
019600     ELSE IF SC-NUMBER GREATER OR EQUAL 30
019700             ADD  5 TO SC-RESULT-SCORE
019800     ELSE IF SC-NUMBER GREATER OR EQUAL 18
019900             ADD  3 TO SC-RESULT-SCORE
020000     END-IF.
020100
020200     MOVE 'WIRELESS'               TO SC-KEYWORD.
020300     MOVE 8                        TO SC-KEYLEN.
020400     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
020500     IF  SC-FOUND
020600         ADD 5 TO SC-RESULT-SCORE.
020700
020800     MOVE 'REVERSE CHARGING'       TO SC-KEYWORD.
020900     MOVE 16                       TO SC-KEYLEN.
021000     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
021100     IF  SC-FOUND
021200         ADD 3 TO SC-RESULT-SCORE.
021300
021400     IF  SC-RESULT-SCORE GREATER THAN 100
021500         MOVE 100 TO SC-RESULT-SCORE.
021600
021700 3200-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Storage and RAM spec score.  Base 30; RAM bonus; MAXSTORAGE    *
022200* bonus (critical rule can force a flat 25); expandable and UFS  *
022300* bonuses.  Empty text scores 50 flat.                           *
022400*****************************************************************
022500 3300-SCORE-STORAGE.
022600     IF  SC-INPUT-TEXT EQUAL SPACES
022700         MOVE 50                   TO SC-RESULT-SCORE
022800         GO TO 3300-EXIT.
022900
023000     PERFORM 3090-UPPERCASE-TEXT   THRU 3090-EXIT.
023100     MOVE 30                       TO SC-RESULT-SCORE.
023200
023300     MOVE 'GB RAM'                 TO SC-KEYWORD.
023400     MOVE 6                        TO SC-KEYLEN.
023500     MOVE 'N'                      TO SC-NOT-RAM-FLAG.
023600     PERFORM 3850-SCAN-NUMBERS   THRU 3850-EXIT.
023700
023800     IF      SC-NUMBER GREATER OR EQUAL 16
023900             ADD 20 TO SC-RESULT-SCORE
024000     ELSE IF SC-NUMBER GREATER OR EQUAL 12
024100             ADD 17 TO SC-RESULT-SCORE
024200     ELSE IF SC-NUMBER GREATER OR EQUAL 8
024300             ADD 14 TO SC-RESULT-SCORE
024400     ELSE IF SC-NUMBER GREATER OR EQUAL 6
024500             ADD 10 TO SC-RESULT-SCORE
024600     ELSE IF SC-NUMBER GREATER OR EQUAL 4
024700             ADD  6 TO SC-RESULT-SCORE
024800     ELSE IF SC-NUMBER GREATER OR EQUAL 3
024900             ADD  3 TO SC-RESULT-SCORE
025000     END-IF.
025100
025200     MOVE 'GB'                     TO SC-KEYWORD.
025300     MOVE 2                        TO SC-KEYLEN.
025400     MOVE 'Y'                      TO SC-NOT-RAM-FLAG.
025500     PERFORM 3850-SCAN-NUMBERS   THRU 3850-EXIT.
025600     MOVE SC-LARGEST               TO SC-DIGIT-START.
025700
025800     MOVE 'N'                      TO SC-EXPANDABLE-FLAG.
025900     MOVE 'EXPANDABLE'             TO SC-KEYWORD.
026000     MOVE 10                       TO SC-KEYLEN.
026100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
026200     IF  SC-FOUND
026300         MOVE 'Y' TO SC-EXPANDABLE-FLAG
026400     ELSE
026500         MOVE 'CARD SLOT'          TO SC-KEYWORD
026600         MOVE 9                    TO SC-KEYLEN
026700         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
026800         IF  SC-FOUND
026900             MOVE 'Y' TO SC-EXPANDABLE-FLAG
027000         ELSE
027100             MOVE 'MICROSD'        TO SC-KEYWORD
027200             MOVE 7                TO SC-KEYLEN
027300             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
027400             IF  SC-FOUND
027500                 MOVE 'Y' TO SC-EXPANDABLE-FLAG
027600             END-IF
027700         END-IF
027800     END-IF.
027900
028000*        Critical rule -- overrides every other rule.
028100     IF  NOT SC-EXPANDABLE AND SC-DIGIT-START LESS THAN 128
028200         MOVE 25 TO SC-RESULT-SCORE
028300         GO TO 3300-EXIT.
028400
028500     IF      SC-DIGIT-START GREATER OR EQUAL 1024
028600             ADD 30 TO SC-RESULT-SCORE
028700     ELSE IF SC-DIGIT-START GREATER OR EQUAL 512
028800             ADD 25 TO SC-RESULT-SCORE
028900     ELSE IF SC-DIGIT-START GREATER OR EQUAL 256
029000             ADD 20 TO SC-RESULT-SCORE
029100     ELSE IF SC-DIGIT-START GREATER OR EQUAL 128
029200             IF  SC-EXPANDABLE
029300                 ADD 17 TO SC-RESULT-SCORE
029400             ELSE
029500                 ADD 15 TO SC-RESULT-SCORE
029600             END-IF
029700     ELSE IF SC-DIGIT-START GREATER OR EQUAL 64 AND SC-EXPANDABLE
029800             ADD 12 TO SC-RESULT-SCORE
029900     ELSE IF SC-DIGIT-START GREATER OR EQUAL 32 AND SC-EXPANDABLE
030000             ADD  8 TO SC-RESULT-SCORE
030100     END-IF.
030200
030300     IF  SC-EXPANDABLE
030400         ADD 5 TO SC-RESULT-SCORE.
030500
030600     MOVE 'UFS 4.0'                TO SC-KEYWORD.
030700     MOVE 7                        TO SC-KEYLEN.
030800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
030900     IF  SC-FOUND
031000         ADD 8 TO SC-RESULT-SCORE
031100     ELSE
031200         MOVE 'UFS 3.1'            TO SC-KEYWORD
031300         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
031400         IF  SC-FOUND
031500             ADD 6 TO SC-RESULT-SCORE
031600         ELSE
031700             MOVE 'UFS 3.0'        TO SC-KEYWORD
031800             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
031900             IF  SC-FOUND
032000                 ADD 4 TO SC-RESULT-SCORE
032100             END-IF
032200         END-IF
032300     END-IF.
032400
032500     IF  SC-RESULT-SCORE GREATER THAN 100
032600         MOVE 100 TO SC-RESULT-SCORE.
032700
032800 3300-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200* Processor spec score.  Base 40; flagship/mid/budget chipset    *
033300* tier (first match wins); fabrication-node bonus (first match   *
033400* wins, independent of tier).  Empty text scores 50 flat.        *
033500*****************************************************************
033600 3400-SCORE-PROCESSOR.
033700     IF  SC-INPUT-TEXT EQUAL SPACES
033800         MOVE 50                   TO SC-RESULT-SCORE
033900         GO TO 3400-EXIT.
034000
034100     PERFORM 3090-UPPERCASE-TEXT   THRU 3090-EXIT.
034200     MOVE 40                       TO SC-RESULT-SCORE.
034300     MOVE 'N'                      TO SC-PROC-TIER-DONE.
034400
034500     PERFORM 3410-TRY-FLAGSHIP   THRU 3410-EXIT.
034600     IF  NOT SC-TIER-FOUND
034700         PERFORM 3420-TRY-MIDRANGE  THRU 3420-EXIT.
034800     IF  NOT SC-TIER-FOUND
034900         PERFORM 3430-TRY-BUDGET    THRU 3430-EXIT.
035000
035100     MOVE '3NM'                    TO SC-KEYWORD.
035200     MOVE 3                        TO SC-KEYLEN.
035300     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
035400     IF  SC-FOUND
035500         ADD 10 TO SC-RESULT-SCORE
035600     ELSE
035700         MOVE '3 NM'               TO SC-KEYWORD
035800         MOVE 4                    TO SC-KEYLEN
035900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
036000         IF  SC-FOUND
036100             ADD 10 TO SC-RESULT-SCORE
036200         ELSE
036300             PERFORM 3440-TRY-NODE-4-5-6 THRU 3440-EXIT
036400         END-IF
036500     END-IF.
036600
036700     IF  SC-RESULT-SCORE GREATER THAN 100
036800         MOVE 100 TO SC-RESULT-SCORE.
036900
037000 3400-EXIT.
037100     EXIT.
037200
037300 3410-TRY-FLAGSHIP.
037400     MOVE 'SNAPDRAGON 8 GEN 3'     TO SC-KEYWORD.
037500     MOVE 19                       TO SC-KEYLEN.
037600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
037700     IF  NOT SC-FOUND
037800         MOVE 'SD 8 GEN 3'         TO SC-KEYWORD
037900         MOVE 10                   TO SC-KEYLEN
038000         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
038100     END-IF.
038200     IF  SC-FOUND
038300         ADD 30 TO SC-RESULT-SCORE
038400         MOVE 'Y' TO SC-PROC-TIER-DONE
038500         GO TO 3410-EXIT.
038600
038700     MOVE 'SNAPDRAGON 8 GEN 2'     TO SC-KEYWORD.
038800     MOVE 19                       TO SC-KEYLEN.
038900     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
039000     IF  NOT SC-FOUND
039100         MOVE 'SD 8 GEN 2'         TO SC-KEYWORD
039200         MOVE 10                   TO SC-KEYLEN
039300         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
039400     END-IF.
039500     IF  SC-FOUND
039600         ADD 28 TO SC-RESULT-SCORE
039700         MOVE 'Y' TO SC-PROC-TIER-DONE
039800         GO TO 3410-EXIT.
039900
040000     MOVE 'SNAPDRAGON 8+ GEN 1'    TO SC-KEYWORD.
040100     MOVE 20                       TO SC-KEYLEN.
040200     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
040300     IF  NOT SC-FOUND
040400         MOVE 'SD 8+ GEN 1'        TO SC-KEYWORD
040500         MOVE 11                   TO SC-KEYLEN
040600         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
040700     END-IF.
040800     IF  SC-FOUND
040900         ADD 26 TO SC-RESULT-SCORE
041000         MOVE 'Y' TO SC-PROC-TIER-DONE
041100         GO TO 3410-EXIT.
041200
041300     MOVE 'SNAPDRAGON 8 GEN 1'     TO SC-KEYWORD.
041400     MOVE 19                       TO SC-KEYLEN.
041500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
041600     IF  NOT SC-FOUND
041700         MOVE 'SD 8 GEN 1'         TO SC-KEYWORD
041800         MOVE 10                   TO SC-KEYLEN
041900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
042000     END-IF.
042100     IF  SC-FOUND
042200         ADD 24 TO SC-RESULT-SCORE
042300         MOVE 'Y' TO SC-PROC-TIER-DONE
042400         GO TO 3410-EXIT.
042500
042600     MOVE 'SNAPDRAGON 888'        TO SC-KEYWORD.
042700     MOVE 13                       TO SC-KEYLEN.
042800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
042900     IF  SC-FOUND
043000         ADD 22 TO SC-RESULT-SCORE
043100         MOVE 'Y' TO SC-PROC-TIER-DONE
043200         GO TO 3410-EXIT.
043300
043400     MOVE 'DIMENSITY 9200'        TO SC-KEYWORD.
043500     MOVE 14                       TO SC-KEYLEN.
043600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
043700     IF  NOT SC-FOUND
043800         MOVE 'DIMENSITY 9300'    TO SC-KEYWORD
043900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
044000     END-IF.
044100     IF  SC-FOUND
044200         ADD 28 TO SC-RESULT-SCORE
044300         MOVE 'Y' TO SC-PROC-TIER-DONE
044400         GO TO 3410-EXIT.
044500
044600     MOVE 'DIMENSITY 9000'        TO SC-KEYWORD.
044700     MOVE 14                       TO SC-KEYLEN.
044800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
044900     IF  SC-FOUND
045000         ADD 26 TO SC-RESULT-SCORE
045100         MOVE 'Y' TO SC-PROC-TIER-DONE
045200         GO TO 3410-EXIT.
045300
045400     MOVE 'EXYNOS 2400'           TO SC-KEYWORD.
045500     MOVE 11                       TO SC-KEYLEN.
045600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
045700     IF  SC-FOUND
045800         ADD 25 TO SC-RESULT-SCORE
045900         MOVE 'Y' TO SC-PROC-TIER-DONE
046000         GO TO 3410-EXIT.
046100
046200     MOVE 'EXYNOS 2200'           TO SC-KEYWORD.
046300     MOVE 11                       TO SC-KEYLEN.
046400     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
046500     IF  SC-FOUND
046600         ADD 23 TO SC-RESULT-SCORE
046700         MOVE 'Y' TO SC-PROC-TIER-DONE.
046800
046900 3410-EXIT.
047000     EXIT.
047100
047200 3420-TRY-MIDRANGE.
047300     MOVE 'SNAPDRAGON 7+ GEN 3'    TO SC-KEYWORD.
047400     MOVE 20                       TO SC-KEYLEN.
047500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
047600     IF  NOT SC-FOUND
047700         MOVE 'SNAPDRAGON 7S GEN 3' TO SC-KEYWORD
047800         MOVE 21                    TO SC-KEYLEN
047900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
048000     END-IF.
048100     IF  SC-FOUND
048200         ADD 20 TO SC-RESULT-SCORE
048300         MOVE 'Y' TO SC-PROC-TIER-DONE
048400         GO TO 3420-EXIT.
048500
048600     MOVE 'SNAPDRAGON 7+ GEN 2'    TO SC-KEYWORD.
048700     MOVE 20                       TO SC-KEYLEN.
048800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
048900     IF  NOT SC-FOUND
049000         MOVE 'SNAPDRAGON 7S GEN 2' TO SC-KEYWORD
049100         MOVE 21                    TO SC-KEYLEN
049200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
049300     END-IF.
049400     IF  SC-FOUND
049500         ADD 18 TO SC-RESULT-SCORE
049600         MOVE 'Y' TO SC-PROC-TIER-DONE
049700         GO TO 3420-EXIT.
049800
049900     MOVE 'SNAPDRAGON 778'        TO SC-KEYWORD.
050000     MOVE 13                       TO SC-KEYLEN.
050100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
050200     IF  NOT SC-FOUND
050300         MOVE 'SNAPDRAGON 780'    TO SC-KEYWORD
050400         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
050500     END-IF.
050600     IF  SC-FOUND
050700         ADD 16 TO SC-RESULT-SCORE
050800         MOVE 'Y' TO SC-PROC-TIER-DONE
050900         GO TO 3420-EXIT.
051000
051100     MOVE 'DIMENSITY 8200'        TO SC-KEYWORD.
051200     MOVE 14                       TO SC-KEYLEN.
051300     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
051400     IF  NOT SC-FOUND
051500         MOVE 'DIMENSITY 8300'    TO SC-KEYWORD
051600         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
051700     END-IF.
051800     IF  SC-FOUND
051900         ADD 18 TO SC-RESULT-SCORE
052000         MOVE 'Y' TO SC-PROC-TIER-DONE
052100         GO TO 3420-EXIT.
052200
052300     MOVE 'DIMENSITY 7200'        TO SC-KEYWORD.
052400     MOVE 14                       TO SC-KEYLEN.
052500     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
052600     IF  SC-FOUND
052700         ADD 15 TO SC-RESULT-SCORE
052800         MOVE 'Y' TO SC-PROC-TIER-DONE.
052900
053000 3420-EXIT.
053100     EXIT.
053200
053300 3430-TRY-BUDGET.
053400     MOVE 'SNAPDRAGON 6'          TO SC-KEYWORD.
053500     MOVE 12                       TO SC-KEYLEN.
053600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
053700     IF  NOT SC-FOUND
053800         MOVE 'SNAPDRAGON 4'      TO SC-KEYWORD
053900         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
054000     END-IF.
054100     IF  SC-FOUND
054200         ADD 10 TO SC-RESULT-SCORE
054300         MOVE 'Y' TO SC-PROC-TIER-DONE
054400         GO TO 3430-EXIT.
054500
054600     MOVE 'DIMENSITY 6'           TO SC-KEYWORD.
054700     MOVE 10                       TO SC-KEYLEN.
054800     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
054900     IF  SC-FOUND
055000         ADD 10 TO SC-RESULT-SCORE
055100         MOVE 'Y' TO SC-PROC-TIER-DONE
055200         GO TO 3430-EXIT.
055300
055400     MOVE 'HELIO G'               TO SC-KEYWORD.
055500     MOVE 7                        TO SC-KEYLEN.
055600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
055700     IF  SC-FOUND
055800         ADD 8 TO SC-RESULT-SCORE
055900         MOVE 'Y' TO SC-PROC-TIER-DONE.
056000
056100 3430-EXIT.
056200     EXIT.
056300
056400 3440-TRY-NODE-4-5-6.
056500     MOVE '4NM'                    TO SC-KEYWORD.
056600     MOVE 3                        TO SC-KEYLEN.
056700     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
056800     IF  NOT SC-FOUND
056900         MOVE '4 NM'               TO SC-KEYWORD
057000         MOVE 4                    TO SC-KEYLEN
057100         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
057200     END-IF.
057300     IF  SC-FOUND
057400         ADD 8 TO SC-RESULT-SCORE
057500         GO TO 3440-EXIT.
057600
057700     MOVE '5NM'                    TO SC-KEYWORD.
057800     MOVE 3                        TO SC-KEYLEN.
057900     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
058000     IF  NOT SC-FOUND
058100         MOVE '5 NM'               TO SC-KEYWORD
058200         MOVE 4                    TO SC-KEYLEN
058300         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
058400     END-IF.
058500     IF  SC-FOUND
058600         ADD 6 TO SC-RESULT-SCORE
058700         GO TO 3440-EXIT.
058800
058900     MOVE '6NM'                    TO SC-KEYWORD.
059000     MOVE 3                        TO SC-KEYLEN.
059100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
059200     IF  NOT SC-FOUND
059300         MOVE '6 NM'               TO SC-KEYWORD
059400         MOVE 4                    TO SC-KEYLEN
059500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
059600     END-IF.
059700     IF  SC-FOUND
059800         ADD 4 TO SC-RESULT-SCORE.
059900
060000 3440-EXIT.
060100     EXIT.
060200
060300*****************************************************************
060400* Display spec score.  Base 35; panel/refresh/resolution/size    *
060500* additions; flat feature bonuses.  Empty text scores 50 flat.   *
060600*****************************************************************
060700 3500-SCORE-DISPLAY.
060800     IF  SC-INPUT-TEXT EQUAL SPACES
060900         MOVE 50                   TO SC-RESULT-SCORE
061000         GO TO 3500-EXIT.
061100
061200     PERFORM 3090-UPPERCASE-TEXT   THRU 3090-EXIT.
061300     MOVE 35                       TO SC-RESULT-SCORE.
061400
061500     MOVE 'AMOLED'                 TO SC-KEYWORD.
061600     MOVE 6                        TO SC-KEYLEN.
061700     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
061800     IF  NOT SC-FOUND
061900         MOVE 'OLED'               TO SC-KEYWORD
062000         MOVE 4                    TO SC-KEYLEN
062100         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
062200     END-IF.
062300     IF  SC-FOUND
062400         ADD 15 TO SC-RESULT-SCORE
062500     ELSE
062600         MOVE 'IPS LCD'            TO SC-KEYWORD
062700         MOVE 7                    TO SC-KEYLEN
062800         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
062900         IF  NOT SC-FOUND
063000             MOVE 'LCD'            TO SC-KEYWORD
063100             MOVE 3                TO SC-KEYLEN
063200             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
063300         END-IF
063400         IF  SC-FOUND
063500             ADD 8 TO SC-RESULT-SCORE
063600         END-IF
063700     END-IF.
063800
063900     MOVE '144HZ'                  TO SC-KEYWORD.
064000     MOVE 5                        TO SC-KEYLEN.
064100     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
064200     IF  NOT SC-FOUND
064300         MOVE '144 HZ'             TO SC-KEYWORD
064400         MOVE 6                    TO SC-KEYLEN
064500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
064600     END-IF.
064700     IF  SC-FOUND
064800         ADD 15 TO SC-RESULT-SCORE
064900     ELSE
065000         MOVE '120HZ'              TO SC-KEYWORD
065100         MOVE 5                    TO SC-KEYLEN
065200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
065300         IF  NOT SC-FOUND
065400             MOVE '120 HZ'         TO SC-KEYWORD
065500             MOVE 6                TO SC-KEYLEN
065600             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
065700         END-IF
065800         IF  SC-FOUND
065900             ADD 12 TO SC-RESULT-SCORE
066000         ELSE
066100             MOVE '90HZ'           TO SC-KEYWORD
066200             MOVE 4                TO SC-KEYLEN
066300             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
066400             IF  NOT SC-FOUND
066500                 MOVE '90 HZ'      TO SC-KEYWORD
066600                 MOVE 5            TO SC-KEYLEN
066700                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
066800             END-IF
066900             IF  SC-FOUND
067000                 ADD 8 TO SC-RESULT-SCORE
067100             ELSE
067200                 MOVE '60HZ'       TO SC-KEYWORD
067300                 MOVE 4            TO SC-KEYLEN
067400                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
067500                 IF  NOT SC-FOUND
067600                     MOVE '60 HZ'  TO SC-KEYWORD
067700                     MOVE 5        TO SC-KEYLEN
067800                     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
067900                 END-IF
068000                 IF  SC-FOUND
068100                     ADD 3 TO SC-RESULT-SCORE
068200                 END-IF
068300             END-IF
068400         END-IF
068500     END-IF.
068600
068700     MOVE '2K'                     TO SC-KEYWORD.
068800     MOVE 2                        TO SC-KEYLEN.
068900     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
069000     IF  NOT SC-FOUND
069100         MOVE '1440P'              TO SC-KEYWORD
069200         MOVE 5                    TO SC-KEYLEN
069300         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
069400         IF  NOT SC-FOUND
069500             MOVE 'QUAD HD'        TO SC-KEYWORD
069600             MOVE 7                TO SC-KEYLEN
069700             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
069800         END-IF
069900     END-IF.
070000     IF  SC-FOUND
070100         ADD 12 TO SC-RESULT-SCORE
070200     ELSE
070300         MOVE 'FHD+'               TO SC-KEYWORD
070400         MOVE 4                    TO SC-KEYLEN
070500         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
070600         IF  NOT SC-FOUND
070700             MOVE '1080P'          TO SC-KEYWORD
070800             MOVE 5                TO SC-KEYLEN
070900             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
071000             IF  NOT SC-FOUND
071100                 MOVE 'FULL HD'    TO SC-KEYWORD
071200                 MOVE 7            TO SC-KEYLEN
071300                 PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
071400             END-IF
071500         END-IF
071600         IF  SC-FOUND
071700             ADD 8 TO SC-RESULT-SCORE
071800         ELSE
071900             MOVE 'HD+'            TO SC-KEYWORD
072000             MOVE 3                TO SC-KEYLEN
072100             PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
072200             IF  SC-FOUND
072300                 ADD 4 TO SC-RESULT-SCORE
072400             END-IF
072500         END-IF
072600     END-IF.
072700
072800     PERFORM 3870-FIND-FIRST-DECIMAL THRU 3870-EXIT.
072900     IF  SC-FOUND
073000         COMPUTE SC-SIZE-COMBINED =
073100             (SC-DECIMAL-WHOLE * 100) + SC-DECIMAL-FRAC
073200         IF      SC-SIZE-COMBINED GREATER OR EQUAL 670
073300                 ADD 8 TO SC-RESULT-SCORE
073400         ELSE IF SC-SIZE-COMBINED GREATER OR EQUAL 650
073500                 ADD 6 TO SC-RESULT-SCORE
073600         ELSE IF SC-SIZE-COMBINED GREATER OR EQUAL 600
073700                 ADD 4 TO SC-RESULT-SCORE
073800         END-IF.
073900
074000     MOVE 'LTPO'                   TO SC-KEYWORD.
074100     MOVE 4                        TO SC-KEYLEN.
074200     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
074300     IF  SC-FOUND
074400         ADD 5 TO SC-RESULT-SCORE
074500     ELSE
074600         MOVE 'ADAPTIVE REFRESH'   TO SC-KEYWORD
074700         MOVE 17                   TO SC-KEYLEN
074800         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
074900         IF  SC-FOUND
075000             ADD 5 TO SC-RESULT-SCORE
075100         END-IF
075200     END-IF.
075300
075400     MOVE 'HDR10+'                 TO SC-KEYWORD.
075500     MOVE 6                        TO SC-KEYLEN.
075600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
075700     IF  SC-FOUND
075800         ADD 5 TO SC-RESULT-SCORE
075900     ELSE
076000         MOVE 'HDR10'              TO SC-KEYWORD
076100         MOVE 5                    TO SC-KEYLEN
076200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
076300         IF  SC-FOUND
076400             ADD 5 TO SC-RESULT-SCORE
076500         END-IF
076600     END-IF.
076700
076800     MOVE 'DOLBY VISION'           TO SC-KEYWORD.
076900     MOVE 12                       TO SC-KEYLEN.
077000     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
077100     IF  SC-FOUND
077200         ADD 5 TO SC-RESULT-SCORE.
077300
077400     MOVE 'GORILLA GLASS'          TO SC-KEYWORD.
077500     MOVE 13                       TO SC-KEYLEN.
077600     PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT.
077700     IF  SC-FOUND
077800         ADD 3 TO SC-RESULT-SCORE
077900     ELSE
078000         MOVE 'VICTUS'             TO SC-KEYWORD
078100         MOVE 6                    TO SC-KEYLEN
078200         PERFORM 3800-CONTAINS-KEYWORD THRU 3800-EXIT
078300         IF  SC-FOUND
078400             ADD 3 TO SC-RESULT-SCORE
078500         END-IF
078600     END-IF.
078700
078800     IF  SC-RESULT-SCORE GREATER THAN 100
078900         MOVE 100 TO SC-RESULT-SCORE.
079000
079100 3500-EXIT.
079200     EXIT.
079300
079400*****************************************************************
079500* Utility -- fold SC-INPUT-TEXT to upper case so the keyword     *
079600* scans below can stay case-insensitive against mixed-case       *
079700* listing text.                                                  *
079800*****************************************************************
079900 3090-UPPERCASE-TEXT.
080000     INSPECT SC-INPUT-TEXT CONVERTING
080100         'abcdefghijklmnopqrstuvwxyz' TO
080200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080300 3090-EXIT.
080400     EXIT.
080500
080600*****************************************************************
080700* Utility -- does SC-INPUT-TEXT contain SC-KEYWORD(1:SC-KEYLEN)? *
080800*****************************************************************
080900 3800-CONTAINS-KEYWORD.
081000     MOVE 'N'                      TO SC-SCAN-FOUND.
081100     PERFORM 3810-TEST-ONE-POS   THRU 3810-EXIT
081200         VARYING SC-SCAN-POS FROM 1 BY 1
081300         UNTIL SC-SCAN-POS GREATER THAN
081400                   (SC-INPUT-LEN - SC-KEYLEN + 1)
081500            OR SC-FOUND.
081600 3800-EXIT.
081700     EXIT.
081800
081900 3810-TEST-ONE-POS.
082000     IF  SC-INPUT-TEXT(SC-SCAN-POS:SC-KEYLEN) EQUAL
082100                       SC-KEYWORD(1:SC-KEYLEN)
082200         MOVE 'Y' TO SC-SCAN-FOUND.
082300 3810-EXIT.
082400     EXIT.
082500
082600*****************************************************************
082700* Utility -- count occurrences of SC-KEYWORD(1:SC-KEYLEN),       *
082800* accumulating into SC-PLUS-COUNT (caller zeroes it first).      *
082900*****************************************************************
083000 3840-COUNT-KEYWORD.
083100     PERFORM 3841-COUNT-ONE-POS  THRU 3841-EXIT
083200         VARYING SC-SCAN-POS FROM 1 BY 1
083300         UNTIL SC-SCAN-POS GREATER THAN
083400                   (SC-INPUT-LEN - SC-KEYLEN + 1).
083500 3840-EXIT.
083600     EXIT.
083700
083800 3841-COUNT-ONE-POS.
083900     IF  SC-INPUT-TEXT(SC-SCAN-POS:SC-KEYLEN) EQUAL
084000                       SC-KEYWORD(1:SC-KEYLEN)
084100         ADD 1 TO SC-PLUS-COUNT.
084200 3841-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600* Utility -- scan every occurrence of SC-KEYWORD(1:SC-KEYLEN)    *
084700* and pick up the run of digits immediately preceding it (one    *
084800* optional blank tolerated).  SC-NUMBER comes back holding the   *
084900* FIRST occurrence found; SC-LARGEST holds the largest of ALL    *
085000* occurrences found.  When SC-NOT-RAM-FLAG is 'Y' (the storage   *
085100* GB scan) an occurrence immediately followed by RAM is skipped. *
085200*****************************************************************
085300 3850-SCAN-NUMBERS.
085400     MOVE 'N'                      TO SC-SCAN-FOUND.
085500     MOVE ZEROES                   TO SC-NUMBER SC-LARGEST.
085600     PERFORM 3851-SCAN-ONE-POS  THRU 3851-EXIT
085700         VARYING SC-SCAN-POS FROM 1 BY 1
085800         UNTIL SC-SCAN-POS GREATER THAN
085900                   (SC-INPUT-LEN - SC-KEYLEN + 1).
086000 3850-EXIT.
086100     EXIT.
086200
086300 3851-SCAN-ONE-POS.
086400     IF  SC-INPUT-TEXT(SC-SCAN-POS:SC-KEYLEN) NOT EQUAL
086500                       SC-KEYWORD(1:SC-KEYLEN)
086600         GO TO 3851-EXIT.
086700
086800     IF  SC-NOT-RAM-FLAG EQUAL 'Y'
086900         MOVE SC-SCAN-POS          TO SC-WORK-SUB
087000         ADD  SC-KEYLEN            TO SC-WORK-SUB
087100         IF  SC-WORK-SUB LESS OR EQUAL (SC-INPUT-LEN - 3)
087200             AND SC-INPUT-TEXT(SC-WORK-SUB:4) EQUAL ' RAM'
087300             GO TO 3851-EXIT
087400         END-IF
087500         IF  SC-WORK-SUB LESS OR EQUAL (SC-INPUT-LEN - 2)
087600             AND SC-INPUT-TEXT(SC-WORK-SUB:3) EQUAL 'RAM'
087700             GO TO 3851-EXIT
087800         END-IF.
087900
088000     MOVE SC-SCAN-POS              TO SC-DIGIT-END.
088100     SUBTRACT 1 FROM SC-DIGIT-END.
088200     IF  SC-DIGIT-END GREATER THAN ZEROES
088300         AND SC-INPUT-TEXT(SC-DIGIT-END:1) EQUAL SPACE
088400         SUBTRACT 1 FROM SC-DIGIT-END.
088500
088600     MOVE SC-DIGIT-END             TO SC-DIGIT-START.
088700     PERFORM 3852-BACK-UP-DIGIT  THRU 3852-EXIT
088800         UNTIL SC-DIGIT-START LESS OR EQUAL ZEROES
088900            OR SC-INPUT-TEXT(SC-DIGIT-START:1) LESS THAN '0'
089000            OR SC-INPUT-TEXT(SC-DIGIT-START:1) GREATER THAN '9'
089100            OR (SC-DIGIT-END - SC-DIGIT-START) GREATER THAN 5.
089200
089300     IF  SC-INPUT-TEXT(SC-DIGIT-START:1) GREATER OR EQUAL '0'
089400         AND SC-INPUT-TEXT(SC-DIGIT-START:1) LESS OR EQUAL '9'
089500         ADD 1 TO SC-DIGIT-START
089600     END-IF.
089700
089800     IF  SC-DIGIT-START GREATER THAN SC-DIGIT-END
089900         GO TO 3851-EXIT.
090000
090100     MOVE ZEROES                   TO SC-DECIMAL-WHOLE.
090200     PERFORM 3853-ACCUM-ONE-DIGIT THRU 3853-EXIT
090300         VARYING SC-WORK-SUB FROM SC-DIGIT-START BY 1
090400         UNTIL SC-WORK-SUB GREATER THAN SC-DIGIT-END.
090500
090600     IF  SC-SCAN-FOUND NOT EQUAL 'Y'
090700         MOVE SC-DECIMAL-WHOLE     TO SC-NUMBER
090800         MOVE 'Y'                  TO SC-SCAN-FOUND.
090900     IF  SC-DECIMAL-WHOLE GREATER THAN SC-LARGEST
091000         MOVE SC-DECIMAL-WHOLE     TO SC-LARGEST.
091100
091200 3851-EXIT.
091300     EXIT.
091400
091500 3852-BACK-UP-DIGIT.
091600     SUBTRACT 1 FROM SC-DIGIT-START.
091700 3852-EXIT.
091800     EXIT.
091900
092000*****************************************************************
092100* Utility -- fold one digit character into SC-DECIMAL-WHOLE      *
092200* (shift-left-and-add, the standard digit-string accumulator).   *
092300*****************************************************************
092400 3853-ACCUM-ONE-DIGIT.
092500     MOVE SC-INPUT-TEXT(SC-WORK-SUB:1) TO SC-ONE-DIGIT.
092600     COMPUTE SC-DECIMAL-WHOLE =
092700         (SC-DECIMAL-WHOLE * 10) + SC-ONE-DIGIT.
092800 3853-EXIT.
092900     EXIT.
093000
093100*****************************************************************
093200* Utility -- find the first decimal number (digits.digits) in    *
093300* SC-INPUT-TEXT.  SC-DECIMAL-WHOLE/SC-DECIMAL-FRAC come back     *
093400* holding the two halves; SC-SCAN-FOUND says whether one was     *
093500* found at all.                                                  *
093600*****************************************************************
093700 3870-FIND-FIRST-DECIMAL.
093800     MOVE 'N'                      TO SC-SCAN-FOUND.
093900     MOVE ZEROES                   TO SC-DECIMAL-WHOLE
094000                                      SC-DECIMAL-FRAC.
094100     PERFORM 3871-TEST-DOT       THRU 3871-EXIT
094200         VARYING SC-SCAN-POS FROM 2 BY 1
094300         UNTIL SC-SCAN-POS GREATER THAN (SC-INPUT-LEN - 1)
094400            OR SC-FOUND.
094500 3870-EXIT.
094600     EXIT.
094700
094800 3871-TEST-DOT.
094900     IF  SC-INPUT-TEXT(SC-SCAN-POS:1) NOT EQUAL '.'
095000         GO TO 3871-EXIT.
095100     IF  SC-INPUT-TEXT(SC-SCAN-POS - 1:1) LESS THAN '0'
095200         OR SC-INPUT-TEXT(SC-SCAN-POS - 1:1) GREATER THAN '9'
095300         GO TO 3871-EXIT.
095400     IF  SC-INPUT-TEXT(SC-SCAN-POS + 1:1) LESS THAN '0'
095500         OR SC-INPUT-TEXT(SC-SCAN-POS + 1:1) GREATER THAN '9'
095600         GO TO 3871-EXIT.
095700
095800     MOVE SC-INPUT-TEXT(SC-SCAN-POS - 1:1) TO SC-ONE-DIGIT.
095900     MOVE SC-ONE-DIGIT             TO SC-DECIMAL-WHOLE.
096000     MOVE SC-INPUT-TEXT(SC-SCAN-POS + 1:1) TO SC-ONE-DIGIT.
096100     COMPUTE SC-DECIMAL-FRAC = SC-ONE-DIGIT * 10.
096200     MOVE 'Y'                      TO SC-SCAN-FOUND.
096300 3871-EXIT.
096400     EXIT.
