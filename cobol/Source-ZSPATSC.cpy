000100*****************************************************************
000200* ZSPA TRANSCRIPT SENTIMENT RESULT record definition.           *
000300* One record per review transcript scored, five feature         *
000400* sentiments plus the overall mean of whichever features were   *
000500* actually mentioned in the transcript.                         *
000600*                                                                *
000700* 2003-05-08 RDJ  Added for the review-transcript sentiment      *RDJ03   
000800*                 scoring run.                                   *RDJ03   
000900*****************************************************************
001000 01  TS-RECORD.
001100     02  TS-SENTIMENTS.
001200         05  TS-CAMERA-SENT     PIC  9(03) VALUE 050.
001300         05  TS-BATTERY-SENT    PIC  9(03) VALUE 050.
001400         05  TS-PERFORM-SENT    PIC  9(03) VALUE 050.
001500         05  TS-DISPLAY-SENT    PIC  9(03) VALUE 050.
001600         05  TS-DESIGN-SENT     PIC  9(03) VALUE 050.
001700     02  TS-SENTIMENT-TABLE REDEFINES TS-SENTIMENTS
001800                                PIC  9(03) OCCURS 5 TIMES.
001900     02  TS-FEATURE-FOUND.
002000         05  TS-CAMERA-FOUND    PIC  X(01) VALUE 'N'.
002100             88  TS-CAMERA-MENTIONED      VALUE 'Y'.
002200         05  TS-BATTERY-FOUND   PIC  X(01) VALUE 'N'.
002300             88  TS-BATTERY-MENTIONED     VALUE 'Y'.
002400         05  TS-PERFORM-FOUND   PIC  X(01) VALUE 'N'.
002500             88  TS-PERFORM-MENTIONED     VALUE 'Y'.
002600         05  TS-DISPLAY-FOUND   PIC  X(01) VALUE 'N'.
002700             88  TS-DISPLAY-MENTIONED     VALUE 'Y'.
002800         05  TS-DESIGN-FOUND    PIC  X(01) VALUE 'N'.
002900             88  TS-DESIGN-MENTIONED      VALUE 'Y'.
003000     02  TS-FOUND-TABLE REDEFINES TS-FEATURE-FOUND
003100                                PIC  X(01) OCCURS 5 TIMES.
003200     02  TS-OVERALL-SENT        PIC  9(03) VALUE 050.
003300     02  FILLER                 PIC  X(74) VALUE SPACES.
